000100*****************************************************************         
000200* WTENR    - LAYOUT DE TRANSACCION ENRIQUECIDA                  *         
000300* Registro de salida del paso de normalizacion/categorizacion:  *         
000400* trae todos los campos del movimiento de entrada mas el        *         
000500* proveedor derivado, la categoria base, la categoria avanzada, *         
000600* la clase necesidad/gusto y las particiones de fecha usadas en *         
000700* los acumulados de reporte (anio-mes y dia de semana).         *         
000800*****************************************************************         
000900 01  WS-ENR-REGISTRO.                                                     
001000     05  WS-ENR-FECHA                     PIC 9(08).                      
001100     05  WS-ENR-HORA                      PIC 9(02).                      
001200     05  WS-ENR-TIPO                      PIC X(20).                      
001300     05  WS-ENR-DESCRIPCION               PIC X(40).                      
001400     05  WS-ENR-IMPORTE                   PIC S9(09)V99                   
001500         SIGN IS LEADING SEPARATE.                                        
001600     05  WS-ENR-PROVEEDOR                 PIC X(20).                      
001700     05  WS-ENR-CATEGORIA                 PIC X(13).                      
001800     05  WS-ENR-CAT-AVANZADA              PIC X(13).                      
001900     05  WS-ENR-NECESIDAD                 PIC X(08).                      
002000     05  WS-ENR-ANIO-MES                  PIC 9(06).                      
002100     05  WS-ENR-DIA-SEMANA                PIC 9(01).                      
002200     05  FILLER                           PIC X(07).                      
