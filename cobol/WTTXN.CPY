000100*****************************************************************         
000200* WTTXN    - LAYOUT DE TRANSACCION DE EXTRACTO BANCARIO         *         
000300* Registro de entrada: un movimiento del extracto (fecha,      *          
000400* hora, tipo de movimiento, descripcion libre e importe con    *          
000500* signo). El importe llega tal cual lo exporta el banco, sin   *          
000600* limpiar (puede traer separador de miles y coma decimal); el  *          
000700* programa principal lo normaliza antes de usarlo. El FILLER   *          
000800* final completa el registro.                                  *          
000900*****************************************************************         
001000 01  WS-ENT-TRANSACCION.                                                  
001100     05  WS-ENT-FECHA                     PIC 9(08).                      
001200     05  WS-ENT-HORA                      PIC 9(02).                      
001300     05  WS-ENT-TIPO                      PIC X(20).                      
001400     05  WS-ENT-DESCRIPCION               PIC X(40).                      
001500     05  WS-ENT-IMPORTE                   PIC X(12).                      
001600     05  FILLER                           PIC X(01).                      
