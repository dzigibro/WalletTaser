000100*****************************************************************         
000200* WTCATG01                                                       *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. WTCATG01.                                                    
000600 AUTHOR. R-BALSIMELLI.                                                    
000700 INSTALLATION. TARJETAS DEL SUR S.A. - GERENCIA DE SISTEMAS.              
000800 DATE-WRITTEN. 22/06/1986.                                                
000900 DATE-COMPILED.                                                           
001000 SECURITY. CONFIDENCIAL - USO INTERNO GERENCIA DE SISTEMAS.               
001100*-----------------------------------------------------------------        
001200*  HISTORIAL DE CAMBIOS                                          *        
001300*  FECHA     PROG.   PEDIDO     DESCRIPCION                      *        
001400*  --------  ------  ---------  -------------------------------- *        
001500*  22/06/86  RGB     WT-0001    Version inicial: deriva el       *        
001600*                               proveedor desde la descripcion   *        
001700*                               del movimiento del extracto.     *        
001800*  19/09/86  RGB     WT-0004    Se agrega la derivacion de la    *        
001900*                               categoria base (ingreso, gasto,  *        
002000*                               ahorro, inversion, cajero).      *        
002100*  11/02/87  NOB     WT-0012    Se agrega la categoria avanzada  *        
002200*                               (rubro detallado) con reglas de  *        
002300*                               texto sobre la descripcion.      *        
002400*  03/08/88  CAP     WT-0029    Corta la busqueda de proveedor   *        
002500*                               al hallar la primera             *        
002600*                               coincidencia; antes recorria     *        
002700*                               toda la lista.                   *        
002800*  14/01/90  SEU     WT-0044    Se agrega el comodin de corrida  *        
002900*                               de 4 o mas letras cuando ninguna *        
003000*                               palabra clave coincide.          *        
003100*  27/05/92  RGB     WT-0061    Normaliza a mayusculas la        *        
003200*                               descripcion y el tipo de         *        
003300*                               movimiento antes de comparar.    *        
003400*  09/11/94  CAP     WT-0078    Ajuste de STOCKS/CRYPTO: se suma *        
003500*                               BIFINITY ademas de XTB y         *        
003600*                               BINANCE.                         *        
003700*  30/03/97  NOB     WT-0091    Se agrega WOLT y DEXPRESS a la   *        
003800*                               tabla de proveedores conocidos.  *        
003900*  02/01/99  SEU     WT-Y2K5    Revision fin de siglo (Y2K): no  *        
004000*                               se comparan anios de dos         *        
004100*                               digitos.                         *        
004200*  18/07/01  MFR     WT-0105    Se agrega GO TECH a la lista de  *        
004300*                               proveedores conocidos.           *        
004400*  25/04/05  JCT     WT-0119    Se documenta el orden de reglas  *        
004500*                               de categoria base.               *        
004600*-----------------------------------------------------------------        
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     CLASS LETRA-MINUSCULA IS 'a' THRU 'z'.                               
005100*-----------------------------------------------------------------        
005200 DATA DIVISION.                                                           
005300 WORKING-STORAGE SECTION.                                                 
005400*-----------------------------------------------------------------        
005500*   CADENAS DE TRABAJO CONVERTIDAS A MAYUSCULAS PARA COMPARAR    *        
005600*-----------------------------------------------------------------        
005700 01  WS-CATG-CADENAS.                                                     
005800     05  WS-CATG-DESC-MAY             PIC X(40).                          
005900     05  WS-CATG-TIPO-MAY             PIC X(20).                          
006000     05  FILLER                       PIC X(01).                          
006100                                                                          
006200 01  WS-CATG-CADENAS-TABLA REDEFINES WS-CATG-CADENAS.                     
006300     05  WS-CATG-DESC-CAR             PIC X(01)                           
006400         OCCURS 40 TIMES.                                                 
006500     05  WS-CATG-TIPO-CAR             PIC X(01)                           
006600         OCCURS 20 TIMES.                                                 
006700                                                                          
006800 01  WS-CATG-CONTADORES.                                                  
006900     05  WS-CATG-CONTADOR             PIC 9(03) COMP.                     
007000     05  WS-CATG-INDICE               PIC 9(02) COMP.                     
007100     05  WS-CATG-LARGO-CORRIDA        PIC 9(02) COMP.                     
007200     05  WS-CATG-INICIO-CORRIDA       PIC 9(02) COMP.                     
007300     05  FILLER                       PIC X(01).                          
007400                                                                          
007500 01  WS-CATG-SWITCHES.                                                    
007600     05  WS-CATG-SW-CORRIDA           PIC X(01) VALUE 'N'.                
007700         88  WS-CATG-CORRIDA-HALLADA        VALUE 'S'.                    
007800     05  FILLER                       PIC X(01).                          
007900                                                                          
008000 01  WS-CATG-SWITCHES-ALFA REDEFINES WS-CATG-SWITCHES.                    
008100     05  FILLER                       PIC X(02).                          
008200                                                                          
008300 77  WS-CATG-MINUSCULAS               PIC X(26) VALUE                     
008400     'abcdefghijklmnopqrstuvwxyz'.                                        
008500 77  WS-CATG-MAYUSCULAS               PIC X(26) VALUE                     
008600     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                        
008700*-----------------------------------------------------------------        
008800 LINKAGE SECTION.                                                         
008900 01  LK-CATG-ENTRADA.                                                     
009000     05  LK-CATG-TIPO                 PIC X(20).                          
009100     05  LK-CATG-DESCRIPCION          PIC X(40).                          
009200     05  LK-CATG-IMPORTE              PIC S9(09)V99                       
009300         SIGN IS LEADING SEPARATE.                                        
009400                                                                          
009500 01  LK-CATG-ENTRADA-TRAZA REDEFINES LK-CATG-ENTRADA.                     
009600     05  FILLER                       PIC X(72).                          
009700                                                                          
009800 01  LK-CATG-SALIDA.                                                      
009900     05  LK-CATG-PROVEEDOR            PIC X(20).                          
010000     05  LK-CATG-CATEGORIA            PIC X(13).                          
010100     05  LK-CATG-CAT-AVANZADA         PIC X(13).                          
010200                                                                          
010300 01  LK-CATG-SALIDA-BORRADO REDEFINES LK-CATG-SALIDA.                     
010400     05  FILLER                       PIC X(46).                          
010500*-----------------------------------------------------------------        
010600 PROCEDURE DIVISION USING LK-CATG-ENTRADA, LK-CATG-SALIDA.                
010700*-----------------------------------------------------------------        
010800                                                                          
010900     PERFORM 1000-INICIAR-PROGRAMA                                        
011000        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
011100                                                                          
011200     PERFORM 1400-DERIVAR-PROVEEDOR                                       
011300        THRU 1400-DERIVAR-PROVEEDOR-FIN.                                  
011400                                                                          
011500     PERFORM 1500-DERIVAR-CATEGORIA                                       
011600        THRU 1500-DERIVAR-CATEGORIA-FIN.                                  
011700                                                                          
011800     PERFORM 1600-DERIVAR-CAT-AVANZADA                                    
011900        THRU 1600-DERIVAR-CAT-AVANZADA-FIN.                               
012000                                                                          
012100     EXIT PROGRAM.                                                        
012200*-----------------------------------------------------------------        
012300 1000-INICIAR-PROGRAMA.                                                   
012400                                                                          
012500     MOVE LK-CATG-DESCRIPCION TO WS-CATG-DESC-MAY.                        
012600     MOVE LK-CATG-TIPO        TO WS-CATG-TIPO-MAY.                        
012700     INSPECT WS-CATG-DESC-MAY CONVERTING WS-CATG-MINUSCULAS               
012800        TO WS-CATG-MAYUSCULAS.                                            
012900     INSPECT WS-CATG-TIPO-MAY CONVERTING WS-CATG-MINUSCULAS               
013000        TO WS-CATG-MAYUSCULAS.                                            
013100     MOVE SPACES TO LK-CATG-SALIDA-BORRADO.                               
013200                                                                          
013300 1000-INICIAR-PROGRAMA-FIN.                                               
013400     EXIT.                                                                
013500*-----------------------------------------------------------------        
013600*  1400-DERIVAR-PROVEEDOR                                        *        
013700*  Primer comodin de la descripcion que coincide, en el orden    *        
013800*  fijado por el instructivo de categorizacion. Si ninguno       *        
013900*  coincide se usa la primera corrida de 4 o mas letras y, si    *        
014000*  no hay corrida, OTHER.                                        *        
014100*-----------------------------------------------------------------        
014200 1400-DERIVAR-PROVEEDOR.                                                  
014300                                                                          
014400     PERFORM 1405-BUSCAR-MAXI      THRU 1405-BUSCAR-MAXI-FIN.             
014500     PERFORM 1410-BUSCAR-TIDAL     THRU 1410-BUSCAR-TIDAL-FIN.            
014600     PERFORM 1412-BUSCAR-CARGO     THRU 1412-BUSCAR-CARGO-FIN.            
014700     PERFORM 1414-BUSCAR-APOTEKA   THRU 1414-BUSCAR-APOTEKA-FIN.          
014800     PERFORM 1416-BUSCAR-LIDL      THRU 1416-BUSCAR-LIDL-FIN.             
014900     PERFORM 1418-BUSCAR-EBAY      THRU 1418-BUSCAR-EBAY-FIN.             
015000     PERFORM 1420-BUSCAR-ALIEXPR   THRU 1420-BUSCAR-ALIEXPR-FIN.          
015100     PERFORM 1422-BUSCAR-GOTECH    THRU 1422-BUSCAR-GOTECH-FIN.           
015200     PERFORM 1424-BUSCAR-PAYPAL    THRU 1424-BUSCAR-PAYPAL-FIN.           
015300     PERFORM 1426-BUSCAR-WOLT      THRU 1426-BUSCAR-WOLT-FIN.             
015400     PERFORM 1428-BUSCAR-DEXPR     THRU 1428-BUSCAR-DEXPR-FIN.            
015500                                                                          
015600     IF LK-CATG-PROVEEDOR = SPACES                                        
015700        PERFORM 1450-BUSCAR-CORRIDA-LETRAS                                
015800           THRU 1450-BUSCAR-CORRIDA-LETRAS-FIN                            
015900     END-IF.                                                              
016000                                                                          
016100     IF LK-CATG-PROVEEDOR = SPACES                                        
016200        MOVE 'OTHER' TO LK-CATG-PROVEEDOR                                 
016300     END-IF.                                                              
016400                                                                          
016500 1400-DERIVAR-PROVEEDOR-FIN.                                              
016600     EXIT.                                                                
016700*-----------------------------------------------------------------        
016800 1405-BUSCAR-MAXI.                                                        
016900                                                                          
017000     MOVE ZERO TO WS-CATG-CONTADOR.                                       
017100     INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                   
017200        FOR ALL 'MAXI'.                                                   
017300     IF WS-CATG-CONTADOR > ZERO                                           
017400        MOVE 'MAXI' TO LK-CATG-PROVEEDOR                                  
017500     END-IF.                                                              
017600                                                                          
017700 1405-BUSCAR-MAXI-FIN.                                                    
017800     EXIT.                                                                
017900*-----------------------------------------------------------------        
018000 1410-BUSCAR-TIDAL.                                                       
018100                                                                          
018200     IF LK-CATG-PROVEEDOR = SPACES                                        
018300        MOVE ZERO TO WS-CATG-CONTADOR                                     
018400        INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                
018500           FOR ALL 'TIDAL'                                                
018600        IF WS-CATG-CONTADOR > ZERO                                        
018700           MOVE 'TIDAL' TO LK-CATG-PROVEEDOR                              
018800        END-IF                                                            
018900     END-IF.                                                              
019000                                                                          
019100 1410-BUSCAR-TIDAL-FIN.                                                   
019200     EXIT.                                                                
019300*-----------------------------------------------------------------        
019400 1412-BUSCAR-CARGO.                                                       
019500                                                                          
019600     IF LK-CATG-PROVEEDOR = SPACES                                        
019700        MOVE ZERO TO WS-CATG-CONTADOR                                     
019800        INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                
019900           FOR ALL 'CAR GO' 'CARGO'                                       
020000        IF WS-CATG-CONTADOR > ZERO                                        
020100           MOVE 'CAR GO' TO LK-CATG-PROVEEDOR                             
020200        END-IF                                                            
020300     END-IF.                                                              
020400                                                                          
020500 1412-BUSCAR-CARGO-FIN.                                                   
020600     EXIT.                                                                
020700*-----------------------------------------------------------------        
020800 1414-BUSCAR-APOTEKA.                                                     
020900                                                                          
021000     IF LK-CATG-PROVEEDOR = SPACES                                        
021100        MOVE ZERO TO WS-CATG-CONTADOR                                     
021200        INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                
021300           FOR ALL 'APOTEKA'                                              
021400        IF WS-CATG-CONTADOR > ZERO                                        
021500           MOVE 'APOTEKA' TO LK-CATG-PROVEEDOR                            
021600        END-IF                                                            
021700     END-IF.                                                              
021800                                                                          
021900 1414-BUSCAR-APOTEKA-FIN.                                                 
022000     EXIT.                                                                
022100*-----------------------------------------------------------------        
022200 1416-BUSCAR-LIDL.                                                        
022300                                                                          
022400     IF LK-CATG-PROVEEDOR = SPACES                                        
022500        MOVE ZERO TO WS-CATG-CONTADOR                                     
022600        INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                
022700           FOR ALL 'LIDL'                                                 
022800        IF WS-CATG-CONTADOR > ZERO                                        
022900           MOVE 'LIDL' TO LK-CATG-PROVEEDOR                               
023000        END-IF                                                            
023100     END-IF.                                                              
023200                                                                          
023300 1416-BUSCAR-LIDL-FIN.                                                    
023400     EXIT.                                                                
023500*-----------------------------------------------------------------        
023600 1418-BUSCAR-EBAY.                                                        
023700                                                                          
023800     IF LK-CATG-PROVEEDOR = SPACES                                        
023900        MOVE ZERO TO WS-CATG-CONTADOR                                     
024000        INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                
024100           FOR ALL 'EBAY'                                                 
024200        IF WS-CATG-CONTADOR > ZERO                                        
024300           MOVE 'EBAY' TO LK-CATG-PROVEEDOR                               
024400        END-IF                                                            
024500     END-IF.                                                              
024600                                                                          
024700 1418-BUSCAR-EBAY-FIN.                                                    
024800     EXIT.                                                                
024900*-----------------------------------------------------------------        
025000 1420-BUSCAR-ALIEXPR.                                                     
025100                                                                          
025200     IF LK-CATG-PROVEEDOR = SPACES                                        
025300        MOVE ZERO TO WS-CATG-CONTADOR                                     
025400        INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                
025500           FOR ALL 'ALIEXPRESS' 'ALI EXPRESS' 'ALI'                       
025600        IF WS-CATG-CONTADOR > ZERO                                        
025700           MOVE 'ALIEXPRESS' TO LK-CATG-PROVEEDOR                         
025800        END-IF                                                            
025900     END-IF.                                                              
026000                                                                          
026100 1420-BUSCAR-ALIEXPR-FIN.                                                 
026200     EXIT.                                                                
026300*-----------------------------------------------------------------        
026400 1422-BUSCAR-GOTECH.                                                      
026500                                                                          
026600     IF LK-CATG-PROVEEDOR = SPACES                                        
026700        MOVE ZERO TO WS-CATG-CONTADOR                                     
026800        INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                
026900           FOR ALL 'GO TECHNOLOGIES'                                      
027000        IF WS-CATG-CONTADOR > ZERO                                        
027100           MOVE 'GO TECH' TO LK-CATG-PROVEEDOR                            
027200        END-IF                                                            
027300     END-IF.                                                              
027400                                                                          
027500 1422-BUSCAR-GOTECH-FIN.                                                  
027600     EXIT.                                                                
027700*-----------------------------------------------------------------        
027800 1424-BUSCAR-PAYPAL.                                                      
027900                                                                          
028000     IF LK-CATG-PROVEEDOR = SPACES                                        
028100        MOVE ZERO TO WS-CATG-CONTADOR                                     
028200        INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                
028300           FOR ALL 'PAYPAL'                                               
028400        IF WS-CATG-CONTADOR > ZERO                                        
028500           MOVE 'PAYPAL' TO LK-CATG-PROVEEDOR                             
028600        END-IF                                                            
028700     END-IF.                                                              
028800                                                                          
028900 1424-BUSCAR-PAYPAL-FIN.                                                  
029000     EXIT.                                                                
029100*-----------------------------------------------------------------        
029200 1426-BUSCAR-WOLT.                                                        
029300                                                                          
029400     IF LK-CATG-PROVEEDOR = SPACES                                        
029500        MOVE ZERO TO WS-CATG-CONTADOR                                     
029600        INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                
029700           FOR ALL 'WOLT'                                                 
029800        IF WS-CATG-CONTADOR > ZERO                                        
029900           MOVE 'WOLT' TO LK-CATG-PROVEEDOR                               
030000        END-IF                                                            
030100     END-IF.                                                              
030200                                                                          
030300 1426-BUSCAR-WOLT-FIN.                                                    
030400     EXIT.                                                                
030500*-----------------------------------------------------------------        
030600 1428-BUSCAR-DEXPR.                                                       
030700                                                                          
030800     IF LK-CATG-PROVEEDOR = SPACES                                        
030900        MOVE ZERO TO WS-CATG-CONTADOR                                     
031000        INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                
031100           FOR ALL 'DEXPRESS'                                             
031200        IF WS-CATG-CONTADOR > ZERO                                        
031300           MOVE 'DEXPRESS' TO LK-CATG-PROVEEDOR                           
031400        END-IF                                                            
031500     END-IF.                                                              
031600                                                                          
031700 1428-BUSCAR-DEXPR-FIN.                                                   
031800     EXIT.                                                                
031900*-----------------------------------------------------------------        
032000*  1450-BUSCAR-CORRIDA-LETRAS                                    *        
032100*  Comodin: primera corrida de 4 o mas letras consecutivas en    *        
032200*  la descripcion. Se recorre caracter por caracter porque el    *        
032300*  compilador de la casa no trae funciones de manejo de texto.   *        
032400*-----------------------------------------------------------------        
032500 1450-BUSCAR-CORRIDA-LETRAS.                                              
032600                                                                          
032700     MOVE ZERO  TO WS-CATG-LARGO-CORRIDA.                                 
032800     MOVE ZERO  TO WS-CATG-INICIO-CORRIDA.                                
032900     MOVE 'N'   TO WS-CATG-SW-CORRIDA.                                    
033000     MOVE 1     TO WS-CATG-INDICE.                                        
033100                                                                          
033200     PERFORM 1452-EXAMINAR-CARACTER                                       
033300        THRU 1452-EXAMINAR-CARACTER-FIN                                   
033400        UNTIL WS-CATG-INDICE > 40                                         
033500           OR WS-CATG-CORRIDA-HALLADA.                                    
033600                                                                          
033700     IF NOT WS-CATG-CORRIDA-HALLADA AND WS-CATG-LARGO-CORRIDA >= 4        
033800        MOVE 'S' TO WS-CATG-SW-CORRIDA                                    
033900     END-IF.                                                              
034000                                                                          
034100     IF WS-CATG-CORRIDA-HALLADA                                           
034200        MOVE WS-CATG-DESC-MAY(WS-CATG-INICIO-CORRIDA:                     
034300             WS-CATG-LARGO-CORRIDA) TO LK-CATG-PROVEEDOR                  
034400     END-IF.                                                              
034500                                                                          
034600 1450-BUSCAR-CORRIDA-LETRAS-FIN.                                          
034700     EXIT.                                                                
034800*-----------------------------------------------------------------        
034900*  1452-EXAMINAR-CARACTER                                        *        
035000*  Revisa un caracter de la descripcion y extiende o corta la    *        
035100*  corrida de letras en curso. Invocada caracter por caracter    *        
035200*  desde 1450 hasta agotar la descripcion o hallar corrida.      *        
035300*-----------------------------------------------------------------        
035400 1452-EXAMINAR-CARACTER.                                                  
035500                                                                          
035600     IF WS-CATG-DESC-CAR(WS-CATG-INDICE) >= 'A' AND                       
035700        WS-CATG-DESC-CAR(WS-CATG-INDICE) <= 'Z'                           
035800        ADD 1 TO WS-CATG-LARGO-CORRIDA                                    
035900        IF WS-CATG-LARGO-CORRIDA = 1                                      
036000           MOVE WS-CATG-INDICE TO WS-CATG-INICIO-CORRIDA                  
036100        END-IF                                                            
036200     ELSE                                                                 
036300        IF WS-CATG-LARGO-CORRIDA >= 4                                     
036400           MOVE 'S' TO WS-CATG-SW-CORRIDA                                 
036500        ELSE                                                              
036600           MOVE ZERO TO WS-CATG-LARGO-CORRIDA                             
036700        END-IF                                                            
036800     END-IF.                                                              
036900                                                                          
037000     ADD 1 TO WS-CATG-INDICE.                                             
037100                                                                          
037200 1452-EXAMINAR-CARACTER-FIN.                                              
037300     EXIT.                                                                
037400*-----------------------------------------------------------------        
037500*  1500-DERIVAR-CATEGORIA                                        *        
037600*  Primera regla que dispara, en el orden del instructivo:       *        
037700*  ahorro, ingreso, inversion, retiro de efectivo, importe       *        
037800*  positivo no clasificado, gasto por descarte.                  *        
037900*-----------------------------------------------------------------        
038000 1500-DERIVAR-CATEGORIA.                                                  
038100                                                                          
038200     MOVE ZERO TO WS-CATG-CONTADOR.                                       
038300     INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                   
038400        FOR ALL 'KUPOVINA EUR'.                                           
038500     IF WS-CATG-CONTADOR > ZERO                                           
038600        MOVE 'SAVINGS' TO LK-CATG-CATEGORIA                               
038700        GO TO 1500-DERIVAR-CATEGORIA-FIN                                  
038800     END-IF.                                                              
038900                                                                          
039000     MOVE ZERO TO WS-CATG-CONTADOR.                                       
039100     INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                   
039200        FOR ALL 'ZARADA' 'PRILIVI'.                                       
039300     IF WS-CATG-CONTADOR > ZERO                                           
039400        MOVE 'INCOME' TO LK-CATG-CATEGORIA                                
039500        GO TO 1500-DERIVAR-CATEGORIA-FIN                                  
039600     END-IF.                                                              
039700     MOVE ZERO TO WS-CATG-CONTADOR.                                       
039800     INSPECT WS-CATG-TIPO-MAY TALLYING WS-CATG-CONTADOR                   
039900        FOR ALL 'UPLATA'.                                                 
040000     IF WS-CATG-CONTADOR > ZERO                                           
040100        MOVE 'INCOME' TO LK-CATG-CATEGORIA                                
040200        GO TO 1500-DERIVAR-CATEGORIA-FIN                                  
040300     END-IF.                                                              
040400                                                                          
040500     MOVE ZERO TO WS-CATG-CONTADOR.                                       
040600     INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                   
040700        FOR ALL 'XTB' 'BINANCE' 'BIFINITY' 'BIT'.                         
040800     IF WS-CATG-CONTADOR > ZERO                                           
040900        MOVE 'STOCKS/CRYPTO' TO LK-CATG-CATEGORIA                         
041000        GO TO 1500-DERIVAR-CATEGORIA-FIN                                  
041100     END-IF.                                                              
041200                                                                          
041300     MOVE ZERO TO WS-CATG-CONTADOR.                                       
041400     INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                   
041500        FOR ALL 'BANKOMAT' 'ISPLATA GOTOVINE'.                            
041600     IF WS-CATG-CONTADOR > ZERO                                           
041700        MOVE 'ATM_CASHOUT' TO LK-CATG-CATEGORIA                           
041800        GO TO 1500-DERIVAR-CATEGORIA-FIN                                  
041900     END-IF.                                                              
042000                                                                          
042100     IF LK-CATG-IMPORTE > ZERO                                            
042200        MOVE 'INCOME' TO LK-CATG-CATEGORIA                                
042300        GO TO 1500-DERIVAR-CATEGORIA-FIN                                  
042400     END-IF.                                                              
042500                                                                          
042600     MOVE 'SPENDING' TO LK-CATG-CATEGORIA.                                
042700                                                                          
042800 1500-DERIVAR-CATEGORIA-FIN.                                              
042900     EXIT.                                                                
043000*-----------------------------------------------------------------        
043100*  1600-DERIVAR-CAT-AVANZADA                                     *        
043200*  Rubro detallado por palabra clave; sin coincidencia se repite *        
043300*  la categoria base.                                            *        
043400*-----------------------------------------------------------------        
043500 1600-DERIVAR-CAT-AVANZADA.                                               
043600                                                                          
043700     MOVE LK-CATG-CATEGORIA TO LK-CATG-CAT-AVANZADA.                      
043800                                                                          
043900     MOVE ZERO TO WS-CATG-CONTADOR.                                       
044000     INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                   
044100        FOR ALL 'LIDL' 'MAXI' 'IDEA' 'TEMPO' 'SHOP&GO'.                   
044200     IF WS-CATG-CONTADOR > ZERO                                           
044300        MOVE 'FOOD' TO LK-CATG-CAT-AVANZADA                               
044400        GO TO 1600-DERIVAR-CAT-AVANZADA-FIN                               
044500     END-IF.                                                              
044600                                                                          
044700     MOVE ZERO TO WS-CATG-CONTADOR.                                       
044800     INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                   
044900        FOR ALL 'CAR GO' 'NAXIS' 'BUSPLUS'.                               
045000     IF WS-CATG-CONTADOR > ZERO                                           
045100        MOVE 'TRANSPORT' TO LK-CATG-CAT-AVANZADA                          
045200        GO TO 1600-DERIVAR-CAT-AVANZADA-FIN                               
045300     END-IF.                                                              
045400                                                                          
045500     MOVE ZERO TO WS-CATG-CONTADOR.                                       
045600     INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                   
045700        FOR ALL 'UDEMY' 'TRYHACKME' 'COURSERA' 'BOOK'.                    
045800     IF WS-CATG-CONTADOR > ZERO                                           
045900        MOVE 'EDUCATION' TO LK-CATG-CAT-AVANZADA                          
046000        GO TO 1600-DERIVAR-CAT-AVANZADA-FIN                               
046100     END-IF.                                                              
046200                                                                          
046300     MOVE ZERO TO WS-CATG-CONTADOR.                                       
046400     INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                   
046500        FOR ALL 'APOTEKA' 'PHARMACY' 'DR'.                                
046600     IF WS-CATG-CONTADOR > ZERO                                           
046700        MOVE 'MEDICAL' TO LK-CATG-CAT-AVANZADA                            
046800        GO TO 1600-DERIVAR-CAT-AVANZADA-FIN                               
046900     END-IF.                                                              
047000                                                                          
047100     MOVE ZERO TO WS-CATG-CONTADOR.                                       
047200     INSPECT WS-CATG-DESC-MAY TALLYING WS-CATG-CONTADOR                   
047300        FOR ALL 'NETFLIX' 'TIDAL' 'YOUTUBE' 'SPOTIFY'.                    
047400     IF WS-CATG-CONTADOR > ZERO                                           
047500        MOVE 'ENTERTAINMENT' TO LK-CATG-CAT-AVANZADA                      
047600     END-IF.                                                              
047700                                                                          
047800 1600-DERIVAR-CAT-AVANZADA-FIN.                                           
047900     EXIT.                                                                
048000*-----------------------------------------------------------------        
048100 END PROGRAM WTCATG01.                                                    
