000100*****************************************************************         
000200* WTRPT  - LAYOUTS DE LINEAS DEL INFORME IMPRESO                *         
000300* Un area de trabajo con los formatos de renglon que el driver  *         
000400* mueve al buffer de salida SAL-INFORME antes de escribir.      *         
000500* Misma tecnica que el viejo RESUMEN: un area de trabajo con    *         
000600* varios grupos 05, uno por tipo de renglon impreso.            *         
000700*****************************************************************         
000800 01  WS-INF-AREAS.                                                        
000900     05  WS-INF-SEPARADOR             PIC X(78) VALUE ALL '-'.            
001000                                                                          
001100     05  WS-INF-TITULO-SECCION.                                           
001200         10  WS-INF-TIT-ETIQUETA      PIC X(60) VALUE SPACES.             
001300                                                                          
001400     05  WS-INF-ENCABEZADO-1.                                             
001500         10  FILLER                   PIC X(09) VALUE                     
001600             'Months: '.                                                  
001700         10  WS-INF-ENC-MESES         PIC ZZ9.                            
001800         10  FILLER                   PIC X(14) VALUE                     
001900             ' | Avg save: '.                                             
002000         10  WS-INF-ENC-AVG-SAVE      PIC --,---,---,---.99.              
002100         10  FILLER                   PIC X(18) VALUE                     
002200             ' RSD | Net 12 mo: '.                                        
002300         10  WS-INF-ENC-NETO-12       PIC --,---,---,---.99.              
002400         10  FILLER                   PIC X(06) VALUE                     
002500             ' RSD ('.                                                    
002600         10  WS-INF-ENC-NETO-12-EUR   PIC --,---,---,---.99.              
002700         10  FILLER                   PIC X(03) VALUE ' e)'.              
002800                                                                          
002900     05  WS-INF-ULT-SEMANA.                                               
003000         10  FILLER                   PIC X(19) VALUE                     
003100             'Last 7-day spend: '.                                        
003200         10  WS-INF-SEM-ULT7          PIC --,---,---,---.99.              
003300         10  FILLER                   PIC X(07) VALUE                     
003400             ' RSD (d'.                                                   
003500         10  WS-INF-SEM-DELTA         PIC --,---,---,---.99.              
003600         10  FILLER                   PIC X(13) VALUE                     
003700             ' vs prev 7 d)'.                                             
003800                                                                          
003900     05  WS-INF-VAMPIROS.                                                 
004000         10  FILLER                   PIC X(18) VALUE                     
004100             'Consider cutting: '.                                        
004200         10  WS-INF-VAM-LISTA         PIC X(60) VALUE SPACES.             
004300                                                                          
004400     05  WS-INF-TITULO-PROYECCION     PIC X(40) VALUE                     
004500         'Projected pure savings (12 mo):'.                               
004600                                                                          
004700     05  WS-INF-PROYECCION-DET.                                           
004800         10  FILLER                   PIC X(03) VALUE '  +'.              
004900         10  WS-INF-PRO-MES           PIC 99.                             
005000         10  FILLER                   PIC X(05) VALUE ' mo -'.            
005100         10  FILLER                   PIC X(02) VALUE '> '.               
005200         10  WS-INF-PRO-MONTO         PIC --,---,---,---.99.              
005300         10  FILLER                   PIC X(06) VALUE                     
005400             ' RSD ('.                                                    
005500         10  WS-INF-PRO-MONTO-EUR     PIC --,---,---,---.99.              
005600         10  FILLER                   PIC X(03) VALUE ' e)'.              
005700                                                                          
005800     05  WS-INF-RENGLON-ETQ-VALOR.                                        
005900         10  WS-INF-RNG-ETIQUETA      PIC X(30) VALUE SPACES.             
006000         10  FILLER                   PIC X(02) VALUE SPACES.             
006100         10  WS-INF-RNG-VALOR         PIC --,---,---,---.99.              
006200                                                                          
006300     05  WS-INF-RENGLON-PROVEEDOR.                                        
006400         10  WS-INF-PRV-ORDEN         PIC Z9.                             
006500         10  FILLER                   PIC X(02) VALUE '. '.               
006600         10  WS-INF-PRV-NOMBRE        PIC X(20) VALUE SPACES.             
006700         10  FILLER                   PIC X(02) VALUE SPACES.             
006800         10  WS-INF-PRV-MONTO         PIC --,---,---,---.99.              
006900         10  FILLER                   PIC X(02) VALUE SPACES.             
007000         10  WS-INF-PRV-PORCENTAJE    PIC Z9.9999.                        
007100         10  FILLER                   PIC X(01) VALUE '%'.                
