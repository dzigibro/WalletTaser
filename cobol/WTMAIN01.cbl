000100*****************************************************************         
000200* WTMAIN01 - PROCESO BATCH PRINCIPAL DE ANALISIS DE EXTRACTOS    *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. WTMAIN01.                                                    
000600 AUTHOR. N-BERGUE.                                                        
000700 INSTALLATION. TARJETAS DEL SUR S.A. - GERENCIA DE SISTEMAS.              
000800 DATE-WRITTEN. 14/11/1986.                                                
000900 DATE-COMPILED.                                                           
001000 SECURITY. CONFIDENCIAL - USO INTERNO GERENCIA DE SISTEMAS.               
001100*-----------------------------------------------------------------        
001200*  HISTORIAL DE CAMBIOS                                          *        
001300*  FECHA     PROG.   PEDIDO     DESCRIPCION                      *        
001400*  --------  ------  ---------  -------------------------------- *        
001500*  14/11/86  NOB     WT-0001    Version inicial: lectura del     *        
001600*                               extracto, armado del enriquecido *        
001700*                               y del resumen de fin de mes.     *        
001800*  20/01/87  RGB     WT-0008    Se agrega la extraccion de       *        
001900*                               proveedor y categoria via        *        
002000*                               subrutina de categorizacion.     *        
002100*  03/06/87  CAP     WT-0011    Se agrega el maestro de etiquetas*        
002200*                               necesidad/gusto y el             *        
002300*                               re-etiquetado de lo ya grabado.  *        
002400*  22/02/88  SEU     WT-0019    Se agregan las proyecciones a 12 *        
002500*                               meses (patrimonio neto y ahorro  *        
002600*                               puro).                           *        
002700*  11/10/89  RGB     WT-0027    Se agregan los acumulados de     *        
002800*                               informe: proveedores,            *        
002900*                               necesidad/gusto, dia de semana y *        
003000*                               hora.                            *        
003100*  05/04/91  CAP     WT-0038    Se agrega el acumulado mensual   *        
003200*                               por categoria avanzada y el gasto*        
003300*                               de los ultimos dias.             *        
003400*  17/09/92  NOB     WT-0047    Se agrega la comparacion semanal *        
003500*                               (ultimos 7 dias contra los 7     *        
003600*                               previos) y el listado de         *        
003700*                               proveedores vampiro.             *        
003800*  14/01/94  SEU     WT-0055    Se agrega el listado de          *        
003900*                               proveedores sin etiqueta para el *        
004000*                               informe impreso.                 *        
004100*  02/01/99  RGB     WT-Y2K5    Revision fin de siglo (Y2K): las *        
004200*                               fechas del extracto ya viajan a 4*        
004300*                               digitos de anio, sin impacto     *        
004400*                               adicional.                       *        
004500*  19/07/01  CAP     WT-0109    Se agrega el archivo opcional de *        
004600*                               decisiones explicitas de         *        
004700*                               etiquetado por lote.             *        
004800*  25/04/05  MFR     WT-0134    Se documenta la tasa de cambio   *        
004900*                               RSD/EUR por defecto y su uso en  *        
005000*                               la proyeccion de ahorro.         *        
005100*  09/11/08  NOB     WT-0151    Se agrega el armado del informe  *        
005200*                               impreso de fin de corrida (top   *        
005300*                               proveedores, vampiros, tendencia *        
005400*                               mensual y proyeccion de ahorro). *        
005500*  03/02/10  RGB     WT-0158    Corregido el dia de semana de    *        
005600*                               2270-DERIVAR-FECHA: el resto de  *        
005700*                               Zeller quedaba con el domingo en *        
005800*                               cero. Se ajusta para que el lunes*        
005900*                               quede en cero, conforme a como lo*        
006000*                               espera EN-WEEKDAY; el rubro 4 del*        
006100*                               informe y el acumulado semanal no*        
006200*                               requirieron cambios, ya recorrian*        
006300*                               las tablas lunes a domingo.      *        
006400*  22/06/10  CAP     WT-0163    INGRESO ya no cae en TRANSFER en *        
006500*                               2340-CLASIFICAR-NECESIDAD: solo  *        
006600*                               ahorro e inversion son traspaso; *        
006700*                               el resto, ingreso incluido,      *        
006800*                               consulta el maestro de etiquetas.*        
006900*  30/11/10  SEU     WT-0167    La linea "Consider cutting" del  *        
007000*                               resumen ya no sale de la lista   *        
007100*                               acotada del rubro 10: se agrega  *        
007200*                               6752-VAMPIROS-CONSOLA, que junta *        
007300*                               todo proveedor arriba del 5% del *        
007400*                               gasto total, sin tope ni piso.   *        
007500*  18/03/11  RGB     WT-0171    Se quita el prefijo WS-MN- de la *        
007600*                               memoria de trabajo del driver;   *        
007700*                               queda WS- liso mas el nombre del *        
007800*                               grupo, como en el resto de la    *        
007900*                               gerencia. Se renombra tambien el *        
008000*                               casillero de clase de la tabla de*        
008100*                               decisiones a WS-DEC-TABLA-CLASE  *        
008200*                               para no pisar WS-DEC-CLASE del   *        
008300*                               registro de ENT-DECISIONES.      *        
008400*-----------------------------------------------------------------        
008500 ENVIRONMENT DIVISION.                                                    
008600 CONFIGURATION SECTION.                                                   
008700 SPECIAL-NAMES.                                                           
008800     C01 IS TOP-OF-FORM.                                                  
008900                                                                          
009000 INPUT-OUTPUT SECTION.                                                    
009100 FILE-CONTROL.                                                            
009200                                                                          
009300     SELECT ENT-TRANSACCIONES                                             
009400         ASSIGN TO 'ENT-TRANSACCIONES'                                    
009500         ORGANIZATION IS LINE SEQUENTIAL                                  
009600         FILE STATUS IS FS-TRANSACCIONES.                                 
009700                                                                          
009800     SELECT OPTIONAL ENT-DECISIONES                                       
009900         ASSIGN TO 'ENT-DECISIONES'                                       
010000         ORGANIZATION IS LINE SEQUENTIAL                                  
010100         FILE STATUS IS FS-DECISIONES.                                    
010200                                                                          
010300     SELECT SAL-ENRIQUECIDO                                               
010400         ASSIGN TO 'SAL-ENRIQUECIDO'                                      
010500         ORGANIZATION IS SEQUENTIAL                                       
010600         FILE STATUS IS FS-ENRIQUECIDO.                                   
010700                                                                          
010800     SELECT SAL-RESUMEN-DATOS                                             
010900         ASSIGN TO 'SAL-RESUMEN-DATOS'                                    
011000         ORGANIZATION IS SEQUENTIAL                                       
011100         FILE STATUS IS FS-RESUMEN-DATOS.                                 
011200                                                                          
011300     SELECT SAL-INFORME                                                   
011400         ASSIGN TO 'SAL-INFORME'                                          
011500         ORGANIZATION IS LINE SEQUENTIAL                                  
011600         FILE STATUS IS FS-INFORME.                                       
011700                                                                          
011800     SELECT SAL-ERRORES                                                   
011900         ASSIGN TO 'SAL-ERRORES'                                          
012000         ORGANIZATION IS LINE SEQUENTIAL                                  
012100         FILE STATUS IS FS-ERRORES.                                       
012200                                                                          
012300*-----------------------------------------------------------------        
012400 DATA DIVISION.                                                           
012500 FILE SECTION.                                                            
012600                                                                          
012700 FD  ENT-TRANSACCIONES.                                                   
012800     COPY WTTXN.                                                          
012900                                                                          
013000 FD  ENT-DECISIONES.                                                      
013100 01  WS-DEC-REGISTRO.                                                     
013200     05  WS-DEC-PROVEEDOR                 PIC X(20).                      
013300     05  WS-DEC-CLASE                     PIC X(05).                      
013400     05  FILLER                           PIC X(05).                      
013500                                                                          
013600 FD  SAL-ENRIQUECIDO.                                                     
013700     COPY WTENR.                                                          
013800                                                                          
013900 FD  SAL-RESUMEN-DATOS.                                                   
014000     COPY WTSUM.                                                          
014100                                                                          
014200 FD  SAL-INFORME.                                                         
014300 01  WS-INF-RENGLON.                                                      
014400     05  WS-INF-RENGLON-TEXTO             PIC X(131).                     
014500     05  FILLER                           PIC X(01).                      
014600                                                                          
014700 FD  SAL-ERRORES.                                                         
014800 01  WS-ERR-RENGLON.                                                      
014900     05  WS-ERR-TRANSACCION               PIC X(83).                      
015000     05  FILLER                           PIC X(01).                      
015100     05  WS-ERR-MOTIVO                    PIC X(40).                      
015200     05  FILLER                           PIC X(08).                      
015300                                                                          
015400 01  FS-STATUS.                                                           
015500*-----------------------------------------------------------------        
015600*   ** FILE STATUS DE ENT-TRANSACCIONES                          *        
015700*-----------------------------------------------------------------        
015800     05  FS-TRANSACCIONES            PIC X(02).                           
015900         88  FS-TRANSACCIONES-OK            VALUE '00'.                   
016000         88  FS-TRANSACCIONES-EOF           VALUE '10'.                   
016100         88  FS-TRANSACCIONES-NFD           VALUE '35'.                   
016200*-----------------------------------------------------------------        
016300*   ** FILE STATUS DE ENT-DECISIONES (ARCHIVO OPCIONAL)          *        
016400*-----------------------------------------------------------------        
016500     05  FS-DECISIONES               PIC X(02).                           
016600         88  FS-DECISIONES-OK               VALUE '00'.                   
016700         88  FS-DECISIONES-EOF              VALUE '10'.                   
016800         88  FS-DECISIONES-NFD              VALUE '35'.                   
016900*-----------------------------------------------------------------        
017000*   ** FILE STATUS DE SAL-ENRIQUECIDO                            *        
017100*-----------------------------------------------------------------        
017200     05  FS-ENRIQUECIDO               PIC X(02).                          
017300         88  FS-ENRIQUECIDO-OK              VALUE '00'.                   
017400         88  FS-ENRIQUECIDO-EOF             VALUE '10'.                   
017500*-----------------------------------------------------------------        
017600*   ** FILE STATUS DE SAL-RESUMEN-DATOS                          *        
017700*-----------------------------------------------------------------        
017800     05  FS-RESUMEN-DATOS             PIC X(02).                          
017900         88  FS-RESUMEN-DATOS-OK             VALUE '00'.                  
018000*-----------------------------------------------------------------        
018100*   ** FILE STATUS DE SAL-INFORME                                *        
018200*-----------------------------------------------------------------        
018300     05  FS-INFORME                  PIC X(02).                           
018400         88  FS-INFORME-OK                  VALUE '00'.                   
018500*-----------------------------------------------------------------        
018600*   ** FILE STATUS DE SAL-ERRORES                                *        
018700*-----------------------------------------------------------------        
018800     05  FS-ERRORES                  PIC X(02).                           
018900         88  FS-ERRORES-OK                  VALUE '00'.                   
019000     05  FILLER                       PIC X(02).                          
019100*-----------------------------------------------------------------        
019200 WORKING-STORAGE SECTION.                                                 
019300*-----------------------------------------------------------------        
019400*  AREAS DE RENGLON IMPRESO DEL INFORME (SE ARMAN ACA Y LUEGO SE *        
019500*  MUEVEN A WS-INF-RENGLON ANTES DEL WRITE).                     *        
019600*-----------------------------------------------------------------        
019700     COPY WTRPT.                                                          
019800*-----------------------------------------------------------------        
019900*  AREAS DE LLAMADA A LAS SUBRUTINAS DE CATEGORIZACION Y DE      *        
020000*  ETIQUETAS. MISMA FORMA QUE LAS AREAS LINKAGE DE LAS           *        
020100*  SUBRUTINAS, PARA PASARLAS TAL CUAL POR CALL.                  *        
020200*-----------------------------------------------------------------        
020300 01  WS-CATG-ENTRADA.                                                     
020400     05  WS-CATG-TIPO              PIC X(20).                             
020500     05  WS-CATG-DESCRIPCION       PIC X(40).                             
020600     05  WS-CATG-IMPORTE           PIC S9(09)V99                          
020700         SIGN IS LEADING SEPARATE.                                        
020800                                                                          
020900 01  WS-CATG-ENTRADA-TRAZA REDEFINES WS-CATG-ENTRADA.                     
021000     05  FILLER                       PIC X(72).                          
021100                                                                          
021200 01  WS-CATG-SALIDA.                                                      
021300     05  WS-CATG-PROVEEDOR         PIC X(20).                             
021400     05  WS-CATG-CATEGORIA         PIC X(13).                             
021500     05  WS-CATG-CAT-AVANZADA      PIC X(13).                             
021600                                                                          
021700 01  WS-CATG-SALIDA-BORRADO REDEFINES WS-CATG-SALIDA.                     
021800     05  FILLER                       PIC X(46).                          
021900                                                                          
022000 01  WS-TAG-ENTRADA.                                                      
022100     05  WS-TAG-OPERACION          PIC X(01).                             
022200     05  WS-TAG-PROVEEDOR          PIC X(20).                             
022300     05  WS-TAG-CLASE              PIC X(05).                             
022400     05  FILLER                       PIC X(04).                          
022500                                                                          
022600 01  WS-TAG-SALIDA.                                                       
022700     05  WS-TAG-CLASE-SALIDA       PIC X(05).                             
022800     05  WS-TAG-SW-HALLADO         PIC X(01).                             
022900         88  WS-TAG-SI-HALLADO           VALUE 'S'.                       
023000     05  WS-TAG-SW-GRABADO         PIC X(01).                             
023100         88  WS-TAG-SI-GRABADO           VALUE 'S'.                       
023200     05  FILLER                       PIC X(03).                          
023300                                                                          
023400*-----------------------------------------------------------------        
023500*  INTERRUPTORES GENERALES DE LA CORRIDA                         *        
023600*-----------------------------------------------------------------        
023700 01  WS-SWITCHES.                                                         
023800     05  WS-SW-DECISIONES          PIC X(01) VALUE 'N'.                   
023900         88  WS-HAY-DECISIONES           VALUE 'S'.                       
024000     05  WS-SW-VALIDA               PIC X(01).                            
024100         88  WS-TRANS-VALIDA              VALUE 'S'.                      
024200         88  WS-TRANS-INVALIDA            VALUE 'N'.                      
024300     05  WS-SW-NEGATIVO             PIC X(01).                            
024400         88  WS-IMPORTE-NEGATIVO          VALUE 'S'.                      
024500     05  WS-SW-TAG-CAMBIO           PIC X(01).                            
024600         88  WS-SI-TAG-CAMBIO             VALUE 'S'.                      
024700     05  FILLER                        PIC X(02).                         
024800                                                                          
024900 01  WS-SWITCHES-ALFA REDEFINES WS-SWITCHES.                              
025000     05  FILLER                        PIC X(07).                         
025100*-----------------------------------------------------------------        
025200*  LIMPIEZA DEL IMPORTE CRUDO DEL EXTRACTO (QUITA TODO SALVO     *        
025300*  DIGITOS, COMA, PUNTO Y SIGNO; LOS PUNTOS SE DESCARTAN COMO    *        
025400*  SEPARADOR DE MILES Y LA COMA QUEDA COMO SEPARADOR DECIMAL).   *        
025500*-----------------------------------------------------------------        
025600 01  WS-IMPORTE-CRUDO.                                                    
025700     05  WS-IMPORTE-CRUDO-VAL      PIC X(11).                             
025800     05  FILLER                       PIC X(01).                          
025900                                                                          
026000 01  WS-IMPORTE-CRUDO-TABLA REDEFINES WS-IMPORTE-CRUDO.                   
026100     05  WS-CRUDO-CAR              PIC X(01)                              
026200         OCCURS 12 TIMES INDEXED BY WS-CRUDO-IDX.                         
026300                                                                          
026400 01  WS-IMPORTE-LIMPIO.                                                   
026500     05  WS-IMPORTE-LIMPIO-VAL     PIC X(11) VALUE SPACES.                
026600     05  FILLER                       PIC X(01) VALUE SPACE.              
026700                                                                          
026800 01  WS-IMPORTE-LIMPIO-TABLA REDEFINES WS-IMPORTE-LIMPIO.                 
026900     05  WS-LIMPIO-CAR             PIC X(01)                              
027000         OCCURS 12 TIMES INDEXED BY WS-LIMPIO-IDX.                        
027100                                                                          
027200 01  WS-IMPORTE-CONTADORES.                                               
027300     05  WS-IMPORTE-LEN            PIC 9(02) COMP.                        
027400     05  WS-POS-PUNTO               PIC 9(02) COMP.                       
027500     05  WS-POS-INICIO               PIC 9(02) COMP.                      
027600     05  FILLER                        PIC X(02).                         
027700                                                                          
027800 01  WS-IMPORTE-ARMADO.                                                   
027900     05  WS-IMPORTE-ENTERO          PIC 9(09).                            
028000     05  WS-IMPORTE-FRACCION        PIC 9(02).                            
028100     05  FILLER                        PIC X(01).                         
028200                                                                          
028300 01  WS-IMPORTE-ARMADO-NUM REDEFINES WS-IMPORTE-ARMADO                    
028400         PIC 9(09)V99.                                                    
028500                                                                          
028600 77  WS-IMPORTE-FINAL              PIC S9(09)V99                          
028700         SIGN IS LEADING SEPARATE.                                        
028800*-----------------------------------------------------------------        
028900*  TABLA DE CATEGORIAS CONOCIDAS, PARA UBICAR LA COLUMNA DE LA   *        
029000*  CATEGORIA DENTRO DEL ACUMULADO MENSUAL POR CATEGORIA          *        
029100*  AVANZADA. TECNICA DE SIEMPRE: CONSTANTES POR NOMBRE, TABLA    *        
029200*  DE ACCESO ARMADA ENCIMA POR REDEFINES.                        *        
029300*-----------------------------------------------------------------        
029400 01  WS-CATEGORIAS-DET.                                                   
029500     05  WS-CAT-D-01               PIC X(13) VALUE 'INCOME'.              
029600     05  WS-CAT-D-02               PIC X(13) VALUE 'SPENDING'.            
029700     05  WS-CAT-D-03               PIC X(13) VALUE 'SAVINGS'.             
029800     05  WS-CAT-D-04               PIC X(13) VALUE                        
029900         'STOCKS/CRYPTO'.                                                 
030000     05  WS-CAT-D-05               PIC X(13) VALUE                        
030100         'ATM_CASHOUT'.                                                   
030200     05  WS-CAT-D-06               PIC X(13) VALUE 'FOOD'.                
030300     05  WS-CAT-D-07               PIC X(13) VALUE 'TRANSPORT'.           
030400     05  WS-CAT-D-08               PIC X(13) VALUE 'EDUCATION'.           
030500     05  WS-CAT-D-09               PIC X(13) VALUE 'MEDICAL'.             
030600     05  WS-CAT-D-10               PIC X(13) VALUE                        
030700         'ENTERTAINMENT'.                                                 
030800     05  FILLER                       PIC X(02).                          
030900                                                                          
031000 01  WS-CATEGORIAS-TABLA REDEFINES WS-CATEGORIAS-DET.                     
031100     05  WS-CAT-NOMBRE             PIC X(13)                              
031200         OCCURS 10 TIMES INDEXED BY WS-CAT-IDX.                           
031300     05  FILLER                       PIC X(02).                          
031400                                                                          
031500*-----------------------------------------------------------------        
031600*  NOMBRES DE DIA DE SEMANA PARA EL RUBRO 4 DEL INFORME          *        
031700*  (0=LUNES ... 6=DOMINGO, IGUAL QUE EN-WEEKDAY).                *        
031800*-----------------------------------------------------------------        
031900 01  WS-DIAS-SEMANA-DET.                                                  
032000     05  WS-DSE-D-01               PIC X(09) VALUE 'Monday'.              
032100     05  WS-DSE-D-02               PIC X(09) VALUE 'Tuesday'.             
032200     05  WS-DSE-D-03               PIC X(09) VALUE                        
032300         'Wednesday'.                                                     
032400     05  WS-DSE-D-04               PIC X(09) VALUE 'Thursday'.            
032500     05  WS-DSE-D-05               PIC X(09) VALUE 'Friday'.              
032600     05  WS-DSE-D-06               PIC X(09) VALUE 'Saturday'.            
032700     05  WS-DSE-D-07               PIC X(09) VALUE 'Sunday'.              
032800     05  FILLER                       PIC X(09) VALUE SPACES.             
032900                                                                          
033000 01  WS-DIAS-SEMANA-TABLA REDEFINES WS-DIAS-SEMANA-DET.                   
033100     05  WS-DSE-NOMBRE             PIC X(09)                              
033200         OCCURS 7 TIMES INDEXED BY WS-DSE-IDX.                            
033300                                                                          
033400*-----------------------------------------------------------------        
033500*  ACUMULADO POR PROVEEDOR (FRECUENCIA Y GASTO ABSOLUTO), BASE   *        
033600*  DEL MANTENIMIENTO DE ETIQUETAS Y DE LOS PROVEEDORES TOP/      *        
033700*  VAMPIRO/SIN-ETIQUETA DEL INFORME.                             *        
033800*-----------------------------------------------------------------        
033900 01  WS-VEN-ENCABEZADO.                                                   
034000     05  WS-VEN-TOTAL              PIC 9(05) COMP.                        
034100     05  FILLER                       PIC X(03).                          
034200                                                                          
034300 01  WS-VEN-TABLA.                                                        
034400     05  WS-VEN-OCURRENCIA                                                
034500         OCCURS 200 TIMES INDEXED BY WS-VEN-IDX,                          
034600             WS-VEN-IDX-J, WS-VEN-IDX-MAYOR.                              
034700         10  WS-VEN-NOMBRE         PIC X(20).                             
034800         10  WS-VEN-FREQ           PIC 9(05) COMP.                        
034900         10  WS-VEN-GASTO-ABS      PIC S9(09)V99                          
035000             SIGN IS LEADING SEPARATE.                                    
035100         10  WS-VEN-CLASE-VIEJA    PIC X(05).                             
035200         10  WS-VEN-CLASE-NUEVA    PIC X(05).                             
035300         10  WS-VEN-SW-HALLADO     PIC X(01).                             
035400             88  WS-VEN-SI-HALLADO       VALUE 'S'.                       
035500         10  WS-VEN-SW-CAMBIO      PIC X(01).                             
035600             88  WS-VEN-SI-CAMBIO        VALUE 'S'.                       
035700     05  FILLER                       PIC X(02).                          
035800                                                                          
035900*-----------------------------------------------------------------        
036000*  AREA PUENTE PARA EL INTERCAMBIO DE RENGLONES DE WS-VEN-    *           
036100*  TABLA AL ORDENAR POR GASTO ABSOLUTO DESCENDENTE (RUBROS 2,    *        
036200*  10 Y 11 DEL INFORME).                                         *        
036300*-----------------------------------------------------------------        
036400 01  WS-VEN-TEMP.                                                         
036500     05  WS-VT-NOMBRE              PIC X(20).                             
036600     05  WS-VT-FREQ                PIC 9(05) COMP.                        
036700     05  WS-VT-GASTO-ABS           PIC S9(09)V99                          
036800         SIGN IS LEADING SEPARATE.                                        
036900     05  WS-VT-CLASE-VIEJA         PIC X(05).                             
037000     05  WS-VT-CLASE-NUEVA         PIC X(05).                             
037100     05  WS-VT-SW-HALLADO          PIC X(01).                             
037200     05  WS-VT-SW-CAMBIO           PIC X(01).                             
037300     05  FILLER                       PIC X(01).                          
037400                                                                          
037500*-----------------------------------------------------------------        
037600*  LOTE DE DECISIONES EXPLICITAS DE ETIQUETADO, CARGADO EN       *        
037700*  MEMORIA DESDE ENT-DECISIONES (CUANDO EL ARCHIVO EXISTE) PARA  *        
037800*  EL PASO 4000-MANTENER-ETIQUETAS.                              *        
037900*-----------------------------------------------------------------        
038000 01  WS-DEC-ENCABEZADO.                                                   
038100     05  WS-DEC-TOTAL              PIC 9(03) COMP.                        
038200     05  FILLER                       PIC X(01).                          
038300                                                                          
038400 01  WS-DEC-TABLA.                                                        
038500     05  WS-DEC-OCURRENCIA                                                
038600         OCCURS 200 TIMES INDEXED BY WS-DEC-IDX.                          
038700         10  WS-DEC-NOMBRE         PIC X(20).                             
038800         10  WS-DEC-TABLA-CLASE          PIC X(05).                       
038900     05  FILLER                       PIC X(02).                          
039000                                                                          
039100*-----------------------------------------------------------------        
039200*  ACUMULADO MENSUAL: NETO FIRMADO DEL MES Y, POR CATEGORIA      *        
039300*  AVANZADA, LA SUMA FIRMADA DE IMPORTES (TENDENCIA MENSUAL).    *        
039400*-----------------------------------------------------------------        
039500 01  WS-MES-ENCABEZADO.                                                   
039600     05  WS-MES-TOTAL              PIC 9(03) COMP.                        
039700     05  FILLER                       PIC X(03).                          
039800                                                                          
039900 01  WS-MES-TABLA.                                                        
040000     05  WS-MES-OCURRENCIA                                                
040100         OCCURS 60 TIMES INDEXED BY WS-MES-IDX.                           
040200         10  WS-MES-ANIO-MES       PIC 9(06).                             
040300         10  WS-MES-NETO           PIC S9(09)V99                          
040400             SIGN IS LEADING SEPARATE.                                    
040500         10  WS-MES-INGRESO        PIC S9(09)V99                          
040600             SIGN IS LEADING SEPARATE.                                    
040700         10  WS-MES-GASTO          PIC S9(09)V99                          
040800             SIGN IS LEADING SEPARATE.                                    
040900         10  WS-MES-AHORRO         PIC S9(09)V99                          
041000             SIGN IS LEADING SEPARATE.                                    
041100         10  WS-MES-INVERSION      PIC S9(09)V99                          
041200             SIGN IS LEADING SEPARATE.                                    
041300         10  WS-MES-CAT-MONTO      PIC S9(09)V99                          
041400             SIGN IS LEADING SEPARATE                                     
041500             OCCURS 10 TIMES INDEXED BY WS-MES-CAT-IDX.                   
041600     05  FILLER                       PIC X(02).                          
041700                                                                          
041800*-----------------------------------------------------------------        
041900*  ACUMULADO POR DIA DE SEMANA (0=LUNES A 6=DOMINGO, IGUAL QUE   *        
042000*  EN-WEEKDAY) Y POR HORA (0 A 23).                              *        
042100*-----------------------------------------------------------------        
042200 01  WS-SEM-TABLA.                                                        
042300     05  WS-SEM-OCURRENCIA         PIC S9(09)V99                          
042400         SIGN IS LEADING SEPARATE                                         
042500         OCCURS 7 TIMES INDEXED BY WS-SEM-IDX.                            
042600     05  FILLER                       PIC X(02).                          
042700                                                                          
042800 01  WS-HOR-TABLA.                                                        
042900     05  WS-HOR-OCURRENCIA         PIC S9(09)V99                          
043000         SIGN IS LEADING SEPARATE                                         
043100         OCCURS 24 TIMES INDEXED BY WS-HOR-IDX.                           
043200     05  FILLER                       PIC X(02).                          
043300                                                                          
043400*-----------------------------------------------------------------        
043500*  ACUMULADO DIARIO DE GASTO ABSOLUTO, PARA LA VENTANA MOVIL DE  *        
043600*  30/7 DIAS Y LA COMPARACION SEMANAL. EL EXTRACTO SE ASUME EN   *        
043700*  ORDEN CRONOLOGICO DE CARGA (NO SE RE-ORDENA POR FECHA); LA    *        
043800*  FECHA DE CORRIDA ES LA DEL ULTIMO MOVIMIENTO LEIDO.           *        
043900*-----------------------------------------------------------------        
044000 01  WS-DIA-ENCABEZADO.                                                   
044100     05  WS-DIA-TOTAL              PIC 9(03) COMP.                        
044200     05  FILLER                       PIC X(03).                          
044300                                                                          
044400 01  WS-DIA-TABLA.                                                        
044500     05  WS-DIA-OCURRENCIA                                                
044600         OCCURS 400 TIMES INDEXED BY WS-DIA-IDX.                          
044700         10  WS-DIA-FECHA          PIC 9(08).                             
044800         10  WS-DIA-JDN            PIC 9(08) COMP.                        
044900         10  WS-DIA-GASTO-ABS      PIC S9(09)V99                          
045000             SIGN IS LEADING SEPARATE.                                    
045100     05  FILLER                       PIC X(02).                          
045200*-----------------------------------------------------------------        
045300*  ACUMULADORES GENERALES DE LA CORRIDA (SUMAS FIRMADAS POR      *        
045400*  CATEGORIA BASE, GASTO ABSOLUTO TOTAL Y SU PARTICION POR       *        
045500*  NECESIDAD/GUSTO).                                             *        
045600*-----------------------------------------------------------------        
045700 01  WS-ACUMULADORES.                                                     
045800     05  WS-ACUM-INGRESO           PIC S9(09)V99                          
045900         SIGN IS LEADING SEPARATE.                                        
046000     05  WS-ACUM-GASTO             PIC S9(09)V99                          
046100         SIGN IS LEADING SEPARATE.                                        
046200     05  WS-ACUM-AHORRO            PIC S9(09)V99                          
046300         SIGN IS LEADING SEPARATE.                                        
046400     05  WS-ACUM-INVERSION         PIC S9(09)V99                          
046500         SIGN IS LEADING SEPARATE.                                        
046600     05  WS-ACUM-GASTO-ABS         PIC 9(09)V99.                          
046700     05  WS-ACUM-NECESIDAD         PIC 9(09)V99.                          
046800     05  WS-ACUM-GUSTO             PIC 9(09)V99.                          
046900     05  WS-TOTAL-LEIDOS           PIC 9(07) COMP.                        
047000     05  WS-TOTAL-VALIDOS          PIC 9(07) COMP.                        
047100     05  WS-TOTAL-ERRORES          PIC 9(07) COMP.                        
047200     05  WS-ULTIMA-FECHA           PIC 9(08).                             
047300     05  FILLER                       PIC X(04).                          
047400                                                                          
047500*-----------------------------------------------------------------        
047600*  ANALITICA: MESES OBSERVADOS, PROMEDIOS Y LAS DOS              *        
047700*  PROYECCIONES A 12 MESES (NETO Y AHORRO PURO).                 *        
047800*-----------------------------------------------------------------        
047900 01  WS-ANALITICA.                                                        
048000     05  WS-AN-MESES               PIC 9(03).                             
048100     05  WS-AN-PROM-INGRESO        PIC S9(09)V99                          
048200         SIGN IS LEADING SEPARATE.                                        
048300     05  WS-AN-PROM-GASTO          PIC S9(09)V99                          
048400         SIGN IS LEADING SEPARATE.                                        
048500     05  WS-AN-PROM-AHORRO         PIC S9(09)V99                          
048600         SIGN IS LEADING SEPARATE.                                        
048700     05  WS-AN-PROM-INVERSION      PIC S9(09)V99                          
048800         SIGN IS LEADING SEPARATE.                                        
048900     05  FILLER                       PIC X(04).                          
049000                                                                          
049100 01  WS-PROYECCIONES.                                                     
049200     05  WS-NETO-PROY              PIC S9(11)V99                          
049300         SIGN IS LEADING SEPARATE                                         
049400         OCCURS 13 TIMES INDEXED BY WS-NETO-IDX.                          
049500     05  WS-AHORRO-PROY            PIC S9(11)V99                          
049600         SIGN IS LEADING SEPARATE                                         
049700         OCCURS 12 TIMES INDEXED BY WS-AHORRO-IDX.                        
049800     05  FILLER                       PIC X(02).                          
049900                                                                          
050000*-----------------------------------------------------------------        
050100*  COMPARACION SEMANAL Y VENTANA MOVIL DE GASTO.                 *        
050200*-----------------------------------------------------------------        
050300 01  WS-SEMANAL.                                                          
050400     05  WS-SEM-ULT7               PIC S9(09)V99                          
050500         SIGN IS LEADING SEPARATE.                                        
050600     05  WS-SEM-PREV7              PIC S9(09)V99                          
050700         SIGN IS LEADING SEPARATE.                                        
050800     05  WS-SEM-DELTA7             PIC S9(09)V99                          
050900         SIGN IS LEADING SEPARATE.                                        
051000     05  WS-GASTO-MOVIL            PIC S9(09)V99                          
051100         SIGN IS LEADING SEPARATE.                                        
051200     05  WS-DIAS-VENTANA           PIC 9(03) COMP.                        
051300     05  FILLER                       PIC X(03).                          
051400                                                                          
051500*-----------------------------------------------------------------        
051600*  LISTA DE PROVEEDORES VAMPIRO (HASTA 6) Y DE PROVEEDORES SIN   *        
051700*  ETIQUETA (HASTA 8) PARA EL INFORME.                           *        
051800*-----------------------------------------------------------------        
051900 01  WS-VAMPIROS.                                                         
052000     05  WS-VAM-TOTAL              PIC 9(02) COMP.                        
052100     05  WS-VAM-OCURRENCIA OCCURS 6 TIMES                                 
052200         INDEXED BY WS-VAM-IDX.                                           
052300         10  WS-VAM-NOMBRE         PIC X(20).                             
052400         10  WS-VAM-MONTO          PIC S9(09)V99                          
052500             SIGN IS LEADING SEPARATE.                                    
052600         10  WS-VAM-PORCENTAJE     PIC 9(01)V9999.                        
052700     05  FILLER                       PIC X(02).                          
052800                                                                          
052900 01  WS-SIN-ETIQUETA.                                                     
053000     05  WS-SET-TOTAL              PIC 9(02) COMP.                        
053100     05  WS-SET-NOMBRE PIC X(20) OCCURS 8 TIMES                           
053200         INDEXED BY WS-SET-IDX.                                           
053300     05  FILLER                       PIC X(02).                          
053400                                                                          
053500*-----------------------------------------------------------------        
053600*  LISTA "CONSIDER CUTTING" DE LA LINEA 3 DEL RESUMEN IMPRESO:   *        
053700*  TODO PROVEEDOR CON PARTICIPACION MAYOR A 5% DEL GASTO TOTAL,  *        
053800*  SIN EL TOPE DE SEIS NI EL PISO DE 4% DEL RUBRO 10.            *        
053900*-----------------------------------------------------------------        
054000 01  WS-VAM-CONSOLA.                                                      
054100     05  WS-VAC-TOTAL              PIC 9(02) COMP.                        
054200     05  WS-VAC-NOMBRE PIC X(20) OCCURS 20 TIMES                          
054300         INDEXED BY WS-VAC-IDX.                                           
054400     05  FILLER                       PIC X(02).                          
054500                                                                          
054600*-----------------------------------------------------------------        
054700*  RESUMEN DE METRICAS (RUBRO 12 DEL INSTRUCTIVO DE REPORTE).    *        
054800*-----------------------------------------------------------------        
054900 01  WS-METRICAS.                                                         
055000     05  WS-MET-GASTO-MENSUAL      PIC 9(09)V99.                          
055100     05  WS-MET-TASA-AHORRO        PIC 9(01)V9999.                        
055200     05  WS-MET-FLUJO-NETO         PIC S9(09)V99                          
055300         SIGN IS LEADING SEPARATE.                                        
055400     05  FILLER                       PIC X(04).                          
055500                                                                          
055600*-----------------------------------------------------------------        
055700*  TABLA DE TOTALES POR RUBRO (RUBRO 1) Y TASA DE CAMBIO.        *        
055800*-----------------------------------------------------------------        
055900 01  WS-TOTALES-RUBRO.                                                    
056000     05  WS-TOT-SPEND              PIC 9(09)V99.                          
056100     05  WS-TOT-SAVE               PIC 9(09)V99.                          
056200     05  WS-TOT-STOCKS             PIC 9(09)V99.                          
056300     05  WS-TOT-INCOME             PIC 9(09)V99.                          
056400     05  FILLER                       PIC X(04).                          
056500                                                                          
056600 77  WS-TIPO-CAMBIO                   PIC 9(04)V99 VALUE 117.00.          
056700 77  WS-IDX-GEN                    PIC 9(03) COMP VALUE ZERO.             
056800 77  WS-IDX-GEN-2                  PIC 9(03) COMP VALUE ZERO.             
056900 77  WS-VALOR-REDONDEO             PIC S9(09)V99                          
057000     SIGN IS LEADING SEPARATE.                                            
057100*-----------------------------------------------------------------        
057200*  CALCULO DE DIA DE SEMANA A PARTIR DE LA FECHA (CONGRUENCIA DE *        
057300*  ZELLER; LUNES=0 ... DOMINGO=6, SIN FUNCIONES INTRINSECAS, SOLO*        
057400*  DIVISIONES ENTERAS Y EL VERBO DIVIDE ... REMAINDER).          *        
057500*-----------------------------------------------------------------        
057600 01  WS-FECHA-CALC.                                                       
057700     05  WS-FC-ANIO                PIC 9(04).                             
057800     05  WS-FC-MES                 PIC 9(02).                             
057900     05  WS-FC-DIA                 PIC 9(02).                             
058000     05  WS-FC-K                   PIC 9(02) COMP.                        
058100     05  WS-FC-J                   PIC 9(02) COMP.                        
058200     05  WS-FC-T2                  PIC 9(04) COMP.                        
058300     05  WS-FC-T4                  PIC 9(02) COMP.                        
058400     05  WS-FC-T5                  PIC 9(02) COMP.                        
058500     05  WS-FC-SUMA                PIC 9(05) COMP.                        
058600     05  WS-FC-COCIENTE            PIC 9(05) COMP.                        
058700     05  WS-FC-RESTO               PIC 9(05) COMP.                        
058800     05  WS-FC-H                   PIC 9(02) COMP.                        
058900     05  FILLER                       PIC X(02).                          
059000*-----------------------------------------------------------------        
059100*  NUMERO JULIANO DE LA FECHA (PARA COMPARAR FECHAS SIN SUPONER  *        
059200*  QUE EL EXTRACTO VIENE ORDENADO CRONOLOGICAMENTE). SE CALCULA  *        
059300*  CON DIVISIONES ENTERAS POR TERMINO, CADA UNA EN SU PROPIO     *        
059400*  COMPUTE PARA QUE LA TRUNCACION SEA EXACTA.                    *        
059500*-----------------------------------------------------------------        
059600 01  WS-JDN-CALC.                                                         
059700     05  WS-JDN-A                  PIC 9(02) COMP.                        
059800     05  WS-JDN-Y                  PIC 9(05) COMP.                        
059900     05  WS-JDN-M                  PIC 9(02) COMP.                        
060000     05  WS-JDN-T1                 PIC 9(05) COMP.                        
060100     05  WS-JDN-T3                 PIC 9(05) COMP.                        
060200     05  WS-JDN-T4                 PIC 9(05) COMP.                        
060300     05  WS-JDN-T5                 PIC 9(05) COMP.                        
060400     05  WS-JDN-RESULT             PIC 9(08) COMP.                        
060500     05  FILLER                       PIC X(02).                          
060600                                                                          
060700  77  WS-RUN-JDN                    PIC 9(08) COMP VALUE ZERO.            
060800 77  WS-TREND-CATEGORIA            PIC X(13) VALUE SPACES.                
060900 77  WS-IDX-BUSCADO                PIC X(20) VALUE SPACES.                
061000 01  WS-HOR-SWITCHES.                                                     
061100     05  WS-HOR-SW-IGUALES         PIC X(01) VALUE 'S'.                   
061200         88  WS-HOR-TODAS-IGUALES        VALUE 'S'.                       
061300     05  FILLER                       PIC X(01).                          
061400 77  WS-HORA-NUM                   PIC 9(02) VALUE ZERO.                  
061500 77  WS-ETQ-ANIO-MES               PIC 9(06) VALUE ZERO.                  
061600 01  WS-VAM-SWITCHES.                                                     
061700     05  WS-VAM-SW-CORTAR          PIC X(01) VALUE 'N'.                   
061800         88  WS-VAM-CORTAR               VALUE 'S'.                       
061900     05  FILLER                       PIC X(01).                          
062000 77  WS-VAM-SHARE-CALC             PIC 9(01)V9999 VALUE ZERO.             
062100 77  WS-VAM-LISTA-TRABAJO          PIC X(60) VALUE SPACES.                
062200 77  WS-VAC-SHARE-CALC             PIC 9(01)V9999 VALUE ZERO.             
062300 77  WS-CONV-RSD                   PIC S9(11)V99                          
062400     SIGN IS LEADING SEPARATE.                                            
062500 77  WS-CONV-EUR                   PIC S9(11)V99                          
062600     SIGN IS LEADING SEPARATE.                                            
062700*-----------------------------------------------------------------        
062800 PROCEDURE DIVISION.                                                      
062900*-----------------------------------------------------------------        
063000                                                                          
063100     PERFORM 1000-INICIAR-PROGRAMA                                        
063200        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
063300                                                                          
063400     PERFORM 2000-PROCESAR-TRANSACCION                                    
063500        THRU 2000-PROCESAR-TRANSACCION-FIN                                
063600        UNTIL FS-TRANSACCIONES-EOF.                                       
063700                                                                          
063800     PERFORM 4000-MANTENER-ETIQUETAS                                      
063900        THRU 4000-MANTENER-ETIQUETAS-FIN.                                 
064000                                                                          
064100     PERFORM 5000-CALCULAR-ANALITICA                                      
064200        THRU 5000-CALCULAR-ANALITICA-FIN.                                 
064300                                                                          
064400     PERFORM 6000-ARMAR-INFORME                                           
064500        THRU 6000-ARMAR-INFORME-FIN.                                      
064600                                                                          
064700     PERFORM 3000-FINALIZAR-PROGRAMA                                      
064800        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
064900                                                                          
065000     STOP RUN.                                                            
065100*-----------------------------------------------------------------        
065200 1000-INICIAR-PROGRAMA.                                                   
065300                                                                          
065400     PERFORM 1100-ABRIR-ARCHIVOS                                          
065500        THRU 1100-ABRIR-ARCHIVOS-FIN.                                     
065600                                                                          
065700     PERFORM 1200-INICIALIZAR-VARIABLES                                   
065800        THRU 1200-INICIALIZAR-VARIABLES-FIN.                              
065900                                                                          
066000 1000-INICIAR-PROGRAMA-FIN.                                               
066100     EXIT.                                                                
066200*-----------------------------------------------------------------        
066300 1100-ABRIR-ARCHIVOS.                                                     
066400                                                                          
066500     PERFORM 1110-ABRIR-TRANSACCIONES                                     
066600        THRU 1110-ABRIR-TRANSACCIONES-FIN.                                
066700     PERFORM 1120-ABRIR-DECISIONES                                        
066800        THRU 1120-ABRIR-DECISIONES-FIN.                                   
066900     PERFORM 1130-ABRIR-SALIDAS                                           
067000        THRU 1130-ABRIR-SALIDAS-FIN.                                      
067100                                                                          
067200 1100-ABRIR-ARCHIVOS-FIN.                                                 
067300     EXIT.                                                                
067400*-----------------------------------------------------------------        
067500 1110-ABRIR-TRANSACCIONES.                                                
067600                                                                          
067700     OPEN INPUT ENT-TRANSACCIONES.                                        
067800                                                                          
067900     IF NOT FS-TRANSACCIONES-OK                                           
068000        DISPLAY 'WTMAIN01: NO SE PUDO ABRIR EL EXTRACTO DE '              
068100                'TRANSACCIONES'                                           
068200        DISPLAY 'FILE STATUS: ' FS-TRANSACCIONES                          
068300        STOP RUN                                                          
068400     END-IF.                                                              
068500                                                                          
068600 1110-ABRIR-TRANSACCIONES-FIN.                                            
068700     EXIT.                                                                
068800*-----------------------------------------------------------------        
068900*  1120-ABRIR-DECISIONES                                         *        
069000*  ENT-DECISIONES ES OPCIONAL: SI NO ESTA PRESENTE SE SIGUE DE   *        
069100*  LARGO SIN DECISIONES EXPLICITAS DE ETIQUETADO PARA EL LOTE.   *        
069200*-----------------------------------------------------------------        
069300 1120-ABRIR-DECISIONES.                                                   
069400                                                                          
069500     OPEN INPUT ENT-DECISIONES.                                           
069600                                                                          
069700     EVALUATE TRUE                                                        
069800         WHEN FS-DECISIONES-OK                                            
069900              MOVE 'S' TO WS-SW-DECISIONES                                
070000         WHEN FS-DECISIONES-NFD                                           
070100              MOVE 'N' TO WS-SW-DECISIONES                                
070200         WHEN OTHER                                                       
070300              DISPLAY 'WTMAIN01: NO SE PUDO ABRIR EL LOTE DE '            
070400                      'DECISIONES DE ETIQUETADO'                          
070500              DISPLAY 'FILE STATUS: ' FS-DECISIONES                       
070600              MOVE 'N' TO WS-SW-DECISIONES                                
070700     END-EVALUATE.                                                        
070800                                                                          
070900 1120-ABRIR-DECISIONES-FIN.                                               
071000     EXIT.                                                                
071100*-----------------------------------------------------------------        
071200 1130-ABRIR-SALIDAS.                                                      
071300                                                                          
071400     OPEN OUTPUT SAL-ENRIQUECIDO.                                         
071500     OPEN OUTPUT SAL-RESUMEN-DATOS.                                       
071600     OPEN OUTPUT SAL-INFORME.                                             
071700     OPEN OUTPUT SAL-ERRORES.                                             
071800                                                                          
071900     IF NOT FS-ENRIQUECIDO-OK OR NOT FS-RESUMEN-DATOS-OK                  
072000        OR NOT FS-INFORME-OK OR NOT FS-ERRORES-OK                         
072100        DISPLAY 'WTMAIN01: ERROR AL ABRIR ARCHIVOS DE SALIDA'             
072200        STOP RUN                                                          
072300     END-IF.                                                              
072400                                                                          
072500 1130-ABRIR-SALIDAS-FIN.                                                  
072600     EXIT.                                                                
072700*-----------------------------------------------------------------        
072800 1200-INICIALIZAR-VARIABLES.                                              
072900                                                                          
073000     INITIALIZE WS-ACUMULADORES                                           
073100                WS-VEN-ENCABEZADO                                         
073200                WS-VEN-TABLA                                              
073300                WS-DEC-ENCABEZADO                                         
073400                WS-DEC-TABLA                                              
073500                WS-MES-ENCABEZADO                                         
073600                WS-MES-TABLA                                              
073700                WS-SEM-TABLA                                              
073800                WS-HOR-TABLA                                              
073900                WS-DIA-ENCABEZADO                                         
074000                WS-DIA-TABLA                                              
074100                WS-ANALITICA                                              
074200                WS-PROYECCIONES                                           
074300                WS-SEMANAL                                                
074400                WS-VAMPIROS                                               
074500                WS-VAM-CONSOLA                                            
074600                WS-SIN-ETIQUETA                                           
074700                WS-METRICAS                                               
074800                WS-TOTALES-RUBRO.                                         
074900                                                                          
075000     MOVE 'N' TO WS-SW-VALIDA.                                            
075100                                                                          
075200 1200-INICIALIZAR-VARIABLES-FIN.                                          
075300     EXIT.                                                                
075400*-----------------------------------------------------------------        
075500*  2000-PROCESAR-TRANSACCION                                     *        
075600*  UN RENGLON DEL EXTRACTO POR VUELTA. LA LECTURA VA PRIMERO: SI *        
075700*  VINO FIN DE ARCHIVO NO SE TOCA NINGUNA OTRA RUTINA EN ESTA    *        
075800*  VUELTA.                                                       *        
075900*-----------------------------------------------------------------        
076000 2000-PROCESAR-TRANSACCION.                                               
076100                                                                          
076200     PERFORM 2200-LEER-TRANSACCION                                        
076300        THRU 2200-LEER-TRANSACCION-FIN.                                   
076400                                                                          
076500     IF NOT FS-TRANSACCIONES-EOF                                          
076600        ADD 1 TO WS-TOTAL-LEIDOS                                          
076700        PERFORM 2210-LIMPIAR-IMPORTE                                      
076800           THRU 2210-LIMPIAR-IMPORTE-FIN                                  
076900        PERFORM 2260-VALIDAR-TRANSACCION                                  
077000           THRU 2260-VALIDAR-TRANSACCION-FIN                              
077100        IF WS-TRANS-VALIDA                                                
077200           ADD 1 TO WS-TOTAL-VALIDOS                                      
077300           PERFORM 2270-DERIVAR-FECHA                                     
077400              THRU 2270-DERIVAR-FECHA-FIN                                 
077500           PERFORM 2300-CATEGORIZAR                                       
077600              THRU 2300-CATEGORIZAR-FIN                                   
077700           PERFORM 2330-FORZAR-ABS-AHORRO                                 
077800              THRU 2330-FORZAR-ABS-AHORRO-FIN                             
077900           PERFORM 2340-CLASIFICAR-NECESIDAD                              
078000              THRU 2340-CLASIFICAR-NECESIDAD-FIN                          
078100           PERFORM 2400-ACUMULAR-CIFRAS                                   
078200              THRU 2400-ACUMULAR-CIFRAS-FIN                               
078300           PERFORM 2500-GRABAR-ENRIQUECIDO                                
078400              THRU 2500-GRABAR-ENRIQUECIDO-FIN                            
078500        ELSE                                                              
078600           ADD 1 TO WS-TOTAL-ERRORES                                      
078700           PERFORM 2290-GRABAR-ERROR                                      
078800              THRU 2290-GRABAR-ERROR-FIN                                  
078900        END-IF                                                            
079000     END-IF.                                                              
079100                                                                          
079200 2000-PROCESAR-TRANSACCION-FIN.                                           
079300     EXIT.                                                                
079400*-----------------------------------------------------------------        
079500 2200-LEER-TRANSACCION.                                                   
079600                                                                          
079700     READ ENT-TRANSACCIONES.                                              
079800                                                                          
079900     EVALUATE TRUE                                                        
080000         WHEN FS-TRANSACCIONES-OK                                         
080100              CONTINUE                                                    
080200         WHEN FS-TRANSACCIONES-EOF                                        
080300              CONTINUE                                                    
080400         WHEN OTHER                                                       
080500              DISPLAY 'WTMAIN01: ERROR DE LECTURA DEL EXTRACTO'           
080600              DISPLAY 'FILE STATUS: ' FS-TRANSACCIONES                    
080700              MOVE '10' TO FS-TRANSACCIONES                               
080800     END-EVALUATE.                                                        
080900                                                                          
081000 2200-LEER-TRANSACCION-FIN.                                               
081100     EXIT.                                                                
081200*-----------------------------------------------------------------        
081300*  2210-LIMPIAR-IMPORTE                                          *        
081400*  CONSERVA SOLO DIGITOS, COMA Y SIGNO DEL IMPORTE CRUDO; LOS    *        
081500*  SEPARADORES DE MILES (PUNTO) SE PIERDEN EN EL FILTRADO Y LA   *        
081600*  COMA DECIMAL SE PASA A PUNTO PARA EL ARMADO NUMERICO.         *        
081700*-----------------------------------------------------------------        
081800 2210-LIMPIAR-IMPORTE.                                                    
081900                                                                          
082000     MOVE WS-ENT-IMPORTE TO WS-IMPORTE-CRUDO.                             
082100     MOVE SPACES TO WS-IMPORTE-LIMPIO.                                    
082200     MOVE ZERO TO WS-IMPORTE-LEN.                                         
082300                                                                          
082400     SET WS-CRUDO-IDX TO 1.                                               
082500     PERFORM 2212-FILTRAR-CARACTER                                        
082600        THRU 2212-FILTRAR-CARACTER-FIN                                    
082700        UNTIL WS-CRUDO-IDX > 12.                                          
082800                                                                          
082900     INSPECT WS-IMPORTE-LIMPIO CONVERTING ',' TO '.'.                     
083000                                                                          
083100     PERFORM 2220-CONVERTIR-IMPORTE                                       
083200        THRU 2220-CONVERTIR-IMPORTE-FIN.                                  
083300                                                                          
083400 2210-LIMPIAR-IMPORTE-FIN.                                                
083500     EXIT.                                                                
083600*-----------------------------------------------------------------        
083700 2212-FILTRAR-CARACTER.                                                   
083800                                                                          
083900     IF WS-CRUDO-CAR (WS-CRUDO-IDX) IS NUMERIC                            
084000        OR WS-CRUDO-CAR (WS-CRUDO-IDX) = ','                              
084100        OR WS-CRUDO-CAR (WS-CRUDO-IDX) = '-'                              
084200        ADD 1 TO WS-IMPORTE-LEN                                           
084300        SET WS-LIMPIO-IDX TO WS-IMPORTE-LEN                               
084400        MOVE WS-CRUDO-CAR (WS-CRUDO-IDX)                                  
084500          TO WS-LIMPIO-CAR (WS-LIMPIO-IDX)                                
084600     END-IF.                                                              
084700                                                                          
084800     SET WS-CRUDO-IDX UP BY 1.                                            
084900                                                                          
085000 2212-FILTRAR-CARACTER-FIN.                                               
085100     EXIT.                                                                
085200*-----------------------------------------------------------------        
085300*  2220-CONVERTIR-IMPORTE                                        *        
085400*  UBICA EL SIGNO Y EL PUNTO DECIMAL EN EL IMPORTE YA FILTRADO Y *        
085500*  ARMA EL VALOR NUMERICO FINAL CON SIGNO PARA LA CATEGORIZACION.*        
085600*-----------------------------------------------------------------        
085700 2220-CONVERTIR-IMPORTE.                                                  
085800                                                                          
085900     MOVE ZERO TO WS-IMPORTE-ARMADO-NUM.                                  
086000     MOVE 'N'  TO WS-SW-NEGATIVO.                                         
086100     MOVE ZERO TO WS-POS-PUNTO.                                           
086200     MOVE 1    TO WS-POS-INICIO.                                          
086300                                                                          
086400     IF WS-LIMPIO-CAR (1) = '-'                                           
086500        MOVE 'S' TO WS-SW-NEGATIVO                                        
086600        MOVE 2   TO WS-POS-INICIO                                         
086700     END-IF.                                                              
086800                                                                          
086900     SET WS-LIMPIO-IDX TO WS-POS-INICIO.                                  
087000     PERFORM 2222-UBICAR-PUNTO                                            
087100        THRU 2222-UBICAR-PUNTO-FIN                                        
087200        UNTIL WS-LIMPIO-IDX > WS-IMPORTE-LEN                              
087300           OR WS-POS-PUNTO > ZERO.                                        
087400                                                                          
087500     PERFORM 2224-ARMAR-PARTES                                            
087600        THRU 2224-ARMAR-PARTES-FIN.                                       
087700                                                                          
087800     IF WS-IMPORTE-NEGATIVO                                               
087900        COMPUTE WS-IMPORTE-FINAL =                                        
088000                ZERO - WS-IMPORTE-ARMADO-NUM                              
088100     ELSE                                                                 
088200        MOVE WS-IMPORTE-ARMADO-NUM TO WS-IMPORTE-FINAL                    
088300     END-IF.                                                              
088400                                                                          
088500 2220-CONVERTIR-IMPORTE-FIN.                                              
088600     EXIT.                                                                
088700*-----------------------------------------------------------------        
088800 2222-UBICAR-PUNTO.                                                       
088900                                                                          
089000     IF WS-LIMPIO-CAR (WS-LIMPIO-IDX) = '.'                               
089100        MOVE WS-LIMPIO-IDX TO WS-POS-PUNTO                                
089200     ELSE                                                                 
089300        SET WS-LIMPIO-IDX UP BY 1                                         
089400     END-IF.                                                              
089500                                                                          
089600 2222-UBICAR-PUNTO-FIN.                                                   
089700     EXIT.                                                                
089800*-----------------------------------------------------------------        
089900 2224-ARMAR-PARTES.                                                       
090000                                                                          
090100     MOVE ZERO TO WS-IMPORTE-ENTERO.                                      
090200     MOVE ZERO TO WS-IMPORTE-FRACCION.                                    
090300                                                                          
090400     IF WS-POS-PUNTO > ZERO                                               
090500        MOVE WS-IMPORTE-LIMPIO                                            
090600             (WS-POS-INICIO :                                             
090700              WS-POS-PUNTO - WS-POS-INICIO)                               
090800          TO WS-IMPORTE-ENTERO                                            
090900        MOVE WS-IMPORTE-LIMPIO (WS-POS-PUNTO + 1 : 2)                     
091000          TO WS-IMPORTE-FRACCION                                          
091100     ELSE                                                                 
091200        MOVE WS-IMPORTE-LIMPIO                                            
091300             (WS-POS-INICIO :                                             
091400              WS-IMPORTE-LEN - WS-POS-INICIO + 1)                         
091500          TO WS-IMPORTE-ENTERO                                            
091600     END-IF.                                                              
091700                                                                          
091800 2224-ARMAR-PARTES-FIN.                                                   
091900     EXIT.                                                                
092000*-----------------------------------------------------------------        
092100*  2260-VALIDAR-TRANSACCION                                      *        
092200*  SE DESCARTAN LOS RENGLONES CON FECHA NO NUMERICA O            *        
092300*  IMPOSIBLE, O CON TIPO/DESCRIPCION/IMPORTE EN BLANCO.          *        
092400*-----------------------------------------------------------------        
092500 2260-VALIDAR-TRANSACCION.                                                
092600                                                                          
092700     MOVE 'S' TO WS-SW-VALIDA.                                            
092800                                                                          
092900     IF WS-ENT-FECHA IS NOT NUMERIC                                       
093000        OR WS-ENT-TIPO = SPACES                                           
093100        OR WS-ENT-DESCRIPCION = SPACES                                    
093200        OR WS-IMPORTE-LEN = ZERO                                          
093300        MOVE 'N' TO WS-SW-VALIDA                                          
093400     END-IF.                                                              
093500                                                                          
093600     IF WS-TRANS-VALIDA                                                   
093700        DIVIDE WS-ENT-FECHA BY 10000 GIVING WS-FC-ANIO                    
093800           REMAINDER WS-FC-SUMA                                           
093900        DIVIDE WS-FC-SUMA BY 100 GIVING WS-FC-MES                         
094000           REMAINDER WS-FC-DIA                                            
094100        IF WS-FC-MES < 1 OR WS-FC-MES > 12                                
094200           OR WS-FC-DIA < 1 OR WS-FC-DIA > 31                             
094300           MOVE 'N' TO WS-SW-VALIDA                                       
094400        END-IF                                                            
094500     END-IF.                                                              
094600                                                                          
094700 2260-VALIDAR-TRANSACCION-FIN.                                            
094800     EXIT.                                                                
094900*-----------------------------------------------------------------        
095000*  2270-DERIVAR-FECHA                                            *        
095100*  ANIO-MES PARA LA TENDENCIA MENSUAL Y DIA DE SEMANA (0=LUNES A *        
095200*  6=DOMINGO, IGUAL QUE EN-WEEKDAY) POR CONGRUENCIA DE ZELLER,   *        
095300*  YA QUE EL EXTRACTO NO TRAE EL DIA DE SEMANA COMO DATO.        *        
095400*-----------------------------------------------------------------        
095500 2270-DERIVAR-FECHA.                                                      
095600                                                                          
095700     COMPUTE WS-ENR-ANIO-MES = WS-ENT-FECHA / 100.                        
095800                                                                          
095900     PERFORM 2272-CALCULAR-JDN                                            
096000        THRU 2272-CALCULAR-JDN-FIN.                                       
096100                                                                          
096200     IF WS-JDN-RESULT > WS-RUN-JDN                                        
096300        MOVE WS-JDN-RESULT TO WS-RUN-JDN                                  
096400        MOVE WS-ENT-FECHA     TO WS-ULTIMA-FECHA                          
096500     END-IF.                                                              
096600                                                                          
096700     MOVE WS-FC-ANIO TO WS-FC-K.                                          
096800     IF WS-FC-MES < 3                                                     
096900        ADD 12 TO WS-FC-MES                                               
097000        SUBTRACT 1 FROM WS-FC-ANIO                                        
097100     END-IF.                                                              
097200                                                                          
097300     DIVIDE WS-FC-ANIO BY 100 GIVING WS-FC-J                              
097400        REMAINDER WS-FC-K.                                                
097500     COMPUTE WS-FC-T2 = (13 * (WS-FC-MES + 1)) / 5.                       
097600     COMPUTE WS-FC-T4 = WS-FC-K / 4.                                      
097700     COMPUTE WS-FC-T5 = WS-FC-J / 4.                                      
097800                                                                          
097900     COMPUTE WS-FC-SUMA =                                                 
098000             WS-FC-DIA + WS-FC-T2 + WS-FC-K +                             
098100             WS-FC-T4 + WS-FC-T5 + (5 * WS-FC-J).                         
098200                                                                          
098300     DIVIDE WS-FC-SUMA BY 7 GIVING WS-FC-COCIENTE                         
098400        REMAINDER WS-FC-H.                                                
098500     COMPUTE WS-FC-RESTO = WS-FC-H + 5.                                   
098600     DIVIDE WS-FC-RESTO BY 7 GIVING WS-FC-COCIENTE                        
098700        REMAINDER WS-ENR-DIA-SEMANA.                                      
098800                                                                          
098900 2270-DERIVAR-FECHA-FIN.                                                  
099000     EXIT.                                                                
099100*-----------------------------------------------------------------        
099200*  2272-CALCULAR-JDN                                             *        
099300*  NUMERO JULIANO DE WS-FC-ANIO/MES/DIA, CALCULADO ANTES DE   *           
099400*  LA CORRECCION DE ZELLER (QUE CORRE SOBRE LOS MISMOS CAMPOS).  *        
099500*-----------------------------------------------------------------        
099600 2272-CALCULAR-JDN.                                                       
099700                                                                          
099800     COMPUTE WS-JDN-A = (14 - WS-FC-MES) / 12.                            
099900     COMPUTE WS-JDN-Y = WS-FC-ANIO + 4800 - WS-JDN-A.                     
100000     COMPUTE WS-JDN-M = WS-FC-MES + (12 * WS-JDN-A) - 3.                  
100100     COMPUTE WS-JDN-T1 = ((153 * WS-JDN-M) + 2) / 5.                      
100200     COMPUTE WS-JDN-T3 = WS-JDN-Y / 4.                                    
100300     COMPUTE WS-JDN-T4 = WS-JDN-Y / 100.                                  
100400     COMPUTE WS-JDN-T5 = WS-JDN-Y / 400.                                  
100500                                                                          
100600     COMPUTE WS-JDN-RESULT =                                              
100700             WS-FC-DIA + WS-JDN-T1 + (365 * WS-JDN-Y) +                   
100800             WS-JDN-T3 - WS-JDN-T4 + WS-JDN-T5 - 32045.                   
100900                                                                          
101000 2272-CALCULAR-JDN-FIN.                                                   
101100     EXIT.                                                                
101200*-----------------------------------------------------------------        
101300*  2300-CATEGORIZAR                                              *        
101400*  LLAMA A LA SUBRUTINA DE CATEGORIZACION PARA OBTENER EL        *        
101500*  PROVEEDOR, LA CATEGORIA BASE Y LA CATEGORIA AVANZADA.         *        
101600*-----------------------------------------------------------------        
101700 2300-CATEGORIZAR.                                                        
101800                                                                          
101900     MOVE WS-ENT-TIPO        TO WS-CATG-TIPO.                             
102000     MOVE WS-ENT-DESCRIPCION TO WS-CATG-DESCRIPCION.                      
102100     MOVE WS-IMPORTE-FINAL TO WS-CATG-IMPORTE.                            
102200                                                                          
102300     CALL 'WTCATG01' USING WS-CATG-ENTRADA, WS-CATG-SALIDA.               
102400                                                                          
102500     MOVE WS-CATG-PROVEEDOR    TO WS-ENR-PROVEEDOR.                       
102600     MOVE WS-CATG-CATEGORIA    TO WS-ENR-CATEGORIA.                       
102700     MOVE WS-CATG-CAT-AVANZADA TO WS-ENR-CAT-AVANZADA.                    
102800     MOVE WS-IMPORTE-FINAL     TO WS-ENR-IMPORTE.                         
102900                                                                          
103000 2300-CATEGORIZAR-FIN.                                                    
103100     EXIT.                                                                
103200*-----------------------------------------------------------------        
103300*  2330-FORZAR-ABS-AHORRO                                        *        
103400*  UN TRASPASO A UNA CAJA DE AHORRO ES UN AHORRO AUNQUE HAYA     *        
103500*  VIAJADO CON SIGNO NEGATIVO EN EL EXTRACTO.                    *        
103600*-----------------------------------------------------------------        
103700 2330-FORZAR-ABS-AHORRO.                                                  
103800                                                                          
103900     IF WS-ENR-CATEGORIA = 'SAVINGS' AND WS-ENR-IMPORTE < ZERO            
104000        COMPUTE WS-ENR-IMPORTE = ZERO - WS-ENR-IMPORTE                    
104100     END-IF.                                                              
104200                                                                          
104300 2330-FORZAR-ABS-AHORRO-FIN.                                              
104400     EXIT.                                                                
104500*-----------------------------------------------------------------        
104600*  2340-CLASIFICAR-NECESIDAD                                     *        
104700*  EL AHORRO Y LA INVERSION SON TRASPASOS Y NO GASTO, SE MARCAN  *        
104800*  TRANSFER DIRECTO. EL RESTO -INCLUSO INGRESO- CONSULTA AL      *        
104900*  MAESTRO DE ETIQUETAS POR PROVEEDOR; SI NO ESTA ETIQUETADO     *        
105000*  TODAVIA SE ASUME GUSTO (WANTS) HASTA QUE EL MANTENIMIENTO DE  *        
105100*  ETIQUETAS LO CLASIFIQUE.                                      *        
105200*-----------------------------------------------------------------        
105300 2340-CLASIFICAR-NECESIDAD.                                               
105400                                                                          
105500     IF WS-ENR-CATEGORIA = 'SAVINGS'                                      
105600        OR WS-ENR-CATEGORIA = 'STOCKS/CRYPTO'                             
105700        MOVE 'TRANSFER' TO WS-ENR-NECESIDAD                               
105800     ELSE                                                                 
105900        MOVE 'C'              TO WS-TAG-OPERACION                         
106000        MOVE WS-ENR-PROVEEDOR  TO WS-TAG-PROVEEDOR                        
106100        CALL 'WTTAG01' USING WS-TAG-ENTRADA, WS-TAG-SALIDA                
106200        IF WS-TAG-SI-HALLADO                                              
106300           AND (WS-TAG-CLASE-SALIDA = 'NEEDS'                             
106400            OR  WS-TAG-CLASE-SALIDA = 'WANTS')                            
106500           MOVE WS-TAG-CLASE-SALIDA TO WS-ENR-NECESIDAD                   
106600        ELSE                                                              
106700           MOVE 'WANTS' TO WS-ENR-NECESIDAD                               
106800        END-IF                                                            
106900     END-IF.                                                              
107000                                                                          
107100 2340-CLASIFICAR-NECESIDAD-FIN.                                           
107200     EXIT.                                                                
107300*-----------------------------------------------------------------        
107400*  2400-ACUMULAR-CIFRAS                                          *        
107500*  REPARTE EL IMPORTE DEL MOVIMIENTO ENTRE LOS ACUMULADORES      *        
107600*  GENERALES Y LUEGO ACTUALIZA CADA UNA DE LAS TABLAS QUE EL     *        
107700*  INFORME FINAL VA A RECORRER (PROVEEDOR, MES, DIA DE SEMANA,   *        
107800*  HORA Y DIA CALENDARIO).                                       *        
107900*-----------------------------------------------------------------        
108000 2400-ACUMULAR-CIFRAS.                                                    
108100                                                                          
108200     EVALUATE TRUE                                                        
108300         WHEN WS-ENR-CATEGORIA = 'INCOME'                                 
108400              ADD WS-ENR-IMPORTE TO WS-ACUM-INGRESO                       
108500         WHEN WS-ENR-CATEGORIA = 'SAVINGS'                                
108600              ADD WS-ENR-IMPORTE TO WS-ACUM-AHORRO                        
108700         WHEN WS-ENR-CATEGORIA = 'STOCKS/CRYPTO'                          
108800              ADD WS-ENR-IMPORTE TO WS-ACUM-INVERSION                     
108900         WHEN WS-ENR-CATEGORIA = 'SPENDING'                               
109000              ADD WS-ENR-IMPORTE TO WS-ACUM-GASTO                         
109100         WHEN OTHER                                                       
109200              CONTINUE                                                    
109300     END-EVALUATE.                                                        
109400                                                                          
109500*    EL "GASTO" DE BOLSILLO (CAJERO INCLUIDO) ES MAS ANCHO QUE EL         
109600*    RUBRO SPENDING: TODO LO QUE NO SEA TRASPASO CUENTA PARA LOS          
109700*    CUADROS DE PROVEEDOR, DIA, HORA Y NECESIDAD/GUSTO.                   
109800     IF WS-ENR-NECESIDAD NOT = 'TRANSFER'                                 
109900        MOVE WS-ENR-IMPORTE TO WS-VALOR-REDONDEO                          
110000        IF WS-VALOR-REDONDEO < ZERO                                       
110100           COMPUTE WS-VALOR-REDONDEO =                                    
110200                   ZERO - WS-VALOR-REDONDEO                               
110300        END-IF                                                            
110400        ADD WS-VALOR-REDONDEO TO WS-ACUM-GASTO-ABS                        
110500        IF WS-ENR-NECESIDAD = 'NEEDS'                                     
110600           ADD WS-VALOR-REDONDEO TO WS-ACUM-NECESIDAD                     
110700        ELSE                                                              
110800           ADD WS-VALOR-REDONDEO TO WS-ACUM-GUSTO                         
110900        END-IF                                                            
111000     END-IF.                                                              
111100                                                                          
111200     PERFORM 2450-ACUMULAR-VENDEDOR                                       
111300        THRU 2450-ACUMULAR-VENDEDOR-FIN.                                  
111400     PERFORM 2460-ACUMULAR-MES                                            
111500        THRU 2460-ACUMULAR-MES-FIN.                                       
111600     PERFORM 2470-ACUMULAR-SEMANA                                         
111700        THRU 2470-ACUMULAR-SEMANA-FIN.                                    
111800     PERFORM 2480-ACUMULAR-HORA                                           
111900        THRU 2480-ACUMULAR-HORA-FIN.                                      
112000     PERFORM 2490-ACUMULAR-DIA                                            
112100        THRU 2490-ACUMULAR-DIA-FIN.                                       
112200                                                                          
112300 2400-ACUMULAR-CIFRAS-FIN.                                                
112400     EXIT.                                                                
112500*-----------------------------------------------------------------        
112600*  2450-ACUMULAR-VENDEDOR                                        *        
112700*  UBICA (O DA DE ALTA) AL PROVEEDOR EN LA TABLA DE PROVEEDORES  *        
112800*  Y LE SUMA LA FRECUENCIA Y EL GASTO. LA PRIMERA VEZ QUE SE VE  *        
112900*  UN PROVEEDOR DE GASTO SE GUARDA LA CLASE QUE TENIA EN EL      *        
113000*  MAESTRO DE ETIQUETAS ANTES DE ESTA CORRIDA (O 'UNTAG' SI      *        
113100*  TODAVIA NO ESTABA), PARA PODER DETECTAR MAS ADELANTE SI EL    *        
113200*  MANTENIMIENTO DE ETIQUETAS LE CAMBIO LA CLASE.                *        
113300*-----------------------------------------------------------------        
113400 2450-ACUMULAR-VENDEDOR.                                                  
113500                                                                          
113600     PERFORM 2452-UBICAR-PROVEEDOR                                        
113700        THRU 2452-UBICAR-PROVEEDOR-FIN.                                   
113800                                                                          
113900     IF WS-VEN-FREQ (WS-VEN-IDX) = ZERO                                   
114000        AND WS-ENR-NECESIDAD NOT = 'TRANSFER'                             
114100        IF WS-TAG-SI-HALLADO                                              
114200           MOVE WS-TAG-CLASE-SALIDA                                       
114300             TO WS-VEN-CLASE-VIEJA (WS-VEN-IDX)                           
114400        ELSE                                                              
114500           MOVE 'UNTAG' TO WS-VEN-CLASE-VIEJA (WS-VEN-IDX)                
114600        END-IF                                                            
114700     END-IF.                                                              
114800                                                                          
114900     ADD 1 TO WS-VEN-FREQ (WS-VEN-IDX).                                   
115000                                                                          
115100     IF WS-ENR-NECESIDAD NOT = 'TRANSFER'                                 
115200        ADD WS-VALOR-REDONDEO                                             
115300          TO WS-VEN-GASTO-ABS (WS-VEN-IDX)                                
115400     END-IF.                                                              
115500                                                                          
115600 2450-ACUMULAR-VENDEDOR-FIN.                                              
115700     EXIT.                                                                
115800*-----------------------------------------------------------------        
115900*  2452-UBICAR-PROVEEDOR                                         *        
116000*  BUSQUEDA LINEAL POR NOMBRE DE PROVEEDOR; SI NO ESTA EN LA     *        
116100*  TABLA SE DA DE ALTA AL FINAL. LA TABLA SE LLENA UNA SOLA VEZ  *        
116200*  POR PROVEEDOR NUEVO, NUNCA SE REORDENA ACA.                   *        
116300*-----------------------------------------------------------------        
116400 2452-UBICAR-PROVEEDOR.                                                   
116500                                                                          
116600     SET WS-VEN-IDX TO 1.                                                 
116700     PERFORM 2453-BUSCAR-PROVEEDOR                                        
116800        THRU 2453-BUSCAR-PROVEEDOR-FIN                                    
116900        UNTIL WS-VEN-IDX > WS-VEN-TOTAL                                   
117000           OR WS-VEN-NOMBRE (WS-VEN-IDX) = WS-ENR-PROVEEDOR.              
117100                                                                          
117200     IF WS-VEN-IDX > WS-VEN-TOTAL                                         
117300        ADD 1 TO WS-VEN-TOTAL                                             
117400        SET WS-VEN-IDX TO WS-VEN-TOTAL                                    
117500        MOVE WS-ENR-PROVEEDOR TO WS-VEN-NOMBRE (WS-VEN-IDX)               
117600     END-IF.                                                              
117700                                                                          
117800 2452-UBICAR-PROVEEDOR-FIN.                                               
117900     EXIT.                                                                
118000*-----------------------------------------------------------------        
118100 2453-BUSCAR-PROVEEDOR.                                                   
118200                                                                          
118300     SET WS-VEN-IDX UP BY 1.                                              
118400                                                                          
118500 2453-BUSCAR-PROVEEDOR-FIN.                                               
118600     EXIT.                                                                
118700*-----------------------------------------------------------------        
118800*  2460-ACUMULAR-MES                                             *        
118900*  UBICA (O DA DE ALTA) EL PERIODO ANIO-MES EN LA TABLA MENSUAL  *        
119000*  Y LE SUMA EL IMPORTE SEGUN EL RUBRO; LUEGO SUMA ESO AL        *        
119100*  CASILLERO DE TENDENCIA POR CATEGORIA (LA CATEGORIA DE GASTO   *        
119200*  USA LA CATEGORIA AVANZADA PARA NO MEZCLAR TODO EN 'SPENDING').*        
119300*-----------------------------------------------------------------        
119400 2460-ACUMULAR-MES.                                                       
119500                                                                          
119600     PERFORM 2461-UBICAR-MES THRU 2461-UBICAR-MES-FIN.                    
119700                                                                          
119800     ADD WS-ENR-IMPORTE TO WS-MES-NETO (WS-MES-IDX).                      
119900                                                                          
120000     EVALUATE TRUE                                                        
120100         WHEN WS-ENR-CATEGORIA = 'INCOME'                                 
120200              ADD WS-ENR-IMPORTE                                          
120300                TO WS-MES-INGRESO (WS-MES-IDX)                            
120400         WHEN WS-ENR-CATEGORIA = 'SAVINGS'                                
120500              ADD WS-ENR-IMPORTE                                          
120600                TO WS-MES-AHORRO (WS-MES-IDX)                             
120700         WHEN WS-ENR-CATEGORIA = 'STOCKS/CRYPTO'                          
120800              ADD WS-ENR-IMPORTE                                          
120900                TO WS-MES-INVERSION (WS-MES-IDX)                          
121000         WHEN WS-ENR-CATEGORIA = 'SPENDING'                               
121100              ADD WS-ENR-IMPORTE                                          
121200                TO WS-MES-GASTO (WS-MES-IDX)                              
121300         WHEN OTHER                                                       
121400              CONTINUE                                                    
121500     END-EVALUATE.                                                        
121600                                                                          
121700     PERFORM 2464-UBICAR-CATEGORIA-TREND                                  
121800        THRU 2464-UBICAR-CATEGORIA-TREND-FIN.                             
121900                                                                          
122000     IF WS-CAT-IDX NOT > 10                                               
122100        ADD WS-ENR-IMPORTE                                                
122200          TO WS-MES-CAT-MONTO (WS-MES-IDX, WS-CAT-IDX)                    
122300     END-IF.                                                              
122400                                                                          
122500 2460-ACUMULAR-MES-FIN.                                                   
122600     EXIT.                                                                
122700*-----------------------------------------------------------------        
122800 2461-UBICAR-MES.                                                         
122900                                                                          
123000     SET WS-MES-IDX TO 1.                                                 
123100     PERFORM 2462-BUSCAR-MES                                              
123200        THRU 2462-BUSCAR-MES-FIN                                          
123300        UNTIL WS-MES-IDX > WS-MES-TOTAL                                   
123400           OR WS-MES-ANIO-MES (WS-MES-IDX)                                
123500              = WS-ENR-ANIO-MES.                                          
123600                                                                          
123700     IF WS-MES-IDX > WS-MES-TOTAL                                         
123800        ADD 1 TO WS-MES-TOTAL                                             
123900        SET WS-MES-IDX TO WS-MES-TOTAL                                    
124000        MOVE WS-ENR-ANIO-MES                                              
124100          TO WS-MES-ANIO-MES (WS-MES-IDX)                                 
124200     END-IF.                                                              
124300                                                                          
124400 2461-UBICAR-MES-FIN.                                                     
124500     EXIT.                                                                
124600*-----------------------------------------------------------------        
124700 2462-BUSCAR-MES.                                                         
124800                                                                          
124900     SET WS-MES-IDX UP BY 1.                                              
125000                                                                          
125100 2462-BUSCAR-MES-FIN.                                                     
125200     EXIT.                                                                
125300*-----------------------------------------------------------------        
125400*  2464-UBICAR-CATEGORIA-TREND                                   *        
125500*  LA TENDENCIA MENSUAL POR RUBRO GUARDA LA CATEGORIA AVANZADA   *        
125600*  CUANDO EL RUBRO ES GASTO (SPENDING) Y LA CATEGORIA BASE EN    *        
125700*  CUALQUIER OTRO CASO; LA TABLA DE 10 CASILLEROS ES FIJA Y SE   *        
125800*  RECORRE DE ENTRADA.                                           *        
125900*-----------------------------------------------------------------        
126000 2464-UBICAR-CATEGORIA-TREND.                                             
126100                                                                          
126200     IF WS-ENR-CATEGORIA = 'SPENDING'                                     
126300        MOVE WS-ENR-CAT-AVANZADA TO WS-TREND-CATEGORIA                    
126400     ELSE                                                                 
126500        MOVE WS-ENR-CATEGORIA    TO WS-TREND-CATEGORIA                    
126600     END-IF.                                                              
126700                                                                          
126800     SET WS-CAT-IDX TO 1.                                                 
126900     PERFORM 2465-BUSCAR-CATEGORIA-TREND                                  
127000        THRU 2465-BUSCAR-CATEGORIA-TREND-FIN                              
127100        UNTIL WS-CAT-IDX > 10                                             
127200           OR WS-CAT-NOMBRE (WS-CAT-IDX) =                                
127300              WS-TREND-CATEGORIA.                                         
127400                                                                          
127500 2464-UBICAR-CATEGORIA-TREND-FIN.                                         
127600     EXIT.                                                                
127700*-----------------------------------------------------------------        
127800 2465-BUSCAR-CATEGORIA-TREND.                                             
127900                                                                          
128000     SET WS-CAT-IDX UP BY 1.                                              
128100                                                                          
128200 2465-BUSCAR-CATEGORIA-TREND-FIN.                                         
128300     EXIT.                                                                
128400*-----------------------------------------------------------------        
128500*  2470-ACUMULAR-SEMANA                                          *        
128600*  SUMA EL GASTO (YA EN VALOR ABSOLUTO) AL CASILLERO DEL DIA DE  *        
128700*  SEMANA; LOS TRASPASOS NO ENTRAN EN ESTE CUADRO.               *        
128800*-----------------------------------------------------------------        
128900 2470-ACUMULAR-SEMANA.                                                    
129000                                                                          
129100     SET WS-SEM-IDX TO WS-ENR-DIA-SEMANA.                                 
129200     SET WS-SEM-IDX UP BY 1.                                              
129300                                                                          
129400     IF WS-ENR-NECESIDAD NOT = 'TRANSFER'                                 
129500        ADD WS-VALOR-REDONDEO                                             
129600          TO WS-SEM-OCURRENCIA (WS-SEM-IDX)                               
129700     END-IF.                                                              
129800                                                                          
129900 2470-ACUMULAR-SEMANA-FIN.                                                
130000     EXIT.                                                                
130100*-----------------------------------------------------------------        
130200*  2480-ACUMULAR-HORA                                            *        
130300*  SUMA EL GASTO (VALOR ABSOLUTO) AL CASILLERO DE LA HORA DEL    *        
130400*  MOVIMIENTO; LOS TRASPASOS NO ENTRAN EN ESTE CUADRO.           *        
130500*-----------------------------------------------------------------        
130600 2480-ACUMULAR-HORA.                                                      
130700                                                                          
130800     SET WS-HOR-IDX TO WS-ENT-HORA.                                       
130900     SET WS-HOR-IDX UP BY 1.                                              
131000                                                                          
131100     IF WS-ENR-NECESIDAD NOT = 'TRANSFER'                                 
131200        ADD WS-VALOR-REDONDEO                                             
131300          TO WS-HOR-OCURRENCIA (WS-HOR-IDX)                               
131400     END-IF.                                                              
131500                                                                          
131600 2480-ACUMULAR-HORA-FIN.                                                  
131700     EXIT.                                                                
131800*-----------------------------------------------------------------        
131900*  2490-ACUMULAR-DIA                                             *        
132000*  UBICA (O DA DE ALTA) EL DIA CALENDARIO EN LA TABLA DIARIA,    *        
132100*  GUARDANDO SU NUMERO JULIANO PARA LAS VENTANAS MOVILES DEL     *        
132200*  INFORME, Y LE SUMA EL GASTO ABSOLUTO DEL MOVIMIENTO.          *        
132300*-----------------------------------------------------------------        
132400 2490-ACUMULAR-DIA.                                                       
132500                                                                          
132600     PERFORM 2492-UBICAR-DIA THRU 2492-UBICAR-DIA-FIN.                    
132700                                                                          
132800     IF WS-ENR-NECESIDAD NOT = 'TRANSFER'                                 
132900        ADD WS-VALOR-REDONDEO                                             
133000          TO WS-DIA-GASTO-ABS (WS-DIA-IDX)                                
133100     END-IF.                                                              
133200                                                                          
133300 2490-ACUMULAR-DIA-FIN.                                                   
133400     EXIT.                                                                
133500*-----------------------------------------------------------------        
133600 2492-UBICAR-DIA.                                                         
133700                                                                          
133800     SET WS-DIA-IDX TO 1.                                                 
133900     PERFORM 2493-BUSCAR-DIA                                              
134000        THRU 2493-BUSCAR-DIA-FIN                                          
134100        UNTIL WS-DIA-IDX > WS-DIA-TOTAL                                   
134200           OR WS-DIA-JDN (WS-DIA-IDX) = WS-JDN-RESULT.                    
134300                                                                          
134400     IF WS-DIA-IDX > WS-DIA-TOTAL                                         
134500        ADD 1 TO WS-DIA-TOTAL                                             
134600        SET WS-DIA-IDX TO WS-DIA-TOTAL                                    
134700        MOVE WS-ENT-FECHA TO WS-DIA-FECHA (WS-DIA-IDX)                    
134800        MOVE WS-JDN-RESULT TO WS-DIA-JDN (WS-DIA-IDX)                     
134900     END-IF.                                                              
135000                                                                          
135100 2492-UBICAR-DIA-FIN.                                                     
135200     EXIT.                                                                
135300*-----------------------------------------------------------------        
135400 2493-BUSCAR-DIA.                                                         
135500                                                                          
135600     SET WS-DIA-IDX UP BY 1.                                              
135700                                                                          
135800 2493-BUSCAR-DIA-FIN.                                                     
135900     EXIT.                                                                
136000*-----------------------------------------------------------------        
136100*  2500-GRABAR-ENRIQUECIDO                                       *        
136200*  GRABA EL RENGLON ENRIQUECIDO EN EL ARCHIVO DE SALIDA QUE LUEGO*        
136300*  USA EL PASO DE REETIQUETADO PARA CORREGIR LA NECESIDAD SI EL  *        
136400*  MANTENIMIENTO DE ETIQUETAS LE CAMBIO LA CLASE AL PROVEEDOR.   *        
136500*-----------------------------------------------------------------        
136600 2500-GRABAR-ENRIQUECIDO.                                                 
136700                                                                          
136800     WRITE WS-ENR-REGISTRO.                                               
136900                                                                          
137000     IF NOT FS-ENRIQUECIDO-OK                                             
137100        DISPLAY 'WTMAIN01: ERROR AL GRABAR EL ENRIQUECIDO'                
137200        DISPLAY 'FILE STATUS: ' FS-ENRIQUECIDO                            
137300     END-IF.                                                              
137400                                                                          
137500 2500-GRABAR-ENRIQUECIDO-FIN.                                             
137600     EXIT.                                                                
137700*-----------------------------------------------------------------        
137800*  2290-GRABAR-ERROR                                             *        
137900*  GRABA EL RENGLON RECHAZADO TAL CUAL VINO DEL EXTRACTO JUNTO   *        
138000*  CON EL MOTIVO DEL RECHAZO, PARA QUE EL AREA DE CONCILIACION   *        
138100*  LO PUEDA REVISAR SIN TENER QUE VOLVER A CORRER EL PROCESO.    *        
138200*-----------------------------------------------------------------        
138300 2290-GRABAR-ERROR.                                                       
138400                                                                          
138500     MOVE SPACES           TO WS-ERR-RENGLON.                             
138600     MOVE WS-ENT-TRANSACCION TO WS-ERR-TRANSACCION.                       
138700     IF NOT WS-TRANS-VALIDA                                               
138800        MOVE 'DATOS INVALIDOS O INCOMPLETOS EN EL RENGLON'                
138900          TO WS-ERR-MOTIVO                                                
139000     ELSE                                                                 
139100        MOVE 'IMPORTE VACIO O IRRECONOCIBLE'                              
139200          TO WS-ERR-MOTIVO                                                
139300     END-IF.                                                              
139400                                                                          
139500     WRITE WS-ERR-RENGLON.                                                
139600                                                                          
139700     IF NOT FS-ERRORES-OK                                                 
139800        DISPLAY 'WTMAIN01: ERROR AL GRABAR EL RECHAZO'                    
139900        DISPLAY 'FILE STATUS: ' FS-ERRORES                                
140000     END-IF.                                                              
140100                                                                          
140200 2290-GRABAR-ERROR-FIN.                                                   
140300     EXIT.                                                                
140400*-----------------------------------------------------------------        
140500*  4000-MANTENER-ETIQUETAS                                       *        
140600*  CIERRA EL ENRIQUECIDO (YA NO SE LE VUELVE A ESCRIBIR), CARGA  *        
140700*  EL LOTE DE DECISIONES SI VINO, AUTOETIQUETA LOS PROVEEDORES   *        
140800*  FRECUENTES QUE TODAVIA NO TIENEN CLASE, APLICA LAS DECISIONES *        
140900*  EXPLICITAS (QUE SIEMPRE GANAN), GRABA LOS CAMBIOS EN EL       *        
141000*  MAESTRO DE ETIQUETAS Y REETIQUETA LOS RENGLONES YA GRABADOS   *        
141100*  DE LOS PROVEEDORES CUYA CLASE CAMBIO.                         *        
141200*-----------------------------------------------------------------        
141300 4000-MANTENER-ETIQUETAS.                                                 
141400                                                                          
141500     CLOSE SAL-ENRIQUECIDO.                                               
141600                                                                          
141700     IF WS-HAY-DECISIONES                                                 
141800        PERFORM 4100-CARGAR-DECISIONES                                    
141900           THRU 4100-CARGAR-DECISIONES-FIN                                
142000     END-IF.                                                              
142100                                                                          
142200     PERFORM 4200-AUTOETIQUETAR-FRECUENTES                                
142300        THRU 4200-AUTOETIQUETAR-FRECUENTES-FIN.                           
142400     PERFORM 4300-APLICAR-DECISIONES                                      
142500        THRU 4300-APLICAR-DECISIONES-FIN.                                 
142600     PERFORM 4600-GRABAR-TAGS-PENDIENTES                                  
142700        THRU 4600-GRABAR-TAGS-PENDIENTES-FIN.                             
142800     PERFORM 4700-REETIQUETAR-ENRIQUECIDO                                 
142900        THRU 4700-REETIQUETAR-ENRIQUECIDO-FIN.                            
143000                                                                          
143100 4000-MANTENER-ETIQUETAS-FIN.                                             
143200     EXIT.                                                                
143300*-----------------------------------------------------------------        
143400*  4100-CARGAR-DECISIONES                                        *        
143500*  LEE EL LOTE DE DECISIONES COMPLETO A MEMORIA; EL ARCHIVO ES   *        
143600*  CHICO (UN PROVEEDOR Y UNA CLASE POR RENGLON) Y SE CONSULTA    *        
143700*  VARIAS VECES MAS ADELANTE EN ESTE MISMO PASO.                 *        
143800*-----------------------------------------------------------------        
143900 4100-CARGAR-DECISIONES.                                                  
144000                                                                          
144100     PERFORM 4110-LEER-UNA-DECISION                                       
144200        THRU 4110-LEER-UNA-DECISION-FIN                                   
144300        UNTIL FS-DECISIONES-EOF.                                          
144400                                                                          
144500 4100-CARGAR-DECISIONES-FIN.                                              
144600     EXIT.                                                                
144700*-----------------------------------------------------------------        
144800 4110-LEER-UNA-DECISION.                                                  
144900                                                                          
145000     READ ENT-DECISIONES.                                                 
145100                                                                          
145200     EVALUATE TRUE                                                        
145300         WHEN FS-DECISIONES-OK                                            
145400              IF WS-DEC-TOTAL < 200                                       
145500                 ADD 1 TO WS-DEC-TOTAL                                    
145600                 SET WS-DEC-IDX TO WS-DEC-TOTAL                           
145700                 MOVE WS-DEC-PROVEEDOR                                    
145800                   TO WS-DEC-NOMBRE (WS-DEC-IDX)                          
145900                 MOVE WS-DEC-CLASE                                        
146000                   TO WS-DEC-TABLA-CLASE (WS-DEC-IDX)                     
146100              END-IF                                                      
146200         WHEN FS-DECISIONES-EOF                                           
146300              CONTINUE                                                    
146400         WHEN OTHER                                                       
146500              DISPLAY 'WTMAIN01: ERROR AL LEER DECISIONES'                
146600              DISPLAY 'FILE STATUS: ' FS-DECISIONES                       
146700              MOVE '10' TO FS-DECISIONES                                  
146800     END-EVALUATE.                                                        
146900                                                                          
147000 4110-LEER-UNA-DECISION-FIN.                                              
147100     EXIT.                                                                
147200*-----------------------------------------------------------------        
147300*  4200-AUTOETIQUETAR-FRECUENTES                                 *        
147400*  TODO PROVEEDOR QUE APARECIO 3 VECES O MAS Y NUNCA TUVO CLASE  *        
147500*  GUARDADA SE ETIQUETA WANTS POR DEFECTO; SI TRAE UNA CLASE     *        
147600*  GUARDADA SE LA DEJA IGUAL (LA DECISION EXPLICITA, SI LA HAY,  *        
147700*  LA VA A PISAR EN EL PASO SIGUIENTE).                          *        
147800*-----------------------------------------------------------------        
147900 4200-AUTOETIQUETAR-FRECUENTES.                                           
148000                                                                          
148100     SET WS-VEN-IDX TO 1.                                                 
148200     PERFORM 4210-AUTOETIQUETAR-UNO                                       
148300        THRU 4210-AUTOETIQUETAR-UNO-FIN                                   
148400        UNTIL WS-VEN-IDX > WS-VEN-TOTAL.                                  
148500                                                                          
148600 4200-AUTOETIQUETAR-FRECUENTES-FIN.                                       
148700     EXIT.                                                                
148800*-----------------------------------------------------------------        
148900 4210-AUTOETIQUETAR-UNO.                                                  
149000                                                                          
149100     MOVE WS-VEN-CLASE-VIEJA (WS-VEN-IDX)                                 
149200       TO WS-VEN-CLASE-NUEVA (WS-VEN-IDX).                                
149300                                                                          
149400     IF WS-VEN-FREQ (WS-VEN-IDX) NOT < 3                                  
149500        AND WS-VEN-CLASE-VIEJA (WS-VEN-IDX) = 'UNTAG'                     
149600        MOVE 'WANTS' TO WS-VEN-CLASE-NUEVA (WS-VEN-IDX)                   
149700     END-IF.                                                              
149800                                                                          
149900     SET WS-VEN-IDX UP BY 1.                                              
150000                                                                          
150100 4210-AUTOETIQUETAR-UNO-FIN.                                              
150200     EXIT.                                                                
150300*-----------------------------------------------------------------        
150400*  4300-APLICAR-DECISIONES                                       *        
150500*  CADA DECISION CON CLASE NEEDS O WANTS PISA LA CLASE DEL       *        
150600*  PROVEEDOR, HAYA APARECIDO O NO EN EL EXTRACTO DE ESTA CORRIDA;*        
150700*  LAS DECISIONES CON CLASE INVALIDA SE IGNORAN SIN AVISO (EL    *        
150800*  PROVEEDOR SE QUEDA CON LO QUE YA TENIA).                      *        
150900*-----------------------------------------------------------------        
151000 4300-APLICAR-DECISIONES.                                                 
151100                                                                          
151200     SET WS-DEC-IDX TO 1.                                                 
151300     PERFORM 4310-APLICAR-UNA-DECISION                                    
151400        THRU 4310-APLICAR-UNA-DECISION-FIN                                
151500        UNTIL WS-DEC-IDX > WS-DEC-TOTAL.                                  
151600                                                                          
151700 4300-APLICAR-DECISIONES-FIN.                                             
151800     EXIT.                                                                
151900*-----------------------------------------------------------------        
152000 4310-APLICAR-UNA-DECISION.                                               
152100                                                                          
152200     IF WS-DEC-TABLA-CLASE (WS-DEC-IDX) = 'NEEDS'                         
152300        OR WS-DEC-TABLA-CLASE (WS-DEC-IDX) = 'WANTS'                      
152400        MOVE WS-DEC-NOMBRE (WS-DEC-IDX) TO WS-ENR-PROVEEDOR               
152500        PERFORM 2452-UBICAR-PROVEEDOR                                     
152600           THRU 2452-UBICAR-PROVEEDOR-FIN                                 
152700        MOVE WS-DEC-TABLA-CLASE (WS-DEC-IDX)                              
152800          TO WS-VEN-CLASE-NUEVA (WS-VEN-IDX)                              
152900     END-IF.                                                              
153000                                                                          
153100     SET WS-DEC-IDX UP BY 1.                                              
153200                                                                          
153300 4310-APLICAR-UNA-DECISION-FIN.                                           
153400     EXIT.                                                                
153500*-----------------------------------------------------------------        
153600*  4600-GRABAR-TAGS-PENDIENTES                                   *        
153700*  PERSISTE EN EL MAESTRO DE ETIQUETAS TODO PROVEEDOR QUE QUEDO  *        
153800*  CON CLASE VALIDA Y CORRIGE, DE PASO, LOS ACUMULADOS DE        *        
153900*  NECESIDAD/GUSTO YA SUMADOS EN LA PRIMERA VUELTA CUANDO LA     *        
154000*  CLASE EFECTIVA CAMBIO.                                        *        
154100*-----------------------------------------------------------------        
154200 4600-GRABAR-TAGS-PENDIENTES.                                             
154300                                                                          
154400     SET WS-VEN-IDX TO 1.                                                 
154500     PERFORM 4610-GRABAR-TAG-UNO                                          
154600        THRU 4610-GRABAR-TAG-UNO-FIN                                      
154700        UNTIL WS-VEN-IDX > WS-VEN-TOTAL.                                  
154800                                                                          
154900 4600-GRABAR-TAGS-PENDIENTES-FIN.                                         
155000     EXIT.                                                                
155100*-----------------------------------------------------------------        
155200 4610-GRABAR-TAG-UNO.                                                     
155300                                                                          
155400     MOVE 'N' TO WS-VEN-SW-CAMBIO (WS-VEN-IDX).                           
155500                                                                          
155600     IF WS-VEN-CLASE-NUEVA (WS-VEN-IDX) = 'NEEDS'                         
155700        OR WS-VEN-CLASE-NUEVA (WS-VEN-IDX) = 'WANTS'                      
155800                                                                          
155900        IF WS-VEN-CLASE-VIEJA (WS-VEN-IDX) = 'UNTAG'                      
156000           MOVE 'WANTS' TO WS-TAG-CLASE                                   
156100        ELSE                                                              
156200           MOVE WS-VEN-CLASE-VIEJA (WS-VEN-IDX)                           
156300             TO WS-TAG-CLASE                                              
156400        END-IF                                                            
156500                                                                          
156600        IF WS-TAG-CLASE                                                   
156700             NOT = WS-VEN-CLASE-NUEVA (WS-VEN-IDX)                        
156800           MOVE 'S' TO WS-VEN-SW-CAMBIO (WS-VEN-IDX)                      
156900           IF WS-TAG-CLASE = 'NEEDS'                                      
157000              SUBTRACT WS-VEN-GASTO-ABS (WS-VEN-IDX)                      
157100                FROM WS-ACUM-NECESIDAD                                    
157200           ELSE                                                           
157300              SUBTRACT WS-VEN-GASTO-ABS (WS-VEN-IDX)                      
157400                FROM WS-ACUM-GUSTO                                        
157500           END-IF                                                         
157600           IF WS-VEN-CLASE-NUEVA (WS-VEN-IDX) = 'NEEDS'                   
157700              ADD WS-VEN-GASTO-ABS (WS-VEN-IDX)                           
157800                TO WS-ACUM-NECESIDAD                                      
157900           ELSE                                                           
158000              ADD WS-VEN-GASTO-ABS (WS-VEN-IDX)                           
158100                TO WS-ACUM-GUSTO                                          
158200           END-IF                                                         
158300        END-IF                                                            
158400                                                                          
158500        MOVE 'G' TO WS-TAG-OPERACION                                      
158600        MOVE WS-VEN-NOMBRE (WS-VEN-IDX)                                   
158700          TO WS-TAG-PROVEEDOR                                             
158800        MOVE WS-VEN-CLASE-NUEVA (WS-VEN-IDX)                              
158900          TO WS-TAG-CLASE                                                 
159000        CALL 'WTTAG01' USING WS-TAG-ENTRADA, WS-TAG-SALIDA                
159100     END-IF.                                                              
159200                                                                          
159300     SET WS-VEN-IDX UP BY 1.                                              
159400                                                                          
159500 4610-GRABAR-TAG-UNO-FIN.                                                 
159600     EXIT.                                                                
159700*-----------------------------------------------------------------        
159800*  4700-REETIQUETAR-ENRIQUECIDO                                  *        
159900*  REABRE EL ENRIQUECIDO EN I-O Y RECORRE TODOS SUS RENGLONES;   *        
160000*  AL PROVEEDOR QUE CAMBIO DE CLASE SE LE CORRIGE LA NECESIDAD   *        
160100*  GRABADA (LOS TRASPASOS NO SE TOCAN).                          *        
160200*-----------------------------------------------------------------        
160300 4700-REETIQUETAR-ENRIQUECIDO.                                            
160400                                                                          
160500     OPEN I-O SAL-ENRIQUECIDO.                                            
160600                                                                          
160700     IF NOT FS-ENRIQUECIDO-OK                                             
160800        DISPLAY 'WTMAIN01: ERROR AL REABRIR EL ENRIQUECIDO'               
160900        DISPLAY 'FILE STATUS: ' FS-ENRIQUECIDO                            
161000     ELSE                                                                 
161100        PERFORM 4710-REETIQUETAR-UNO                                      
161200           THRU 4710-REETIQUETAR-UNO-FIN                                  
161300           UNTIL FS-ENRIQUECIDO-EOF                                       
161400        CLOSE SAL-ENRIQUECIDO                                             
161500     END-IF.                                                              
161600                                                                          
161700 4700-REETIQUETAR-ENRIQUECIDO-FIN.                                        
161800     EXIT.                                                                
161900*-----------------------------------------------------------------        
162000 4710-REETIQUETAR-UNO.                                                    
162100                                                                          
162200     READ SAL-ENRIQUECIDO NEXT RECORD.                                    
162300                                                                          
162400     IF NOT FS-ENRIQUECIDO-EOF                                            
162500        IF WS-ENR-NECESIDAD NOT = 'TRANSFER'                              
162600           MOVE WS-ENR-PROVEEDOR TO WS-IDX-BUSCADO                        
162700           PERFORM 4720-BUSCAR-PROVEEDOR-CAMBIADO                         
162800              THRU 4720-BUSCAR-PROVEEDOR-CAMBIADO-FIN                     
162900           IF WS-VEN-IDX NOT > WS-VEN-TOTAL                               
163000              AND WS-VEN-SI-CAMBIO (WS-VEN-IDX)                           
163100              MOVE WS-VEN-CLASE-NUEVA (WS-VEN-IDX)                        
163200                TO WS-ENR-NECESIDAD                                       
163300              REWRITE WS-ENR-REGISTRO                                     
163400           END-IF                                                         
163500        END-IF                                                            
163600     END-IF.                                                              
163700                                                                          
163800 4710-REETIQUETAR-UNO-FIN.                                                
163900     EXIT.                                                                
164000*-----------------------------------------------------------------        
164100 4720-BUSCAR-PROVEEDOR-CAMBIADO.                                          
164200                                                                          
164300     SET WS-VEN-IDX TO 1.                                                 
164400     PERFORM 4730-BUSCAR-PROV-CAMBIADO-PASO                               
164500        THRU 4730-BUSCAR-PROV-CAMBIADO-PASO-FIN                           
164600        UNTIL WS-VEN-IDX > WS-VEN-TOTAL                                   
164700           OR WS-VEN-NOMBRE (WS-VEN-IDX)                                  
164800              = WS-IDX-BUSCADO.                                           
164900                                                                          
165000 4720-BUSCAR-PROVEEDOR-CAMBIADO-FIN.                                      
165100     EXIT.                                                                
165200*-----------------------------------------------------------------        
165300 4730-BUSCAR-PROV-CAMBIADO-PASO.                                          
165400                                                                          
165500     SET WS-VEN-IDX UP BY 1.                                              
165600                                                                          
165700 4730-BUSCAR-PROV-CAMBIADO-PASO-FIN.                                      
165800     EXIT.                                                                
165900*-----------------------------------------------------------------        
166000*  5000-CALCULAR-ANALITICA                                       *        
166100*  PROMEDIA LOS CUATRO RUBROS POR LA CANTIDAD DE MESES CON       *        
166200*  MOVIMIENTOS (UN MES SI NO HUBO NINGUNO) Y PROYECTA NETO Y     *        
166300*  AHORRO PURO A 12 MESES A PARTIR DE ESOS PROMEDIOS.            *        
166400*-----------------------------------------------------------------        
166500 5000-CALCULAR-ANALITICA.                                                 
166600                                                                          
166700     PERFORM 5100-PROMEDIAR-MENSUAL                                       
166800        THRU 5100-PROMEDIAR-MENSUAL-FIN.                                  
166900     PERFORM 5200-PROYECTAR-NETO                                          
167000        THRU 5200-PROYECTAR-NETO-FIN.                                     
167100     PERFORM 5300-PROYECTAR-AHORRO                                        
167200        THRU 5300-PROYECTAR-AHORRO-FIN.                                   
167300                                                                          
167400 5000-CALCULAR-ANALITICA-FIN.                                             
167500     EXIT.                                                                
167600*-----------------------------------------------------------------        
167700 5100-PROMEDIAR-MENSUAL.                                                  
167800                                                                          
167900     IF WS-MES-TOTAL = ZERO                                               
168000        MOVE 1 TO WS-AN-MESES                                             
168100     ELSE                                                                 
168200        MOVE WS-MES-TOTAL TO WS-AN-MESES                                  
168300     END-IF.                                                              
168400                                                                          
168500     COMPUTE WS-AN-PROM-INGRESO ROUNDED =                                 
168600             WS-ACUM-INGRESO / WS-AN-MESES.                               
168700     COMPUTE WS-AN-PROM-GASTO ROUNDED =                                   
168800             WS-ACUM-GASTO / WS-AN-MESES.                                 
168900     COMPUTE WS-AN-PROM-AHORRO ROUNDED =                                  
169000             WS-ACUM-AHORRO / WS-AN-MESES.                                
169100     COMPUTE WS-AN-PROM-INVERSION ROUNDED =                               
169200             WS-ACUM-INVERSION / WS-AN-MESES.                             
169300                                                                          
169400     IF WS-AN-PROM-INVERSION < ZERO                                       
169500        COMPUTE WS-AN-PROM-INVERSION =                                    
169600                ZERO - WS-AN-PROM-INVERSION                               
169700     END-IF.                                                              
169800                                                                          
169900 5100-PROMEDIAR-MENSUAL-FIN.                                              
170000     EXIT.                                                                
170100*-----------------------------------------------------------------        
170200*  5200-PROYECTAR-NETO                                           *        
170300*  NETO[0] ES CERO; CADA MES SIGUIENTE SUMA EL PROMEDIO DE       *        
170400*  INGRESO, AHORRO E INVERSION Y RESTA EL GASTO EN VALOR         *        
170500*  ABSOLUTO AL NETO DEL MES ANTERIOR.                            *        
170600*-----------------------------------------------------------------        
170700 5200-PROYECTAR-NETO.                                                     
170800                                                                          
170900     MOVE WS-AN-PROM-GASTO TO WS-VALOR-REDONDEO.                          
171000     IF WS-VALOR-REDONDEO < ZERO                                          
171100        COMPUTE WS-VALOR-REDONDEO =                                       
171200                ZERO - WS-VALOR-REDONDEO                                  
171300     END-IF.                                                              
171400                                                                          
171500     MOVE ZERO TO WS-NETO-PROY (1).                                       
171600     SET WS-NETO-IDX TO 2.                                                
171700     PERFORM 5210-PROYECTAR-NETO-UN-MES                                   
171800        THRU 5210-PROYECTAR-NETO-UN-MES-FIN                               
171900        UNTIL WS-NETO-IDX > 13.                                           
172000                                                                          
172100 5200-PROYECTAR-NETO-FIN.                                                 
172200     EXIT.                                                                
172300*-----------------------------------------------------------------        
172400 5210-PROYECTAR-NETO-UN-MES.                                              
172500                                                                          
172600     COMPUTE WS-NETO-PROY (WS-NETO-IDX) =                                 
172700             WS-NETO-PROY (WS-NETO-IDX - 1)                               
172800             + WS-AN-PROM-INGRESO                                         
172900             - WS-VALOR-REDONDEO                                          
173000             + WS-AN-PROM-AHORRO                                          
173100             + WS-AN-PROM-INVERSION.                                      
173200                                                                          
173300     SET WS-NETO-IDX UP BY 1.                                             
173400                                                                          
173500 5210-PROYECTAR-NETO-UN-MES-FIN.                                          
173600     EXIT.                                                                
173700*-----------------------------------------------------------------        
173800*  5300-PROYECTAR-AHORRO                                         *        
173900*  AHORRO PURO ACUMULADO A M MESES: EL PROMEDIO MENSUAL DE       *        
174000*  AHORRO MULTIPLICADO POR LA CANTIDAD DE MESES PROYECTADOS.     *        
174100*-----------------------------------------------------------------        
174200 5300-PROYECTAR-AHORRO.                                                   
174300                                                                          
174400     SET WS-AHORRO-IDX TO 1.                                              
174500     PERFORM 5310-PROYECTAR-AHORRO-UN-MES                                 
174600        THRU 5310-PROYECTAR-AHORRO-UN-MES-FIN                             
174700        UNTIL WS-AHORRO-IDX > 12.                                         
174800                                                                          
174900 5300-PROYECTAR-AHORRO-FIN.                                               
175000     EXIT.                                                                
175100*-----------------------------------------------------------------        
175200 5310-PROYECTAR-AHORRO-UN-MES.                                            
175300                                                                          
175400     COMPUTE WS-AHORRO-PROY (WS-AHORRO-IDX) ROUNDED =                     
175500             WS-AN-PROM-AHORRO * WS-AHORRO-IDX.                           
175600                                                                          
175700     SET WS-AHORRO-IDX UP BY 1.                                           
175800                                                                          
175900 5310-PROYECTAR-AHORRO-UN-MES-FIN.                                        
176000     EXIT.                                                                
176100*-----------------------------------------------------------------        
176200*  6000-ARMAR-INFORME                                            *        
176300*  SECCION DE INFORME: ARMA LOS RUBROS 1 A 12 DEL INSTRUCTIVO,   *        
176400*  GRABA EL RENGLON DE RESUMEN (WTSUM) Y EMITE EL INFORME        *        
176500*  IMPRESO (WTRPT) CON SUS CUATRO BLOQUES DE CONSOLA.            *        
176600*-----------------------------------------------------------------        
176700 6000-ARMAR-INFORME.                                                      
176800                                                                          
176900     PERFORM 6050-ORDENAR-PROVEEDORES                                     
177000        THRU 6050-ORDENAR-PROVEEDORES-FIN.                                
177100                                                                          
177200     PERFORM 6100-TOTALES-POR-RUBRO                                       
177300        THRU 6100-TOTALES-POR-RUBRO-FIN.                                  
177400     PERFORM 6200-TOP-PROVEEDORES                                         
177500        THRU 6200-TOP-PROVEEDORES-FIN.                                    
177600     PERFORM 6300-NECESIDAD-GUSTO                                         
177700        THRU 6300-NECESIDAD-GUSTO-FIN.                                    
177800     PERFORM 6400-GASTO-SEMANAL                                           
177900        THRU 6400-GASTO-SEMANAL-FIN.                                      
178000     PERFORM 6450-GASTO-HORARIO                                           
178100        THRU 6450-GASTO-HORARIO-FIN.                                      
178200     PERFORM 6500-TENDENCIA-MENSUAL                                       
178300        THRU 6500-TENDENCIA-MENSUAL-FIN.                                  
178400     PERFORM 6600-GASTO-MOVIL                                             
178500        THRU 6600-GASTO-MOVIL-FIN.                                        
178600     PERFORM 6650-NETO-MENSUAL                                            
178700        THRU 6650-NETO-MENSUAL-FIN.                                       
178800     PERFORM 6700-COMPARAR-SEMANAS                                        
178900        THRU 6700-COMPARAR-SEMANAS-FIN.                                   
179000     PERFORM 6750-VAMPIROS                                                
179100        THRU 6750-VAMPIROS-FIN.                                           
179200     PERFORM 6780-SIN-ETIQUETA                                            
179300        THRU 6780-SIN-ETIQUETA-FIN.                                       
179400     PERFORM 6790-METRICAS-RESUMEN                                        
179500        THRU 6790-METRICAS-RESUMEN-FIN.                                   
179600                                                                          
179700     PERFORM 6800-GRABAR-RESUMEN-DATOS                                    
179800        THRU 6800-GRABAR-RESUMEN-DATOS-FIN.                               
179900                                                                          
180000     PERFORM 6910-IMP-ENCABEZADO                                          
180100        THRU 6910-IMP-ENCABEZADO-FIN.                                     
180200     PERFORM 6920-IMP-ULTIMA-SEMANA                                       
180300        THRU 6920-IMP-ULTIMA-SEMANA-FIN.                                  
180400     IF WS-VAC-TOTAL > 0                                                  
180500        PERFORM 6930-IMP-VAMPIROS                                         
180600           THRU 6930-IMP-VAMPIROS-FIN                                     
180700     END-IF.                                                              
180800     PERFORM 6940-IMP-PROYECCION-AHORRO                                   
180900        THRU 6940-IMP-PROYECCION-AHORRO-FIN.                              
181000                                                                          
181100 6000-ARMAR-INFORME-FIN.                                                  
181200     EXIT.                                                                
181300*-----------------------------------------------------------------        
181400*  6050-ORDENAR-PROVEEDORES / 6055 / 6060 / 6070                 *        
181500*  ORDENAMIENTO POR SELECCION DE WS-VEN-TABLA, GASTO ABSOLUTO *           
181600*  DESCENDENTE. LO USAN LOS RUBROS 2 (TOP PROVEEDORES), 10       *        
181700*  (VAMPIROS) Y 11 (SIN ETIQUETA), TODOS EN ORDEN DE GASTO.      *        
181800*-----------------------------------------------------------------        
181900 6050-ORDENAR-PROVEEDORES.                                                
182000                                                                          
182100     IF WS-VEN-TOTAL > 1                                                  
182200        SET WS-VEN-IDX TO 1                                               
182300        PERFORM 6055-ORDENAR-UN-PASO                                      
182400           THRU 6055-ORDENAR-UN-PASO-FIN                                  
182500           UNTIL WS-VEN-IDX >= WS-VEN-TOTAL                               
182600     END-IF.                                                              
182700                                                                          
182800 6050-ORDENAR-PROVEEDORES-FIN.                                            
182900     EXIT.                                                                
183000*-----------------------------------------------------------------        
183100 6055-ORDENAR-UN-PASO.                                                    
183200                                                                          
183300     SET WS-VEN-IDX-MAYOR TO WS-VEN-IDX.                                  
183400     SET WS-VEN-IDX-J     TO WS-VEN-IDX.                                  
183500     SET WS-VEN-IDX-J     UP BY 1.                                        
183600                                                                          
183700     PERFORM 6060-BUSCAR-MAYOR                                            
183800        THRU 6060-BUSCAR-MAYOR-FIN                                        
183900        UNTIL WS-VEN-IDX-J > WS-VEN-TOTAL.                                
184000                                                                          
184100     IF WS-VEN-IDX-MAYOR NOT = WS-VEN-IDX                                 
184200        PERFORM 6070-INTERCAMBIAR-PROVEEDORES                             
184300           THRU 6070-INTERCAMBIAR-PROVEEDORES-FIN                         
184400     END-IF.                                                              
184500                                                                          
184600     SET WS-VEN-IDX UP BY 1.                                              
184700                                                                          
184800 6055-ORDENAR-UN-PASO-FIN.                                                
184900     EXIT.                                                                
185000*-----------------------------------------------------------------        
185100 6060-BUSCAR-MAYOR.                                                       
185200                                                                          
185300     IF WS-VEN-GASTO-ABS (WS-VEN-IDX-J) >                                 
185400        WS-VEN-GASTO-ABS (WS-VEN-IDX-MAYOR)                               
185500        SET WS-VEN-IDX-MAYOR TO WS-VEN-IDX-J                              
185600     END-IF.                                                              
185700                                                                          
185800     SET WS-VEN-IDX-J UP BY 1.                                            
185900                                                                          
186000 6060-BUSCAR-MAYOR-FIN.                                                   
186100     EXIT.                                                                
186200*-----------------------------------------------------------------        
186300 6070-INTERCAMBIAR-PROVEEDORES.                                           
186400                                                                          
186500     MOVE WS-VEN-OCURRENCIA (WS-VEN-IDX)                                  
186600       TO WS-VEN-TEMP.                                                    
186700     MOVE WS-VEN-OCURRENCIA (WS-VEN-IDX-MAYOR)                            
186800       TO WS-VEN-OCURRENCIA (WS-VEN-IDX).                                 
186900     MOVE WS-VEN-TEMP                                                     
187000       TO WS-VEN-OCURRENCIA (WS-VEN-IDX-MAYOR).                           
187100                                                                          
187200 6070-INTERCAMBIAR-PROVEEDORES-FIN.                                       
187300     EXIT.                                                                
187400*-----------------------------------------------------------------        
187500*  6900/6901/6902 - PARAGRAFOS COMUNES DE ESCRITURA DE RENGLON   *        
187600*  DE INFORME: TITULO DE SECCION, LINEA ETIQUETA/VALOR Y LINEA   *        
187700*  DE PROVEEDOR (ORDEN, NOMBRE, MONTO Y PORCENTAJE).             *        
187800*-----------------------------------------------------------------        
187900 6900-ESCRIBIR-TITULO.                                                    
188000                                                                          
188100     WRITE WS-INF-RENGLON FROM WS-INF-SEPARADOR.                          
188200     WRITE WS-INF-RENGLON FROM WS-INF-TITULO-SECCION.                     
188300                                                                          
188400 6900-ESCRIBIR-TITULO-FIN.                                                
188500     EXIT.                                                                
188600*-----------------------------------------------------------------        
188700 6901-ESCRIBIR-ETQ-VALOR.                                                 
188800                                                                          
188900     WRITE WS-INF-RENGLON FROM WS-INF-RENGLON-ETQ-VALOR.                  
189000                                                                          
189100 6901-ESCRIBIR-ETQ-VALOR-FIN.                                             
189200     EXIT.                                                                
189300*-----------------------------------------------------------------        
189400 6902-ESCRIBIR-PROVEEDOR.                                                 
189500                                                                          
189600     WRITE WS-INF-RENGLON FROM WS-INF-RENGLON-PROVEEDOR.                  
189700                                                                          
189800 6902-ESCRIBIR-PROVEEDOR-FIN.                                             
189900     EXIT.                                                                
190000*-----------------------------------------------------------------        
190100*  6100-TOTALES-POR-RUBRO (RUBRO 1)                              *        
190200*  SPEND, SAVE, STOCKS E INCOME A ESCALA ANUAL: EL PROMEDIO      *        
190300*  MENSUAL DE LA ANALITICA MULTIPLICADO POR LOS MESES            *        
190400*  OBSERVADOS.                                                   *        
190500*-----------------------------------------------------------------        
190600 6100-TOTALES-POR-RUBRO.                                                  
190700                                                                          
190800     MOVE WS-AN-PROM-GASTO TO WS-VALOR-REDONDEO.                          
190900     IF WS-VALOR-REDONDEO < ZERO                                          
191000        COMPUTE WS-VALOR-REDONDEO =                                       
191100                ZERO - WS-VALOR-REDONDEO                                  
191200     END-IF.                                                              
191300                                                                          
191400     COMPUTE WS-TOT-SPEND =                                               
191500             WS-VALOR-REDONDEO * WS-AN-MESES.                             
191600     COMPUTE WS-TOT-SAVE =                                                
191700             WS-AN-PROM-AHORRO * WS-AN-MESES.                             
191800     COMPUTE WS-TOT-STOCKS =                                              
191900             WS-AN-PROM-INVERSION * WS-AN-MESES.                          
192000     COMPUTE WS-TOT-INCOME =                                              
192100             WS-AN-PROM-INGRESO * WS-AN-MESES.                            
192200                                                                          
192300     MOVE 'Totals by bucket (RSD, annualized)'                            
192400       TO WS-INF-TIT-ETIQUETA.                                            
192500     PERFORM 6900-ESCRIBIR-TITULO                                         
192600        THRU 6900-ESCRIBIR-TITULO-FIN.                                    
192700                                                                          
192800     MOVE 'Spend'           TO WS-INF-RNG-ETIQUETA.                       
192900     MOVE WS-TOT-SPEND   TO WS-INF-RNG-VALOR.                             
193000     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
193100        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
193200                                                                          
193300     MOVE 'Save'            TO WS-INF-RNG-ETIQUETA.                       
193400     MOVE WS-TOT-SAVE    TO WS-INF-RNG-VALOR.                             
193500     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
193600        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
193700                                                                          
193800     MOVE 'Stocks'          TO WS-INF-RNG-ETIQUETA.                       
193900     MOVE WS-TOT-STOCKS  TO WS-INF-RNG-VALOR.                             
194000     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
194100        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
194200                                                                          
194300     MOVE 'Income'          TO WS-INF-RNG-ETIQUETA.                       
194400     MOVE WS-TOT-INCOME  TO WS-INF-RNG-VALOR.                             
194500     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
194600        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
194700                                                                          
194800 6100-TOTALES-POR-RUBRO-FIN.                                              
194900     EXIT.                                                                
195000*-----------------------------------------------------------------        
195100*  6200-TOP-PROVEEDORES (RUBRO 2)                                *        
195200*  LOS PRIMEROS 10 RENGLONES DE LA TABLA YA ORDENADA (GASTO      *        
195300*  ABSOLUTO DESCENDENTE). EL PORCENTAJE ES LA PARTE QUE CADA     *        
195400*  UNO REPRESENTA DEL GASTO ABSOLUTO TOTAL DE LA CORRIDA.        *        
195500*-----------------------------------------------------------------        
195600 6200-TOP-PROVEEDORES.                                                    
195700                                                                          
195800     MOVE 'Top vendors (by abs spend)'                                    
195900       TO WS-INF-TIT-ETIQUETA.                                            
196000     PERFORM 6900-ESCRIBIR-TITULO                                         
196100        THRU 6900-ESCRIBIR-TITULO-FIN.                                    
196200                                                                          
196300     MOVE ZERO TO WS-IDX-GEN.                                             
196400     SET WS-VEN-IDX TO 1.                                                 
196500     PERFORM 6210-TOP-PROVEEDOR-UNO                                       
196600        THRU 6210-TOP-PROVEEDOR-UNO-FIN                                   
196700        UNTIL WS-VEN-IDX > WS-VEN-TOTAL                                   
196800           OR WS-IDX-GEN = 10.                                            
196900                                                                          
197000 6200-TOP-PROVEEDORES-FIN.                                                
197100     EXIT.                                                                
197200*-----------------------------------------------------------------        
197300 6210-TOP-PROVEEDOR-UNO.                                                  
197400                                                                          
197500     ADD 1 TO WS-IDX-GEN.                                                 
197600     MOVE WS-IDX-GEN TO WS-INF-PRV-ORDEN.                                 
197700     MOVE WS-VEN-NOMBRE (WS-VEN-IDX)                                      
197800       TO WS-INF-PRV-NOMBRE.                                              
197900     MOVE WS-VEN-GASTO-ABS (WS-VEN-IDX)                                   
198000       TO WS-INF-PRV-MONTO.                                               
198100                                                                          
198200     IF WS-ACUM-GASTO-ABS > ZERO                                          
198300        COMPUTE WS-INF-PRV-PORCENTAJE ROUNDED =                           
198400            WS-VEN-GASTO-ABS (WS-VEN-IDX) /                               
198500            WS-ACUM-GASTO-ABS                                             
198600     ELSE                                                                 
198700        MOVE ZERO TO WS-INF-PRV-PORCENTAJE                                
198800     END-IF.                                                              
198900                                                                          
199000     PERFORM 6902-ESCRIBIR-PROVEEDOR                                      
199100        THRU 6902-ESCRIBIR-PROVEEDOR-FIN.                                 
199200                                                                          
199300     SET WS-VEN-IDX UP BY 1.                                              
199400                                                                          
199500 6210-TOP-PROVEEDOR-UNO-FIN.                                              
199600     EXIT.                                                                
199700*-----------------------------------------------------------------        
199800*  6300-NECESIDAD-GUSTO (RUBRO 3)                                *        
199900*  REPARTO DEL GASTO DE BOLSILLO ENTRE NECESIDAD Y GUSTO, YA     *        
200000*  ACUMULADO (Y CORREGIDO POR REETIQUETADO) EN LA SECCION 2000.  *        
200100*-----------------------------------------------------------------        
200200 6300-NECESIDAD-GUSTO.                                                    
200300                                                                          
200400     MOVE 'Needs vs wants' TO WS-INF-TIT-ETIQUETA.                        
200500     PERFORM 6900-ESCRIBIR-TITULO                                         
200600        THRU 6900-ESCRIBIR-TITULO-FIN.                                    
200700                                                                          
200800     MOVE 'Needs'                TO WS-INF-RNG-ETIQUETA.                  
200900     MOVE WS-ACUM-NECESIDAD   TO WS-INF-RNG-VALOR.                        
201000     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
201100        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
201200                                                                          
201300     MOVE 'Wants'                TO WS-INF-RNG-ETIQUETA.                  
201400     MOVE WS-ACUM-GUSTO       TO WS-INF-RNG-VALOR.                        
201500     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
201600        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
201700                                                                          
201800 6300-NECESIDAD-GUSTO-FIN.                                                
201900     EXIT.                                                                
202000*-----------------------------------------------------------------        
202100*  6400-GASTO-SEMANAL (RUBRO 4)                                  *        
202200*  SUMA DE IMPORTES (CON SIGNO) POR DIA DE SEMANA, TAL CUAL SE   *        
202300*  ACUMULO EN 2470-ACUMULAR-SEMANA. LOS SIETE DIAS SE IMPRIMEN   *        
202400*  SIEMPRE, AUNQUE ALGUNO QUEDE EN CERO.                         *        
202500*-----------------------------------------------------------------        
202600 6400-GASTO-SEMANAL.                                                      
202700                                                                          
202800     MOVE 'Weekday spend' TO WS-INF-TIT-ETIQUETA.                         
202900     PERFORM 6900-ESCRIBIR-TITULO                                         
203000        THRU 6900-ESCRIBIR-TITULO-FIN.                                    
203100                                                                          
203200     SET WS-SEM-IDX TO 1.                                                 
203300     SET WS-DSE-IDX TO 1.                                                 
203400     PERFORM 6410-GASTO-SEMANAL-UN-DIA                                    
203500        THRU 6410-GASTO-SEMANAL-UN-DIA-FIN                                
203600        UNTIL WS-SEM-IDX > 7.                                             
203700                                                                          
203800 6400-GASTO-SEMANAL-FIN.                                                  
203900     EXIT.                                                                
204000*-----------------------------------------------------------------        
204100 6410-GASTO-SEMANAL-UN-DIA.                                               
204200                                                                          
204300     MOVE WS-DSE-NOMBRE (WS-DSE-IDX)                                      
204400       TO WS-INF-RNG-ETIQUETA.                                            
204500     MOVE WS-SEM-OCURRENCIA (WS-SEM-IDX)                                  
204600       TO WS-INF-RNG-VALOR.                                               
204700     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
204800        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
204900                                                                          
205000     SET WS-SEM-IDX UP BY 1.                                              
205100     SET WS-DSE-IDX UP BY 1.                                              
205200                                                                          
205300 6410-GASTO-SEMANAL-UN-DIA-FIN.                                           
205400     EXIT.                                                                
205500*-----------------------------------------------------------------        
205600*  6450-GASTO-HORARIO (RUBRO 5)                                  *        
205700*  SUMA DE IMPORTES POR HORA DEL DIA. SI LAS 24 HORAS QUEDARON   *        
205800*  EXACTAMENTE IGUALES (EXTRACTO SIN DATO DE HORA) SE SUPRIME    *        
205900*  LA SECCION COMPLETA.                                          *        
206000*-----------------------------------------------------------------        
206100 6450-GASTO-HORARIO.                                                      
206200                                                                          
206300     MOVE 'S' TO WS-HOR-SW-IGUALES.                                       
206400     SET WS-HOR-IDX TO 2.                                                 
206500     PERFORM 6455-COMPARAR-HORA                                           
206600        THRU 6455-COMPARAR-HORA-FIN                                       
206700        UNTIL WS-HOR-IDX > 24.                                            
206800                                                                          
206900     IF NOT WS-HOR-TODAS-IGUALES                                          
207000        MOVE 'Hourly spend' TO WS-INF-TIT-ETIQUETA                        
207100        PERFORM 6900-ESCRIBIR-TITULO                                      
207200           THRU 6900-ESCRIBIR-TITULO-FIN                                  
207300        SET WS-HOR-IDX TO 1                                               
207400        PERFORM 6460-GASTO-HORARIO-UNA-HORA                               
207500           THRU 6460-GASTO-HORARIO-UNA-HORA-FIN                           
207600           UNTIL WS-HOR-IDX > 24                                          
207700     END-IF.                                                              
207800                                                                          
207900 6450-GASTO-HORARIO-FIN.                                                  
208000     EXIT.                                                                
208100*-----------------------------------------------------------------        
208200 6455-COMPARAR-HORA.                                                      
208300                                                                          
208400     IF WS-HOR-OCURRENCIA (WS-HOR-IDX) NOT =                              
208500        WS-HOR-OCURRENCIA (1)                                             
208600        MOVE 'N' TO WS-HOR-SW-IGUALES                                     
208700     END-IF.                                                              
208800                                                                          
208900     SET WS-HOR-IDX UP BY 1.                                              
209000                                                                          
209100 6455-COMPARAR-HORA-FIN.                                                  
209200     EXIT.                                                                
209300*-----------------------------------------------------------------        
209400 6460-GASTO-HORARIO-UNA-HORA.                                             
209500                                                                          
209600     COMPUTE WS-HORA-NUM = WS-HOR-IDX - 1.                                
209700     MOVE WS-HORA-NUM  TO WS-INF-RNG-ETIQUETA.                            
209800     MOVE WS-HOR-OCURRENCIA (WS-HOR-IDX)                                  
209900       TO WS-INF-RNG-VALOR.                                               
210000     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
210100        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
210200                                                                          
210300     SET WS-HOR-IDX UP BY 1.                                              
210400                                                                          
210500 6460-GASTO-HORARIO-UNA-HORA-FIN.                                         
210600     EXIT.                                                                
210700*-----------------------------------------------------------------        
210800*  6500-TENDENCIA-MENSUAL (RUBRO 6)                              *        
210900*  PARA CADA MES OBSERVADO Y CADA UNA DE LAS DIEZ CATEGORIAS DE  *        
211000*  TENDENCIA, EL IMPORTE ACUMULADO (CON SIGNO) EN                *        
211100*  WS-MES-CAT-MONTO.                                          *           
211200*-----------------------------------------------------------------        
211300 6500-TENDENCIA-MENSUAL.                                                  
211400                                                                          
211500     MOVE 'Monthly trends by category' TO WS-INF-TIT-ETIQUETA.            
211600     PERFORM 6900-ESCRIBIR-TITULO                                         
211700        THRU 6900-ESCRIBIR-TITULO-FIN.                                    
211800                                                                          
211900     SET WS-MES-IDX TO 1.                                                 
212000     PERFORM 6510-TENDENCIA-UN-MES                                        
212100        THRU 6510-TENDENCIA-UN-MES-FIN                                    
212200        UNTIL WS-MES-IDX > WS-MES-TOTAL.                                  
212300                                                                          
212400 6500-TENDENCIA-MENSUAL-FIN.                                              
212500     EXIT.                                                                
212600*-----------------------------------------------------------------        
212700 6510-TENDENCIA-UN-MES.                                                   
212800                                                                          
212900     SET WS-MES-CAT-IDX TO 1.                                             
213000     SET WS-CAT-IDX     TO 1.                                             
213100     PERFORM 6520-TENDENCIA-UNA-CATEGORIA                                 
213200        THRU 6520-TENDENCIA-UNA-CATEGORIA-FIN                             
213300        UNTIL WS-MES-CAT-IDX > 10.                                        
213400                                                                          
213500     SET WS-MES-IDX UP BY 1.                                              
213600                                                                          
213700 6510-TENDENCIA-UN-MES-FIN.                                               
213800     EXIT.                                                                
213900*-----------------------------------------------------------------        
214000 6520-TENDENCIA-UNA-CATEGORIA.                                            
214100                                                                          
214200     MOVE WS-MES-ANIO-MES (WS-MES-IDX)                                    
214300       TO WS-ETQ-ANIO-MES.                                                
214400     STRING WS-ETQ-ANIO-MES DELIMITED BY SIZE                             
214500            ' '                DELIMITED BY SIZE                          
214600            WS-CAT-NOMBRE (WS-CAT-IDX)                                    
214700                               DELIMITED BY SIZE                          
214800         INTO WS-INF-RNG-ETIQUETA.                                        
214900     MOVE WS-MES-CAT-MONTO (WS-MES-IDX, WS-MES-CAT-IDX)                   
215000       TO WS-INF-RNG-VALOR.                                               
215100     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
215200        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
215300                                                                          
215400     SET WS-MES-CAT-IDX UP BY 1.                                          
215500     SET WS-CAT-IDX     UP BY 1.                                          
215600                                                                          
215700 6520-TENDENCIA-UNA-CATEGORIA-FIN.                                        
215800     EXIT.                                                                
215900*-----------------------------------------------------------------        
216000*  6650-NETO-MENSUAL (RUBRO 8)                                   *        
216100*  SUMA FIRMADA DE TODOS LOS IMPORTES (TODAS LAS CATEGORIAS) POR *        
216200*  MES, TAL CUAL SE ACUMULO EN WS-MES-NETO.                   *           
216300*-----------------------------------------------------------------        
216400 6650-NETO-MENSUAL.                                                       
216500                                                                          
216600     MOVE 'Monthly net' TO WS-INF-TIT-ETIQUETA.                           
216700     PERFORM 6900-ESCRIBIR-TITULO                                         
216800        THRU 6900-ESCRIBIR-TITULO-FIN.                                    
216900                                                                          
217000     SET WS-MES-IDX TO 1.                                                 
217100     PERFORM 6660-NETO-UN-MES                                             
217200        THRU 6660-NETO-UN-MES-FIN                                         
217300        UNTIL WS-MES-IDX > WS-MES-TOTAL.                                  
217400                                                                          
217500 6650-NETO-MENSUAL-FIN.                                                   
217600     EXIT.                                                                
217700*-----------------------------------------------------------------        
217800 6660-NETO-UN-MES.                                                        
217900                                                                          
218000     MOVE WS-MES-ANIO-MES (WS-MES-IDX)                                    
218100       TO WS-INF-RNG-ETIQUETA.                                            
218200     MOVE WS-MES-NETO (WS-MES-IDX)                                        
218300       TO WS-INF-RNG-VALOR.                                               
218400     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
218500        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
218600                                                                          
218700     SET WS-MES-IDX UP BY 1.                                              
218800                                                                          
218900 6660-NETO-UN-MES-FIN.                                                    
219000     EXIT.                                                                
219100*-----------------------------------------------------------------        
219200*  6600-GASTO-MOVIL (RUBRO 7)                                    *        
219300*  VENTANA MOVIL DE GASTO ABSOLUTO: 30 DIAS SI HAY 30 DIAS       *        
219400*  DISTINTOS DE DATOS O MAS, SI NO 7 DIAS, CONTADOS DESDE LA     *        
219500*  FECHA DE LA ULTIMA TRANSACCION LEIDA (FECHA DE CORRIDA).      *        
219600*-----------------------------------------------------------------        
219700 6600-GASTO-MOVIL.                                                        
219800                                                                          
219900     MOVE ZERO TO WS-GASTO-MOVIL.                                         
220000                                                                          
220100     IF WS-DIA-TOTAL >= 30                                                
220200        MOVE 30 TO WS-DIAS-VENTANA                                        
220300     ELSE                                                                 
220400        MOVE 7  TO WS-DIAS-VENTANA                                        
220500     END-IF.                                                              
220600                                                                          
220700     SET WS-DIA-IDX TO 1.                                                 
220800     PERFORM 6610-ACUMULAR-VENTANA                                        
220900        THRU 6610-ACUMULAR-VENTANA-FIN                                    
221000        UNTIL WS-DIA-IDX > WS-DIA-TOTAL.                                  
221100                                                                          
221200     MOVE 'Rolling spend (window)' TO WS-INF-TIT-ETIQUETA.                
221300     PERFORM 6900-ESCRIBIR-TITULO                                         
221400        THRU 6900-ESCRIBIR-TITULO-FIN.                                    
221500                                                                          
221600     MOVE 'Window days'         TO WS-INF-RNG-ETIQUETA.                   
221700     MOVE WS-DIAS-VENTANA    TO WS-INF-RNG-VALOR.                         
221800     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
221900        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
222000                                                                          
222100     MOVE 'Rolling spend'       TO WS-INF-RNG-ETIQUETA.                   
222200     MOVE WS-GASTO-MOVIL     TO WS-INF-RNG-VALOR.                         
222300     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
222400        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
222500                                                                          
222600 6600-GASTO-MOVIL-FIN.                                                    
222700     EXIT.                                                                
222800*-----------------------------------------------------------------        
222900 6610-ACUMULAR-VENTANA.                                                   
223000                                                                          
223100     IF WS-RUN-JDN - WS-DIA-JDN (WS-DIA-IDX) <                            
223200        WS-DIAS-VENTANA                                                   
223300        ADD WS-DIA-GASTO-ABS (WS-DIA-IDX)                                 
223400          TO WS-GASTO-MOVIL                                               
223500     END-IF.                                                              
223600                                                                          
223700     SET WS-DIA-IDX UP BY 1.                                              
223800                                                                          
223900 6610-ACUMULAR-VENTANA-FIN.                                               
224000     EXIT.                                                                
224100*-----------------------------------------------------------------        
224200*  6700-COMPARAR-SEMANAS (RUBRO 9)                               *        
224300*  GASTO ABSOLUTO DE LOS ULTIMOS SIETE DIAS CONTRA LOS SIETE     *        
224400*  DIAS ANTERIORES, CONTANDO DESDE LA FECHA DE CORRIDA.          *        
224500*-----------------------------------------------------------------        
224600 6700-COMPARAR-SEMANAS.                                                   
224700                                                                          
224800     MOVE ZERO TO WS-SEM-ULT7.                                            
224900     MOVE ZERO TO WS-SEM-PREV7.                                           
225000                                                                          
225100     SET WS-DIA-IDX TO 1.                                                 
225200     PERFORM 6710-COMPARAR-UN-DIA                                         
225300        THRU 6710-COMPARAR-UN-DIA-FIN                                     
225400        UNTIL WS-DIA-IDX > WS-DIA-TOTAL.                                  
225500                                                                          
225600     COMPUTE WS-SEM-DELTA7 =                                              
225700             WS-SEM-ULT7 - WS-SEM-PREV7.                                  
225800                                                                          
225900     MOVE 'Weekly comparison' TO WS-INF-TIT-ETIQUETA.                     
226000     PERFORM 6900-ESCRIBIR-TITULO                                         
226100        THRU 6900-ESCRIBIR-TITULO-FIN.                                    
226200                                                                          
226300     MOVE 'Last 7 days'         TO WS-INF-RNG-ETIQUETA.                   
226400     MOVE WS-SEM-ULT7        TO WS-INF-RNG-VALOR.                         
226500     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
226600        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
226700                                                                          
226800     MOVE 'Prev 7 days'         TO WS-INF-RNG-ETIQUETA.                   
226900     MOVE WS-SEM-PREV7       TO WS-INF-RNG-VALOR.                         
227000     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
227100        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
227200                                                                          
227300     MOVE 'Delta 7 days'        TO WS-INF-RNG-ETIQUETA.                   
227400     MOVE WS-SEM-DELTA7      TO WS-INF-RNG-VALOR.                         
227500     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
227600        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
227700                                                                          
227800 6700-COMPARAR-SEMANAS-FIN.                                               
227900     EXIT.                                                                
228000*-----------------------------------------------------------------        
228100 6710-COMPARAR-UN-DIA.                                                    
228200                                                                          
228300     COMPUTE WS-IDX-GEN =                                                 
228400             WS-RUN-JDN - WS-DIA-JDN (WS-DIA-IDX).                        
228500                                                                          
228600     IF WS-IDX-GEN <= 7                                                   
228700        ADD WS-DIA-GASTO-ABS (WS-DIA-IDX)                                 
228800          TO WS-SEM-ULT7                                                  
228900     ELSE                                                                 
229000        IF WS-IDX-GEN <= 14                                               
229100           ADD WS-DIA-GASTO-ABS (WS-DIA-IDX)                              
229200             TO WS-SEM-PREV7                                              
229300        END-IF                                                            
229400     END-IF.                                                              
229500                                                                          
229600     SET WS-DIA-IDX UP BY 1.                                              
229700                                                                          
229800 6710-COMPARAR-UN-DIA-FIN.                                                
229900     EXIT.                                                                
230000*-----------------------------------------------------------------        
230100*  6750-VAMPIROS (RUBRO 10)                                      *        
230200*  RECORRE LOS PROVEEDORES YA ORDENADOS POR GASTO DESCENDENTE;   *        
230300*  GARANTIZA LOS PRIMEROS CINCO, EL SEXTO SOLO SI TODAVIA PESA   *        
230400*  4% O MAS DEL GASTO ABSOLUTO TOTAL. TOPE DURO DE SEIS. ARMA    *        
230500*  TAMBIEN, POR SEPARADO, LA LISTA "CONSIDER CUTTING" DE LA      *        
230600*  LINEA 3 DEL RESUMEN IMPRESO (6752), QUE NO COMPARTE TOPE NI   *        
230700*  PISO CON ESTE RUBRO.                                          *        
230800*-----------------------------------------------------------------        
230900 6750-VAMPIROS.                                                           
231000                                                                          
231100     IF WS-ACUM-GASTO-ABS > ZERO                                          
231200        MOVE 'N' TO WS-VAM-SW-CORTAR                                      
231300        SET WS-VEN-IDX TO 1                                               
231400        PERFORM 6760-VAMPIRO-UNO                                          
231500           THRU 6760-VAMPIRO-UNO-FIN                                      
231600           UNTIL WS-VEN-IDX > WS-VEN-TOTAL                                
231700              OR WS-VAM-CORTAR                                            
231800        PERFORM 6752-VAMPIROS-CONSOLA                                     
231900           THRU 6752-VAMPIROS-CONSOLA-FIN                                 
232000     END-IF.                                                              
232100                                                                          
232200     IF WS-VAM-TOTAL > 0                                                  
232300        MOVE 'Vampire vendors (>=4 pct of spend)'                         
232400          TO WS-INF-TIT-ETIQUETA                                          
232500        PERFORM 6900-ESCRIBIR-TITULO                                      
232600           THRU 6900-ESCRIBIR-TITULO-FIN                                  
232700        SET WS-VAM-IDX TO 1                                               
232800        PERFORM 6765-IMP-VAMPIRO-UNO                                      
232900           THRU 6765-IMP-VAMPIRO-UNO-FIN                                  
233000           UNTIL WS-VAM-IDX > WS-VAM-TOTAL                                
233100     END-IF.                                                              
233200                                                                          
233300 6750-VAMPIROS-FIN.                                                       
233400     EXIT.                                                                
233500*-----------------------------------------------------------------        
233600*  6752-VAMPIROS-CONSOLA                                         *        
233700*  REGLA DE CONSOLA: AGREGA TODO PROVEEDOR CUYA PARTICIPACION    *        
233800*  SUPERE EL 5% DEL GASTO TOTAL, INDEPENDIENTE DEL TOPE DE SEIS  *        
233900*  Y DEL PISO DE 4% DEL RUBRO 10.                                *        
234000*-----------------------------------------------------------------        
234100 6752-VAMPIROS-CONSOLA.                                                   
234200                                                                          
234300     SET WS-VEN-IDX TO 1.                                                 
234400     PERFORM 6753-VAMPIRO-CONSOLA-UNO                                     
234500        THRU 6753-VAMPIRO-CONSOLA-UNO-FIN                                 
234600        UNTIL WS-VEN-IDX > WS-VEN-TOTAL.                                  
234700                                                                          
234800 6752-VAMPIROS-CONSOLA-FIN.                                               
234900     EXIT.                                                                
235000*-----------------------------------------------------------------        
235100 6753-VAMPIRO-CONSOLA-UNO.                                                
235200                                                                          
235300     COMPUTE WS-VAC-SHARE-CALC ROUNDED =                                  
235400             WS-VEN-GASTO-ABS (WS-VEN-IDX) /                              
235500             WS-ACUM-GASTO-ABS.                                           
235600                                                                          
235700     IF WS-VAC-SHARE-CALC > 0.05                                          
235800        AND WS-VAC-TOTAL < 20                                             
235900        ADD 1 TO WS-VAC-TOTAL                                             
236000        SET WS-VAC-IDX TO WS-VAC-TOTAL                                    
236100        MOVE WS-VEN-NOMBRE (WS-VEN-IDX)                                   
236200          TO WS-VAC-NOMBRE (WS-VAC-IDX)                                   
236300     END-IF.                                                              
236400                                                                          
236500     SET WS-VEN-IDX UP BY 1.                                              
236600                                                                          
236700 6753-VAMPIRO-CONSOLA-UNO-FIN.                                            
236800     EXIT.                                                                
236900*-----------------------------------------------------------------        
237000 6760-VAMPIRO-UNO.                                                        
237100                                                                          
237200     COMPUTE WS-VAM-SHARE-CALC ROUNDED =                                  
237300             WS-VEN-GASTO-ABS (WS-VEN-IDX) /                              
237400             WS-ACUM-GASTO-ABS.                                           
237500                                                                          
237600     IF WS-VAM-TOTAL >= 5 AND WS-VAM-SHARE-CALC < 0.04                    
237700        MOVE 'S' TO WS-VAM-SW-CORTAR                                      
237800     ELSE                                                                 
237900        ADD 1 TO WS-VAM-TOTAL                                             
238000        SET WS-VAM-IDX TO WS-VAM-TOTAL                                    
238100        MOVE WS-VEN-NOMBRE (WS-VEN-IDX)                                   
238200          TO WS-VAM-NOMBRE (WS-VAM-IDX)                                   
238300        MOVE WS-VEN-GASTO-ABS (WS-VEN-IDX)                                
238400          TO WS-VAM-MONTO (WS-VAM-IDX)                                    
238500        MOVE WS-VAM-SHARE-CALC                                            
238600          TO WS-VAM-PORCENTAJE (WS-VAM-IDX)                               
238700        IF WS-VAM-TOTAL = 6                                               
238800           MOVE 'S' TO WS-VAM-SW-CORTAR                                   
238900        END-IF                                                            
239000     END-IF.                                                              
239100                                                                          
239200     SET WS-VEN-IDX UP BY 1.                                              
239300                                                                          
239400 6760-VAMPIRO-UNO-FIN.                                                    
239500     EXIT.                                                                
239600*-----------------------------------------------------------------        
239700 6765-IMP-VAMPIRO-UNO.                                                    
239800                                                                          
239900     SET WS-IDX-GEN TO WS-VAM-IDX.                                        
240000     MOVE WS-IDX-GEN TO WS-INF-PRV-ORDEN.                                 
240100     MOVE WS-VAM-NOMBRE (WS-VAM-IDX)                                      
240200       TO WS-INF-PRV-NOMBRE.                                              
240300     MOVE WS-VAM-MONTO (WS-VAM-IDX)                                       
240400       TO WS-INF-PRV-MONTO.                                               
240500     MOVE WS-VAM-PORCENTAJE (WS-VAM-IDX)                                  
240600       TO WS-INF-PRV-PORCENTAJE.                                          
240700                                                                          
240800     PERFORM 6902-ESCRIBIR-PROVEEDOR                                      
240900        THRU 6902-ESCRIBIR-PROVEEDOR-FIN.                                 
241000                                                                          
241100     SET WS-VAM-IDX UP BY 1.                                              
241200                                                                          
241300 6765-IMP-VAMPIRO-UNO-FIN.                                                
241400     EXIT.                                                                
241500*-----------------------------------------------------------------        
241600*  6780-SIN-ETIQUETA (RUBRO 11)                                  *        
241700*  LOS PRIMEROS OCHO PROVEEDORES (GASTO DESCENDENTE) QUE NUNCA   *        
241800*  TUVIERON CLASE GRABADA EN EL MAESTRO DE ETIQUETAS ANTES DE    *        
241900*  ESTA CORRIDA (CLASE VIEJA = UNTAG).                           *        
242000*-----------------------------------------------------------------        
242100 6780-SIN-ETIQUETA.                                                       
242200                                                                          
242300     SET WS-VEN-IDX TO 1.                                                 
242400     PERFORM 6785-SIN-ETIQUETA-UNO                                        
242500        THRU 6785-SIN-ETIQUETA-UNO-FIN                                    
242600        UNTIL WS-VEN-IDX > WS-VEN-TOTAL                                   
242700           OR WS-SET-TOTAL = 8.                                           
242800                                                                          
242900     IF WS-SET-TOTAL > 0                                                  
243000        MOVE 'Untagged vendors' TO WS-INF-TIT-ETIQUETA                    
243100        PERFORM 6900-ESCRIBIR-TITULO                                      
243200           THRU 6900-ESCRIBIR-TITULO-FIN                                  
243300        SET WS-SET-IDX TO 1                                               
243400        PERFORM 6786-IMP-SIN-ETIQUETA-UNO                                 
243500           THRU 6786-IMP-SIN-ETIQUETA-UNO-FIN                             
243600           UNTIL WS-SET-IDX > WS-SET-TOTAL                                
243700     END-IF.                                                              
243800                                                                          
243900 6780-SIN-ETIQUETA-FIN.                                                   
244000     EXIT.                                                                
244100*-----------------------------------------------------------------        
244200 6785-SIN-ETIQUETA-UNO.                                                   
244300                                                                          
244400     IF WS-VEN-CLASE-VIEJA (WS-VEN-IDX) = 'UNTAG'                         
244500        ADD 1 TO WS-SET-TOTAL                                             
244600        SET WS-SET-IDX TO WS-SET-TOTAL                                    
244700        MOVE WS-VEN-NOMBRE (WS-VEN-IDX)                                   
244800          TO WS-SET-NOMBRE (WS-SET-IDX)                                   
244900     END-IF.                                                              
245000                                                                          
245100     SET WS-VEN-IDX UP BY 1.                                              
245200                                                                          
245300 6785-SIN-ETIQUETA-UNO-FIN.                                               
245400     EXIT.                                                                
245500*-----------------------------------------------------------------        
245600 6786-IMP-SIN-ETIQUETA-UNO.                                               
245700                                                                          
245800     MOVE WS-SET-NOMBRE (WS-SET-IDX)                                      
245900       TO WS-INF-RNG-ETIQUETA.                                            
246000     MOVE ZERO TO WS-INF-RNG-VALOR.                                       
246100     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
246200        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
246300                                                                          
246400     SET WS-SET-IDX UP BY 1.                                              
246500                                                                          
246600 6786-IMP-SIN-ETIQUETA-UNO-FIN.                                           
246700     EXIT.                                                                
246800*-----------------------------------------------------------------        
246900*  6790-METRICAS-RESUMEN (RUBRO 12)                              *        
247000*  GASTO MENSUAL (VALOR ABSOLUTO), TASA DE AHORRO Y FLUJO NETO.  *        
247100*-----------------------------------------------------------------        
247200 6790-METRICAS-RESUMEN.                                                   
247300                                                                          
247400     MOVE WS-AN-PROM-GASTO TO WS-VALOR-REDONDEO.                          
247500     IF WS-VALOR-REDONDEO < ZERO                                          
247600        COMPUTE WS-VALOR-REDONDEO =                                       
247700                ZERO - WS-VALOR-REDONDEO                                  
247800     END-IF.                                                              
247900     MOVE WS-VALOR-REDONDEO TO WS-MET-GASTO-MENSUAL.                      
248000                                                                          
248100     IF WS-MET-GASTO-MENSUAL > ZERO                                       
248200        COMPUTE WS-MET-TASA-AHORRO ROUNDED =                              
248300                WS-AN-PROM-AHORRO / WS-MET-GASTO-MENSUAL                  
248400     ELSE                                                                 
248500        MOVE 1 TO WS-MET-TASA-AHORRO                                      
248600     END-IF.                                                              
248700                                                                          
248800     COMPUTE WS-MET-FLUJO-NETO =                                          
248900             WS-AN-PROM-INGRESO + WS-AN-PROM-AHORRO +                     
249000             WS-AN-PROM-INVERSION - WS-MET-GASTO-MENSUAL.                 
249100                                                                          
249200     MOVE 'Summary metrics' TO WS-INF-TIT-ETIQUETA.                       
249300     PERFORM 6900-ESCRIBIR-TITULO                                         
249400        THRU 6900-ESCRIBIR-TITULO-FIN.                                    
249500                                                                          
249600     MOVE 'Monthly spend'          TO WS-INF-RNG-ETIQUETA.                
249700     MOVE WS-MET-GASTO-MENSUAL  TO WS-INF-RNG-VALOR.                      
249800     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
249900        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
250000                                                                          
250100     MOVE 'Savings rate'           TO WS-INF-RNG-ETIQUETA.                
250200     MOVE WS-MET-TASA-AHORRO    TO WS-INF-RNG-VALOR.                      
250300     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
250400        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
250500                                                                          
250600     MOVE 'Net flow'               TO WS-INF-RNG-ETIQUETA.                
250700     MOVE WS-MET-FLUJO-NETO     TO WS-INF-RNG-VALOR.                      
250800     PERFORM 6901-ESCRIBIR-ETQ-VALOR                                      
250900        THRU 6901-ESCRIBIR-ETQ-VALOR-FIN.                                 
251000                                                                          
251100 6790-METRICAS-RESUMEN-FIN.                                               
251200     EXIT.                                                                
251300*-----------------------------------------------------------------        
251400*  6800-GRABAR-RESUMEN-DATOS                                     *        
251500*  PASA LA ANALITICA, LAS PROYECCIONES Y LAS METRICAS AL         *        
251600*  RENGLON DE SAL-RESUMEN-DATOS (WTSUM) Y LO GRABA.              *        
251700*-----------------------------------------------------------------        
251800 6800-GRABAR-RESUMEN-DATOS.                                               
251900                                                                          
252000     MOVE WS-AN-MESES          TO WS-RES-MESES-OBSERVADOS.                
252100     MOVE WS-AN-PROM-INGRESO   TO WS-RES-PROM-INGRESO.                    
252200     MOVE WS-AN-PROM-GASTO     TO WS-RES-PROM-GASTO.                      
252300     MOVE WS-AN-PROM-AHORRO    TO WS-RES-PROM-AHORRO.                     
252400     MOVE WS-AN-PROM-INVERSION TO WS-RES-PROM-INVERSION.                  
252500                                                                          
252600     SET WS-NETO-IDX TO 1.                                                
252700     PERFORM 6801-COPIAR-NETO-PROY                                        
252800        THRU 6801-COPIAR-NETO-PROY-FIN                                    
252900        UNTIL WS-NETO-IDX > 13.                                           
253000                                                                          
253100     SET WS-AHORRO-IDX TO 1.                                              
253200     PERFORM 6802-COPIAR-AHORRO-PROY                                      
253300        THRU 6802-COPIAR-AHORRO-PROY-FIN                                  
253400        UNTIL WS-AHORRO-IDX > 12.                                         
253500                                                                          
253600     MOVE WS-SEM-ULT7          TO WS-RES-GASTO-ULT-7D.                    
253700     MOVE WS-SEM-PREV7         TO WS-RES-GASTO-PREV-7D.                   
253800     MOVE WS-SEM-DELTA7        TO WS-RES-DELTA-7D.                        
253900     MOVE WS-ACUM-GASTO-ABS    TO WS-RES-GASTO-TOTAL.                     
254000     MOVE WS-ACUM-NECESIDAD    TO WS-RES-GASTO-NECESIDAD.                 
254100     MOVE WS-ACUM-GUSTO        TO WS-RES-GASTO-GUSTO.                     
254200     MOVE WS-MET-TASA-AHORRO   TO WS-RES-TASA-AHORRO.                     
254300     MOVE WS-MET-FLUJO-NETO    TO WS-RES-FLUJO-NETO.                      
254400                                                                          
254500     WRITE WS-RES-REGISTRO-RESUMEN.                                       
254600                                                                          
254700     IF NOT FS-RESUMEN-DATOS-OK                                           
254800        DISPLAY 'WTMAIN01: ERROR AL GRABAR EL RESUMEN'                    
254900        DISPLAY 'FILE STATUS: ' FS-RESUMEN-DATOS                          
255000     END-IF.                                                              
255100                                                                          
255200 6800-GRABAR-RESUMEN-DATOS-FIN.                                           
255300     EXIT.                                                                
255400*-----------------------------------------------------------------        
255500 6801-COPIAR-NETO-PROY.                                                   
255600                                                                          
255700     MOVE WS-NETO-PROY (WS-NETO-IDX)                                      
255800       TO WS-RES-NETO-PROY (WS-NETO-IDX).                                 
255900                                                                          
256000     SET WS-NETO-IDX UP BY 1.                                             
256100                                                                          
256200 6801-COPIAR-NETO-PROY-FIN.                                               
256300     EXIT.                                                                
256400*-----------------------------------------------------------------        
256500 6802-COPIAR-AHORRO-PROY.                                                 
256600                                                                          
256700     MOVE WS-AHORRO-PROY (WS-AHORRO-IDX)                                  
256800       TO WS-RES-AHORRO-PROY (WS-AHORRO-IDX).                             
256900                                                                          
257000     SET WS-AHORRO-IDX UP BY 1.                                           
257100                                                                          
257200 6802-COPIAR-AHORRO-PROY-FIN.                                             
257300     EXIT.                                                                
257400*-----------------------------------------------------------------        
257500*  6805-CONVERTIR-EUR                                            *        
257600*  CONVIERTE WS-CONV-RSD A EUROS AL TIPO DE CAMBIO DE LA      *           
257700*  CORRIDA, DEJANDO EL RESULTADO EN WS-CONV-EUR.              *           
257800*-----------------------------------------------------------------        
257900 6805-CONVERTIR-EUR.                                                      
258000                                                                          
258100     COMPUTE WS-CONV-EUR ROUNDED =                                        
258200             WS-CONV-RSD / WS-TIPO-CAMBIO.                                
258300                                                                          
258400 6805-CONVERTIR-EUR-FIN.                                                  
258500     EXIT.                                                                
258600*-----------------------------------------------------------------        
258700*  6910-IMP-ENCABEZADO                                           *        
258800*  LINEA 1 DEL RESUMEN IMPRESO: MESES OBSERVADOS, AHORRO         *        
258900*  PROMEDIO Y NETO PROYECTADO A 12 MESES EN RSD Y EN EUR.        *        
259000*-----------------------------------------------------------------        
259100 6910-IMP-ENCABEZADO.                                                     
259200                                                                          
259300     MOVE WS-AN-MESES        TO WS-INF-ENC-MESES.                         
259400     MOVE WS-AN-PROM-AHORRO  TO WS-INF-ENC-AVG-SAVE.                      
259500     MOVE WS-NETO-PROY (13)  TO WS-INF-ENC-NETO-12.                       
259600                                                                          
259700     MOVE WS-NETO-PROY (13) TO WS-CONV-RSD.                               
259800     PERFORM 6805-CONVERTIR-EUR THRU 6805-CONVERTIR-EUR-FIN.              
259900     MOVE WS-CONV-EUR TO WS-INF-ENC-NETO-12-EUR.                          
260000                                                                          
260100     WRITE WS-INF-RENGLON FROM WS-INF-ENCABEZADO-1.                       
260200                                                                          
260300 6910-IMP-ENCABEZADO-FIN.                                                 
260400     EXIT.                                                                
260500*-----------------------------------------------------------------        
260600*  6920-IMP-ULTIMA-SEMANA                                        *        
260700*  LINEA 2 DEL RESUMEN IMPRESO: GASTO DE LOS ULTIMOS 7 DIAS Y    *        
260800*  LA VARIACION CONTRA LOS 7 DIAS ANTERIORES.                    *        
260900*-----------------------------------------------------------------        
261000 6920-IMP-ULTIMA-SEMANA.                                                  
261100                                                                          
261200     MOVE WS-SEM-ULT7   TO WS-INF-SEM-ULT7.                               
261300     MOVE WS-SEM-DELTA7 TO WS-INF-SEM-DELTA.                              
261400                                                                          
261500     WRITE WS-INF-RENGLON FROM WS-INF-ULT-SEMANA.                         
261600                                                                          
261700 6920-IMP-ULTIMA-SEMANA-FIN.                                              
261800     EXIT.                                                                
261900*-----------------------------------------------------------------        
262000*  6930-IMP-VAMPIROS                                             *        
262100*  LINEA 3 DEL RESUMEN IMPRESO: LISTA DE PROVEEDORES A CORTAR,   *        
262200*  SEPARADOS POR COMA, ARMADA SOBRE LA TABLA WS-VAM-CONSOLA   *           
262300*  (REGLA DE CONSOLA, NO LA DEL RUBRO 10).                       *        
262400*-----------------------------------------------------------------        
262500 6930-IMP-VAMPIROS.                                                       
262600                                                                          
262700     MOVE SPACES TO WS-VAM-LISTA-TRABAJO.                                 
262800     SET WS-VAC-IDX TO 1.                                                 
262900     PERFORM 6935-AGREGAR-VAMPIRO-LISTA                                   
263000        THRU 6935-AGREGAR-VAMPIRO-LISTA-FIN                               
263100        UNTIL WS-VAC-IDX > WS-VAC-TOTAL.                                  
263200                                                                          
263300     MOVE WS-VAM-LISTA-TRABAJO TO WS-INF-VAM-LISTA.                       
263400     WRITE WS-INF-RENGLON FROM WS-INF-VAMPIROS.                           
263500                                                                          
263600 6930-IMP-VAMPIROS-FIN.                                                   
263700     EXIT.                                                                
263800*-----------------------------------------------------------------        
263900 6935-AGREGAR-VAMPIRO-LISTA.                                              
264000                                                                          
264100     IF WS-VAC-IDX = 1                                                    
264200        STRING WS-VAC-NOMBRE (WS-VAC-IDX)                                 
264300                   DELIMITED BY SPACE                                     
264400            INTO WS-VAM-LISTA-TRABAJO                                     
264500     ELSE                                                                 
264600        STRING WS-VAM-LISTA-TRABAJO DELIMITED BY SPACE                    
264700               ', '                    DELIMITED BY SIZE                  
264800               WS-VAC-NOMBRE (WS-VAC-IDX)                                 
264900                                       DELIMITED BY SPACE                 
265000            INTO WS-VAM-LISTA-TRABAJO                                     
265100     END-IF.                                                              
265200                                                                          
265300     SET WS-VAC-IDX UP BY 1.                                              
265400                                                                          
265500 6935-AGREGAR-VAMPIRO-LISTA-FIN.                                          
265600     EXIT.                                                                
265700*-----------------------------------------------------------------        
265800*  6940-IMP-PROYECCION-AHORRO                                    *        
265900*  LINEA 4 (Y SIGUIENTES) DEL RESUMEN IMPRESO: TITULO MAS LOS    *        
266000*  12 RENGLONES DE AHORRO PURO PROYECTADO, EN RSD Y EN EUR.      *        
266100*-----------------------------------------------------------------        
266200 6940-IMP-PROYECCION-AHORRO.                                              
266300                                                                          
266400     WRITE WS-INF-RENGLON FROM WS-INF-TITULO-PROYECCION.                  
266500                                                                          
266600     SET WS-AHORRO-IDX TO 1.                                              
266700     PERFORM 6945-IMP-PROYECCION-UN-MES                                   
266800        THRU 6945-IMP-PROYECCION-UN-MES-FIN                               
266900        UNTIL WS-AHORRO-IDX > 12.                                         
267000                                                                          
267100 6940-IMP-PROYECCION-AHORRO-FIN.                                          
267200     EXIT.                                                                
267300*-----------------------------------------------------------------        
267400 6945-IMP-PROYECCION-UN-MES.                                              
267500                                                                          
267600     SET WS-IDX-GEN TO WS-AHORRO-IDX.                                     
267700     MOVE WS-IDX-GEN TO WS-INF-PRO-MES.                                   
267800                                                                          
267900     MOVE WS-AHORRO-PROY (WS-AHORRO-IDX)                                  
268000       TO WS-INF-PRO-MONTO.                                               
268100                                                                          
268200     MOVE WS-AHORRO-PROY (WS-AHORRO-IDX)                                  
268300       TO WS-CONV-RSD.                                                    
268400     PERFORM 6805-CONVERTIR-EUR THRU 6805-CONVERTIR-EUR-FIN.              
268500     MOVE WS-CONV-EUR TO WS-INF-PRO-MONTO-EUR.                            
268600                                                                          
268700     WRITE WS-INF-RENGLON FROM WS-INF-PROYECCION-DET.                     
268800                                                                          
268900     SET WS-AHORRO-IDX UP BY 1.                                           
269000                                                                          
269100 6945-IMP-PROYECCION-UN-MES-FIN.                                          
269200     EXIT.                                                                
269300*-----------------------------------------------------------------        
269400 6000-ARMAR-INFORME-FIN.                                                  
269500     EXIT.                                                                
269600*-----------------------------------------------------------------        
269700*  3000-FINALIZAR-PROGRAMA                                       *        
269800*  CIERRA EL MAESTRO DE ETIQUETAS (VIA WTTAG01), CIERRA TODOS    *        
269900*  LOS ARCHIVOS PROPIOS TODAVIA ABIERTOS Y MUESTRA LOS TOTALES   *        
270000*  DE LA CORRIDA.                                                *        
270100*-----------------------------------------------------------------        
270200 3000-FINALIZAR-PROGRAMA.                                                 
270300                                                                          
270400     MOVE 'F' TO WS-TAG-OPERACION.                                        
270500     CALL 'WTTAG01' USING WS-TAG-ENTRADA, WS-TAG-SALIDA.                  
270600                                                                          
270700     PERFORM 3200-CERRAR-ARCHIVOS                                         
270800        THRU 3200-CERRAR-ARCHIVOS-FIN.                                    
270900                                                                          
271000     DISPLAY 'WTMAIN01 - LEIDOS: '    WS-TOTAL-LEIDOS                     
271100             ' VALIDOS: '            WS-TOTAL-VALIDOS                     
271200             ' ERRORES: '            WS-TOTAL-ERRORES.                    
271300                                                                          
271400 3000-FINALIZAR-PROGRAMA-FIN.                                             
271500     EXIT.                                                                
271600*-----------------------------------------------------------------        
271700 3200-CERRAR-ARCHIVOS.                                                    
271800                                                                          
271900     CLOSE ENT-TRANSACCIONES.                                             
272000                                                                          
272100     IF WS-HAY-DECISIONES                                                 
272200        CLOSE ENT-DECISIONES                                              
272300     END-IF.                                                              
272400                                                                          
272500     CLOSE SAL-RESUMEN-DATOS.                                             
272600     CLOSE SAL-INFORME.                                                   
272700     CLOSE SAL-ERRORES.                                                   
272800                                                                          
272900 3200-CERRAR-ARCHIVOS-FIN.                                                
273000     EXIT.                                                                
273100*-----------------------------------------------------------------        
273200 END PROGRAM WTMAIN01.                                                    
