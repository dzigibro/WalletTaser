000100*****************************************************************         
000200* WTTAG01                                                       *         
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. WTTAG01.                                                     
000600 AUTHOR. S-URDANETA.                                                      
000700 INSTALLATION. TARJETAS DEL SUR S.A. - GERENCIA DE SISTEMAS.              
000800 DATE-WRITTEN. 04/10/1986.                                                
000900 DATE-COMPILED.                                                           
001000 SECURITY. CONFIDENCIAL - USO INTERNO GERENCIA DE SISTEMAS.               
001100*-----------------------------------------------------------------        
001200*  HISTORIAL DE CAMBIOS                                          *        
001300*  FECHA     PROG.   PEDIDO     DESCRIPCION                      *        
001400*  --------  ------  ---------  -------------------------------- *        
001500*  04/10/86  SEU     WT-0002    Version inicial: maestro de      *        
001600*                               etiquetas de proveedor, consulta *        
001700*                               por clave.                       *        
001800*  19/09/86  RGB     WT-0005    Se agrega la operacion de        *        
001900*                               grabado (alta/modificacion) con  *        
002000*                               bandera de resultado.            *        
002100*  11/02/87  NOB     WT-0013    El archivo se abre I-O una sola  *        
002200*                               vez por corrida y se mantiene    *        
002300*                               abierto hasta la operacion de    *        
002400*                               cierre.                          *        
002500*  14/01/90  SEU     WT-0045    Si el maestro no existe aun se   *        
002600*                               lo crea vacio en la apertura.    *        
002700*  27/05/92  RGB     WT-0062    Se agrega bandera de hallado     *        
002800*                               separada de la bandera de        *        
002900*                               grabado para distinguir alta de  *        
003000*                               modificacion.                    *        
003100*  02/01/99  SEU     WT-Y2K5    Revision fin de siglo (Y2K): sin *        
003200*                               impacto, el maestro no guarda    *        
003300*                               fechas.                          *        
003400*  18/07/01  MFR     WT-0106    Se documenta el codigo de        *        
003500*                               operacion 'F' para el cierre     *        
003600*                               explicito desde el driver.       *        
003700*-----------------------------------------------------------------        
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500                                                                          
004600     SELECT MAE-ETIQUETAS                                                 
004700         ASSIGN TO 'MAE-ETIQUETAS'                                        
004800         ORGANIZATION IS INDEXED                                          
004900         ACCESS MODE IS RANDOM                                            
005000         FILE STATUS IS FS-ETIQUETAS                                      
005100         RECORD KEY IS WS-ETQ-PROVEEDOR.                                  
005200                                                                          
005300*-----------------------------------------------------------------        
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600                                                                          
005700 FD  MAE-ETIQUETAS.                                                       
005800     COPY WTTAG.                                                          
005900                                                                          
006000 01  FS-STATUS.                                                           
006100*-----------------------------------------------------------------        
006200*   ** FILE STATUS DE MAE-ETIQUETAS                              *        
006300*-----------------------------------------------------------------        
006400     05  FS-ETIQUETAS                PIC X(02).                           
006500         88  FS-ETIQUETAS-OK               VALUE '00'.                    
006600         88  FS-ETIQUETAS-EOF               VALUE '10'.                   
006700         88  FS-ETIQUETAS-NFD               VALUE '23' '35'.              
006800         88  FS-ETIQUETAS-DUP                VALUE '22'.                  
006900     05  FILLER                       PIC X(01).                          
007000*-----------------------------------------------------------------        
007100 WORKING-STORAGE SECTION.                                                 
007200 01  WS-TAG-SWITCHES.                                                     
007300     05  WS-TAG-SW-ABIERTO            PIC X(01) VALUE 'N'.                
007400         88  WS-TAG-ARCHIVO-ABIERTO         VALUE 'S'.                    
007500     05  FILLER                       PIC X(01).                          
007600                                                                          
007700 01  WS-TAG-SWITCHES-ALFA REDEFINES WS-TAG-SWITCHES.                      
007800     05  FILLER                       PIC X(02).                          
007900                                                                          
008000 01  WS-TAG-CONTADORES.                                                   
008100     05  WS-TAG-TOTAL-ALTAS           PIC 9(05) COMP.                     
008200     05  WS-TAG-TOTAL-CAMBIOS         PIC 9(05) COMP.                     
008300     05  WS-TAG-TOTAL-CONSULTAS       PIC 9(05) COMP.                     
008400     05  FILLER                       PIC X(01).                          
008500                                                                          
008600 01  WS-TAG-CONTADORES-TABLA REDEFINES WS-TAG-CONTADORES.                 
008700     05  WS-TAG-CONTADOR-OCU          PIC 9(05) COMP                      
008800         OCCURS 3 TIMES.                                                  
008900     05  FILLER                       PIC X(01).                          
009000                                                                          
009100*-----------------------------------------------------------------        
009200 LINKAGE SECTION.                                                         
009300 01  LK-TAG-ENTRADA.                                                      
009400     05  LK-TAG-OPERACION             PIC X(01).                          
009500         88  LK-TAG-OPER-CONSULTAR          VALUE 'C'.                    
009600         88  LK-TAG-OPER-GRABAR             VALUE 'G'.                    
009700         88  LK-TAG-OPER-CERRAR             VALUE 'F'.                    
009800     05  LK-TAG-PROVEEDOR             PIC X(20).                          
009900     05  LK-TAG-CLASE                PIC X(05).                           
010000     05  FILLER                       PIC X(04).                          
010100                                                                          
010200 01  LK-TAG-ENTRADA-ALFA REDEFINES LK-TAG-ENTRADA.                        
010300     05  FILLER                       PIC X(30).                          
010400                                                                          
010500 01  LK-TAG-SALIDA.                                                       
010600     05  LK-TAG-CLASE-SALIDA          PIC X(05).                          
010700     05  LK-TAG-SW-HALLADO            PIC X(01).                          
010800         88  LK-TAG-SI-HALLADO              VALUE 'S'.                    
010900     05  LK-TAG-SW-GRABADO            PIC X(01).                          
011000         88  LK-TAG-SI-GRABADO              VALUE 'S'.                    
011100     05  FILLER                       PIC X(03).                          
011200*-----------------------------------------------------------------        
011300 PROCEDURE DIVISION USING LK-TAG-ENTRADA, LK-TAG-SALIDA.                  
011400*-----------------------------------------------------------------        
011500                                                                          
011600     PERFORM 1000-INICIAR-PROGRAMA                                        
011700        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
011800                                                                          
011900     EVALUATE TRUE                                                        
012000         WHEN LK-TAG-OPER-CONSULTAR                                       
012100              PERFORM 2000-CONSULTAR-ETIQUETA                             
012200                 THRU 2000-CONSULTAR-ETIQUETA-FIN                         
012300         WHEN LK-TAG-OPER-GRABAR                                          
012400              PERFORM 3000-GRABAR-ETIQUETA                                
012500                 THRU 3000-GRABAR-ETIQUETA-FIN                            
012600         WHEN LK-TAG-OPER-CERRAR                                          
012700              PERFORM 4000-CERRAR-ARCHIVO                                 
012800                 THRU 4000-CERRAR-ARCHIVO-FIN                             
012900         WHEN OTHER                                                       
013000              DISPLAY 'WTTAG01: OPERACION NO RECONOCIDA: '                
013100                      LK-TAG-OPERACION                                    
013200     END-EVALUATE.                                                        
013300                                                                          
013400     EXIT PROGRAM.                                                        
013500*-----------------------------------------------------------------        
013600 1000-INICIAR-PROGRAMA.                                                   
013700                                                                          
013800     MOVE SPACES TO LK-TAG-CLASE-SALIDA.                                  
013900     MOVE 'N'    TO LK-TAG-SW-HALLADO.                                    
014000     MOVE 'N'    TO LK-TAG-SW-GRABADO.                                    
014100                                                                          
014200     IF NOT WS-TAG-ARCHIVO-ABIERTO AND NOT LK-TAG-OPER-CERRAR             
014300        PERFORM 1100-ABRIR-ARCHIVO                                        
014400           THRU 1100-ABRIR-ARCHIVO-FIN                                    
014500     END-IF.                                                              
014600                                                                          
014700 1000-INICIAR-PROGRAMA-FIN.                                               
014800     EXIT.                                                                
014900*-----------------------------------------------------------------        
015000 1100-ABRIR-ARCHIVO.                                                      
015100                                                                          
015200     OPEN I-O MAE-ETIQUETAS.                                              
015300                                                                          
015400     EVALUATE TRUE                                                        
015500         WHEN FS-ETIQUETAS-OK                                             
015600              CONTINUE                                                    
015700         WHEN FS-ETIQUETAS-NFD                                            
015800              OPEN OUTPUT MAE-ETIQUETAS                                   
015900              CLOSE MAE-ETIQUETAS                                         
016000              OPEN I-O MAE-ETIQUETAS                                      
016100         WHEN OTHER                                                       
016200              DISPLAY 'ERROR AL ABRIR EL MAESTRO DE ETIQUETAS'            
016300              DISPLAY 'FILE STATUS: ' FS-ETIQUETAS                        
016400              STOP RUN                                                    
016500     END-EVALUATE.                                                        
016600                                                                          
016700     MOVE 'S' TO WS-TAG-SW-ABIERTO.                                       
016800                                                                          
016900 1100-ABRIR-ARCHIVO-FIN.                                                  
017000     EXIT.                                                                
017100*-----------------------------------------------------------------        
017200*  2000-CONSULTAR-ETIQUETA                                       *        
017300*  Lectura por clave de proveedor. Si no esta en el maestro se   *        
017400*  devuelve la clase en blanco y la bandera de hallado en 'N';   *        
017500*  el llamador decide entonces la clase por defecto.             *        
017600*-----------------------------------------------------------------        
017700 2000-CONSULTAR-ETIQUETA.                                                 
017800                                                                          
017900     ADD 1 TO WS-TAG-TOTAL-CONSULTAS.                                     
018000                                                                          
018100     MOVE LK-TAG-PROVEEDOR TO WS-ETQ-PROVEEDOR.                           
018200     READ MAE-ETIQUETAS KEY IS WS-ETQ-PROVEEDOR.                          
018300                                                                          
018400     EVALUATE TRUE                                                        
018500         WHEN FS-ETIQUETAS-OK                                             
018600              MOVE WS-ETQ-CLASE TO LK-TAG-CLASE-SALIDA                    
018700              MOVE 'S'           TO LK-TAG-SW-HALLADO                     
018800         WHEN FS-ETIQUETAS-NFD                                            
018900              MOVE SPACES TO LK-TAG-CLASE-SALIDA                          
019000              MOVE 'N'    TO LK-TAG-SW-HALLADO                            
019100         WHEN OTHER                                                       
019200              DISPLAY 'ERROR AL LEER EL MAESTRO DE ETIQUETAS'             
019300              DISPLAY 'FILE STATUS: ' FS-ETIQUETAS                        
019400     END-EVALUATE.                                                        
019500                                                                          
019600 2000-CONSULTAR-ETIQUETA-FIN.                                             
019700     EXIT.                                                                
019800*-----------------------------------------------------------------        
019900*  3000-GRABAR-ETIQUETA                                          *        
020000*  Alta si el proveedor no existe todavia en el maestro,         *        
020100*  modificacion (REWRITE) si ya existe. La bandera de grabado    *        
020200*  en 'S' confirma al llamador que la clase quedo persistida.    *        
020300*-----------------------------------------------------------------        
020400 3000-GRABAR-ETIQUETA.                                                    
020500                                                                          
020600     MOVE LK-TAG-PROVEEDOR TO WS-ETQ-PROVEEDOR.                           
020700     READ MAE-ETIQUETAS KEY IS WS-ETQ-PROVEEDOR.                          
020800                                                                          
020900     EVALUATE TRUE                                                        
021000         WHEN FS-ETIQUETAS-OK                                             
021100              MOVE LK-TAG-CLASE TO WS-ETQ-CLASE                           
021200              REWRITE WS-ETQ-REGISTRO                                     
021300              IF FS-ETIQUETAS-OK                                          
021400                 MOVE 'S' TO LK-TAG-SW-GRABADO                            
021500                 ADD 1 TO WS-TAG-TOTAL-CAMBIOS                            
021600              END-IF                                                      
021700         WHEN FS-ETIQUETAS-NFD                                            
021800              MOVE SPACES           TO WS-ETQ-REGISTRO                    
021900              MOVE LK-TAG-PROVEEDOR TO WS-ETQ-PROVEEDOR                   
022000              MOVE LK-TAG-CLASE     TO WS-ETQ-CLASE                       
022100              WRITE WS-ETQ-REGISTRO                                       
022200              IF FS-ETIQUETAS-OK                                          
022300                 MOVE 'S' TO LK-TAG-SW-GRABADO                            
022400                 ADD 1 TO WS-TAG-TOTAL-ALTAS                              
022500              END-IF                                                      
022600         WHEN OTHER                                                       
022700              DISPLAY 'ERROR AL GRABAR EL MAESTRO DE ETIQUETAS'           
022800              DISPLAY 'FILE STATUS: ' FS-ETIQUETAS                        
022900     END-EVALUATE.                                                        
023000                                                                          
023100     MOVE LK-TAG-CLASE TO LK-TAG-CLASE-SALIDA.                            
023200     MOVE 'S'          TO LK-TAG-SW-HALLADO.                              
023300                                                                          
023400 3000-GRABAR-ETIQUETA-FIN.                                                
023500     EXIT.                                                                
023600*-----------------------------------------------------------------        
023700 4000-CERRAR-ARCHIVO.                                                     
023800                                                                          
023900     IF WS-TAG-ARCHIVO-ABIERTO                                            
024000        CLOSE MAE-ETIQUETAS                                               
024100        IF NOT FS-ETIQUETAS-OK                                            
024200           DISPLAY 'ERROR AL CERRAR EL MAESTRO DE ETIQUETAS'              
024300           DISPLAY 'FILE STATUS: ' FS-ETIQUETAS                           
024400        END-IF                                                            
024500        MOVE 'N' TO WS-TAG-SW-ABIERTO                                     
024600     END-IF.                                                              
024700                                                                          
024800     DISPLAY 'WTTAG01 - ALTAS: '     WS-TAG-TOTAL-ALTAS                   
024900             ' CAMBIOS: '            WS-TAG-TOTAL-CAMBIOS                 
025000             ' CONSULTAS: '          WS-TAG-TOTAL-CONSULTAS.              
025100                                                                          
025200 4000-CERRAR-ARCHIVO-FIN.                                                 
025300     EXIT.                                                                
025400*-----------------------------------------------------------------        
025500 END PROGRAM WTTAG01.                                                     
