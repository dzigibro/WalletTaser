000100*****************************************************************         
000200* WTTAG    - LAYOUT DE MAESTRO DE ETIQUETAS DE PROVEEDOR         *        
000300* Tabla persistente por usuario: un renglon por proveedor con   *         
000400* la clase que el usuario (o la regla de auto-etiquetado) le    *         
000500* asigno. Clave de acceso: WS-ETQ-PROVEEDOR.                    *         
000600*****************************************************************         
000700 01  WS-ETQ-REGISTRO.                                                     
000800     05  WS-ETQ-PROVEEDOR                 PIC X(20).                      
000900     05  WS-ETQ-CLASE                     PIC X(05).                      
001000     05  FILLER                           PIC X(05).                      
