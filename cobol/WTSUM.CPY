000100*****************************************************************         
000200* WTSUM    - LAYOUT DE REGISTRO DE RESUMEN/METADATOS            *         
000300* Un renglon por corrida: promedios mensuales, las dos          *         
000400* proyecciones a 12 meses, la comparacion semanal y los         *         
000500* totales de gasto por clase que alimentan el informe impreso.  *         
000600*****************************************************************         
000700 01  WS-RES-REGISTRO-RESUMEN.                                             
000800     05  WS-RES-MESES-OBSERVADOS          PIC 9(03).                      
000900     05  WS-RES-PROM-INGRESO              PIC S9(09)V99                   
001000         SIGN IS LEADING SEPARATE.                                        
001100     05  WS-RES-PROM-GASTO                PIC S9(09)V99                   
001200         SIGN IS LEADING SEPARATE.                                        
001300     05  WS-RES-PROM-AHORRO               PIC S9(09)V99                   
001400         SIGN IS LEADING SEPARATE.                                        
001500     05  WS-RES-PROM-INVERSION            PIC S9(09)V99                   
001600         SIGN IS LEADING SEPARATE.                                        
001700     05  WS-RES-TABLA-NETO-PROY.                                          
001800         10  WS-RES-NETO-PROY             PIC S9(11)V99                   
001900             SIGN IS LEADING SEPARATE                                     
002000             OCCURS 13 TIMES.                                             
002100     05  WS-RES-TABLA-AHORRO-PROY.                                        
002200         10  WS-RES-AHORRO-PROY           PIC S9(11)V99                   
002300             SIGN IS LEADING SEPARATE                                     
002400             OCCURS 12 TIMES.                                             
002500     05  WS-RES-GASTO-ULT-7D              PIC S9(09)V99                   
002600         SIGN IS LEADING SEPARATE.                                        
002700     05  WS-RES-GASTO-PREV-7D             PIC S9(09)V99                   
002800         SIGN IS LEADING SEPARATE.                                        
002900     05  WS-RES-DELTA-7D                  PIC S9(09)V99                   
003000         SIGN IS LEADING SEPARATE.                                        
003100     05  WS-RES-GASTO-TOTAL               PIC 9(11)V99.                   
003200     05  WS-RES-GASTO-NECESIDAD           PIC 9(11)V99.                   
003300     05  WS-RES-GASTO-GUSTO               PIC 9(11)V99.                   
003400     05  WS-RES-TASA-AHORRO               PIC 9(01)V9999.                 
003500     05  WS-RES-FLUJO-NETO                PIC S9(09)V99                   
003600         SIGN IS LEADING SEPARATE.                                        
003700     05  FILLER                           PIC X(04).                      
